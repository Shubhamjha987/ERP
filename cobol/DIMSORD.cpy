      ******************************************************************00010000
      * SALES ORDER HEADER RECORD  -- SEQUENTIAL, IN/OUT               *00020000
      *                                                                *00030000
      * SO-ORDER-NUMBER CARRIES THE 'SO-' PREFIX ASSIGNED AT CREATE    *00040000
      * TIME.  STATUS DRIVES THE LIFECYCLE IN DIMSOL -- SEE THE 88     *00050000
      * LEVELS BELOW, WHICH MIRROR THE TRANSITION TABLE IN THE SOURCE. *00060000
      ******************************************************************00070000
       01  SALES-ORDER-RECORD.                                          00080000
           05  SO-ID                   PIC 9(09).                       00090000
           05  SO-ORDER-NUMBER         PIC X(20).                       00100000
           05  SO-CUST-ID              PIC 9(09).                       00110000
           05  SO-WH-ID                PIC 9(09).                       00120000
           05  SO-STATUS               PIC X(10).                       00130000
               88  SO-ST-CREATED            VALUE 'CREATED'.            00140000
               88  SO-ST-CONFIRMED          VALUE 'CONFIRMED'.          00150000
               88  SO-ST-PICKING            VALUE 'PICKING'.            00160000
               88  SO-ST-SHIPPED            VALUE 'SHIPPED'.            00170000
               88  SO-ST-DELIVERED          VALUE 'DELIVERED'.          00180000
               88  SO-ST-CANCELLED          VALUE 'CANCELLED'.          00190000
           05  SO-TOTAL-AMOUNT         PIC S9(14)V9(4).                 00200000
           05  SO-REQUESTED-DATE       PIC 9(08).                       00210000
           05  SO-REQ-DATE-SPLIT REDEFINES SO-REQUESTED-DATE.           00220000
               10  SO-REQ-CCYY         PIC 9(04).                       00230000
               10  SO-REQ-MM           PIC 9(02).                       00240000
               10  SO-REQ-DD           PIC 9(02).                       00250000
           05  SO-SHIPPED-AT           PIC 9(14).                       00260000
           05  SO-DELIVERED-AT         PIC 9(14).                       00270000
           05  SO-CREATED-AT           PIC 9(14).                       00280000
           05  FILLER                  PIC X(07).                       00290000
