      ******************************************************************00010000
      * INVENTORY LEDGER RECORD  -- SEQUENTIAL, ONE PER ITEM/WHSE      *00020000
      *                                                                *00030000
      * KEYED BY PRODUCT ID WITHIN WAREHOUSE ID.  AVAILABLE QUANTITY   *00040000
      * IS NEVER STORED -- IT IS ALWAYS INV-QTY MINUS INV-RESV-QTY,    *00050000
      * COMPUTED WHEREVER IT IS NEEDED.                                *00060000
      ******************************************************************00070000
       01  INVENTORY-RECORD.                                            00080000
           05  INVENTORY-KEY.                                           00090000
               10  INV-PROD-ID         PIC 9(09).                       00100000
               10  INV-WH-ID           PIC 9(09).                       00110000
           05  INV-QTY                 PIC S9(09).                      00120000
           05  INV-RESV-QTY            PIC S9(09).                      00130000
           05  INV-LAST-UPDATED        PIC 9(14).                       00140000
           05  INV-LAST-UPDATED-SPLIT REDEFINES INV-LAST-UPDATED.       00150000
               10  INV-LU-DATE         PIC 9(08).                       00160000
               10  INV-LU-TIME         PIC 9(06).                       00170000
           05  FILLER                  PIC X(06).                       00180000
