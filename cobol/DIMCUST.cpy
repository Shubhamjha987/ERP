      ******************************************************************00010000
      * CUSTOMER MASTER RECORD  -- SEQUENTIAL MASTER FILE              *00020000
      *                                                                *00030000
      * CUST-EMAIL, WHEN PRESENT, MUST BE UNIQUE ACROSS THE MASTER --  *00040000
      * SEE THE EDIT PERFORMED WHEN DIMRPT LOADS WS-CUST-TABLE.        *00050000
      ******************************************************************00060000
       01  CUSTOMER-RECORD.                                             00070000
           05  CUST-ID                 PIC 9(09).                       00080000
           05  CUST-NAME               PIC X(40).                       00090000
           05  CUST-EMAIL              PIC X(40).                       00100000
           05  CUST-CREDIT-LIMIT       PIC S9(14)V9(4).                 00110000
           05  CUST-STATUS             PIC X(10).                       00120000
               88  CUST-IS-ACTIVE           VALUE 'ACTIVE'.             00130000
               88  CUST-IS-INACTIVE         VALUE 'INACTIVE'.           00140000
           05  FILLER                  PIC X(03).                       00150000
      ***                                                               00160000
      *** SPLIT VIEW OF THE NAME FIELD -- THE OLD DUNNING LETTER       *00170000
      *** PRINT LINE WANTS THE NAME BROKEN ACROSS TWO 20-CHAR SLOTS.   *00180000
      ***                                                               00190000
           05  CUST-NAME-SPLIT REDEFINES CUST-NAME.                     00200000
               10  CUST-NAME-PART1     PIC X(20).                       00210000
               10  CUST-NAME-PART2     PIC X(20).                       00220000
