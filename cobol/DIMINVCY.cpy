      ******************************************************************00010000
      *    DIMINV PARAMETER PASS AREA                                 * 00020000
      *                                                                *00030000
      *    THE CALLING PROGRAM BUILDS ONE OF THESE PER STOCK-AFFECTING *00040000
      *    OPERATION, CALLS DIMINV, AND CHECKS DIMINV-RETURN-CODE.     *00050000
      *    DIMINV DOES NOT TOUCH THE LEDGER OR JOURNAL FILES ITSELF -- *00060000
      *    IT WORKS AGAINST THE LEDGER ENTRY THE CALLER HANDS IT AND   *00070000
      *    HANDS BACK A COMPLETED MOVEMENT RECORD FOR THE CALLER TO    *00080000
      *    WRITE, THE SAME WAY THE OLD ORDER-TOTAL ROUTINES LEFT THE   *00090000
      *    ACTUAL VSAM WRITE TO THE CALLER.                            *00100000
      ******************************************************************00110000
       01  DIMINV-PARMS.                                                00120000
           03  DIMINV-OPERATION        PIC X(10)   VALUE SPACES.        00130000
               88  DIMINV-OP-RESERVE        VALUE 'RESERVE'.            00140000
               88  DIMINV-OP-RELEASE        VALUE 'RELEASE'.            00150000
               88  DIMINV-OP-DEDUCT         VALUE 'DEDUCT'.             00160000
               88  DIMINV-OP-ADD            VALUE 'ADD'.                00170000
               88  DIMINV-OP-ADJUST         VALUE 'ADJUST'.             00180000
           03  DIMINV-PROD-ID          PIC 9(09)   VALUE ZEROES.        00190000
           03  DIMINV-WH-ID            PIC 9(09)   VALUE ZEROES.        00200000
           03  DIMINV-QTY              PIC S9(09)  VALUE ZERO.          00210000
           03  DIMINV-REF-TYPE         PIC X(14)   VALUE SPACES.        00220000
           03  DIMINV-REF-ID           PIC 9(09)   VALUE ZEROES.        00230000
           03  DIMINV-NOTES            PIC X(40)   VALUE SPACES.        00240000
           03  DIMINV-CREATED-BY       PIC X(10)   VALUE SPACES.        00250000
           03  DIMINV-RUN-TIMESTAMP    PIC 9(14)   VALUE ZEROES.        00260000
      ***                                                               00270000
      *** DATE/TIME SPLIT OF THE RUN TIMESTAMP -- CARRIED OVER FROM    *00280000
      *** THE OLD MOVEMENT-POSTING SCREEN, WHICH STAMPED THE JOURNAL   *00290000
      *** LINE WITH THE DATE PORTION ALONE.                            *00300000
      ***                                                               00310000
           03  DIMINV-RUN-SPLIT REDEFINES DIMINV-RUN-TIMESTAMP.         00320000
               05  DIMINV-RUN-DATE     PIC 9(08).                       00330000
               05  FILLER REDEFINES DIMINV-RUN-DATE.                    00340000
                   07  DIMINV-RUN-CCYY     PIC 9(04).                   00350000
                   07  DIMINV-RUN-MM       PIC 9(02).                   00360000
                   07  DIMINV-RUN-DD       PIC 9(02).                   00370000
               05  DIMINV-RUN-TIME     PIC 9(06).                       00380000
           03  DIMINV-LEDGER-FOUND-SW  PIC X       VALUE 'N'.           00390000
               88  DIMINV-LEDGER-WAS-FOUND   VALUE 'Y'.                 00400000
           03  DIMINV-ON-HAND          PIC S9(09)  VALUE ZERO.          00410000
           03  DIMINV-RESERVED         PIC S9(09)  VALUE ZERO.          00420000
           03  DIMINV-RETURN-CODE      PIC 9(02)   VALUE ZEROES.        00430000
               88  DIMINV-OK                 VALUE 00.                  00440000
               88  DIMINV-INSUFFICIENT-STOCK VALUE 10.                  00450000
               88  DIMINV-NOT-FOUND          VALUE 20.                  00460000
               88  DIMINV-WOULD-GO-NEGATIVE  VALUE 30.                  00470000
           03  DIMINV-MOV-TYPE         PIC X(10)   VALUE SPACES.        00480000
           03  DIMINV-MOV-QTY          PIC S9(09)  VALUE ZERO.          00490000
           03  DIMINV-MOV-QTY-BA-GRP.                                  000500000
               05  DIMINV-MOV-QTY-BEFORE   PIC S9(09) VALUE ZERO.       00510000
               05  DIMINV-MOV-QTY-AFTER    PIC S9(09) VALUE ZERO.       00520000
      ***                                                               00530000
      *** ALTERNATE ALPHA VIEW OF THE BEFORE/AFTER PAIR -- THE OLD     *00540000
      *** JOURNAL DISPLAY SCREEN WROTE THE TWO COUNTERS SIDE BY SIDE   *00550000
      *** AS ONE 18-BYTE FIELD.                                        *00560000
      ***                                                               00570000
           03  DIMINV-MOV-QTY-ALPHA REDEFINES                          000580000
               DIMINV-MOV-QTY-BA-GRP   PIC X(18).                       00590000
           03  DIMINV-JOURNAL-SW       PIC X       VALUE 'N'.           00600000
               88  DIMINV-MUST-JOURNAL       VALUE 'Y'.                 00610000
