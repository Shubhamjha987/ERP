      ******************************************************************00010000
      * BULK INVENTORY UPDATE RECORD  -- PHYSICAL COUNT FEED, IN       *00020000
      *                                                                *00030000
      * ONE ROW PER PRODUCT/WAREHOUSE COUNTED.  BU-NEW-QTY IS AN       *00040000
      * ABSOLUTE ON-HAND COUNT, NOT A DELTA -- DIMBLK COMPUTES THE     *00050000
      * DELTA AGAINST THE LEDGER BEFORE JOURNALING THE ADJUSTMENT.     *00060000
      ******************************************************************00070000
       01  BULK-UPDATE-RECORD.                                          00080000
           05  BU-SKU                  PIC X(20).                       00090000
           05  BU-WH-CODE              PIC X(10).                       00100000
           05  BU-NEW-QTY              PIC S9(09).                      00110000
           05  BU-NOTES                PIC X(40).                       00120000
           05  FILLER                  PIC X(01).                       00130000
