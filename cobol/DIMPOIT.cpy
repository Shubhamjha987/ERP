      ******************************************************************00010000
      * PURCHASE ORDER LINE ITEM RECORD  -- SEQUENTIAL, IN             *00020000
      *                                                                *00030000
      * POI-RECEIVED-QTY STARTS AT ZERO AND IS ADVANCED BY DIMPOL AS   *00040000
      * RECEIPTS ARE APPLIED.  PENDING = POI-QTY MINUS RECEIVED-QTY.   *00050000
      ******************************************************************00060000
       01  PURCHASE-ORDER-ITEM-RECORD.                                  00070000
           05  POI-KEY.                                                 00080000
               10  POI-PO-ID           PIC 9(09).                       00090000
               10  POI-PROD-ID         PIC 9(09).                       00100000
           05  POI-QTY                 PIC S9(09).                      00110000
           05  POI-RECEIVED-QTY        PIC S9(09).                      00120000
           05  POI-UNIT-COST           PIC S9(14)V9(4).                 00130000
           05  FILLER                  PIC X(04).                       00140000
