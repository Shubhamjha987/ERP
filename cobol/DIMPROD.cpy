      ******************************************************************00010000
      * PRODUCT MASTER RECORD  -- SEQUENTIAL MASTER FILE               *00020000
      *                                                                *00030000
      * ONE ENTRY PER STOCKED ITEM.  PROD-SKU IS THE BUSINESS KEY AND  *00040000
      * MUST BE UNIQUE ACROSS THE MASTER; PROD-ID IS THE SURROGATE KEY *00050000
      * CARRIED ON EVERY CHILD RECORD (LEDGER, ORDER LINES, ETC).      *00060000
      ******************************************************************00070000
       01  PRODUCT-RECORD.                                              00080000
           05  PROD-ID                 PIC 9(09).                       00090000
           05  PROD-SKU                PIC X(20).                       00100000
           05  PROD-NAME               PIC X(40).                       00110000
           05  PROD-CATEGORY           PIC X(20).                       00120000
           05  PROD-PRICE-GRP.                                          00130000
               10  PROD-UNIT-PRICE     PIC S9(14)V9(4).                 00140000
               10  PROD-COST-PRICE     PIC S9(14)V9(4).                 00150000
           05  PROD-REORDER-LEVEL      PIC S9(09).                      00160000
           05  PROD-REORDER-QTY        PIC S9(09).                      00170000
           05  PROD-UOM                PIC X(10).                       00180000
           05  PROD-STATUS             PIC X(10).                       00190000
               88  PROD-IS-ACTIVE           VALUE 'ACTIVE'.             00200000
               88  PROD-IS-INACTIVE         VALUE 'INACTIVE'.           00210000
           05  FILLER                  PIC X(07).                       00220000
      ***                                                               00230000
      *** ALTERNATE RAW VIEW OF THE PRICE GROUP -- KEPT FROM THE       *00240000
      *** ORIGINAL PRICE-MAINTENANCE SCREEN PROGRAM.                   *00250000
      ***                                                               00260000
           05  PROD-PRICE-ALPHA REDEFINES PROD-PRICE-GRP                00270000
                                       PIC X(36).                       00280000
