       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. DIMAGE.                                              00020000
       AUTHOR. R HALVORSEN.                                             00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 03/11/87.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. COMPUWARE CORPORATION CONFIDENTIAL AND PROPRIETARY.    00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *               DISTRIBUTION INVENTORY MANAGEMENT (DIM)         * 00100000
      *                     COMPUWARE CORPORATION                     * 00110000
      *                                                                *00120000
      * PROGRAM :   DIMAGE                                            * 00130000
      *                                                                *00140000
      * FUNCTION:   PROGRAM DIMAGE IS A CALLED SUBROUTINE THAT WILL   * 00150000
      *             ACCEPT A FROM-TIMESTAMP AND A TO-TIMESTAMP FROM   * 00160000
      *             THE CALLING PROGRAM AND RETURN THE WHOLE NUMBER   * 00170000
      *             OF DAYS ELAPSED BETWEEN THEM.  USED BY DIMRPT TO  * 00180000
      *             AGE SALES ORDERS AGAINST THE STALE-ORDER CUTOFF   * 00190000
      *             AND TO AVERAGE SUPPLIER DELIVERY DAYS.            * 00200000
      *                                                                *00210000
      * FILES   :   NONE                                              * 00220000
      *                                                                *00230000
      * TRANSACTIONS GENERATED:                                       * 00240000
      *             NONE                                              * 00250000
      *                                                                *00260000
      * PFKEYS  :   NONE                                              * 00270000
      *                                                                *00280000
      ***************************************************************** 00290000
      *             PROGRAM CHANGE LOG                                * 00300000
      *             -------------------                               * 00310000
      *                                                                *00320000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00330000
      *  --------   --------------------  --------------------------  * 00340000
      *  03/11/87   R HALVORSEN           ORIGINAL PROGRAM, ADAPTED   * 00350000
      *                                   FROM THE ORDER-AGING        * 00360000
      *                                   SUBROUTINE CARRIED OVER     * 00370000
      *                                   FROM THE OLD ORDER ENTRY    * 00380000
      *                                   SYSTEM.  ACCEPTS TWO        * 00390000
      *                                   TIMESTAMPS INSTEAD OF ONE   * 00400000
      *                                   FIXED AGING-DAYS PARM SO    * 00410000
      *                                   IT CAN BE REUSED FOR BOTH   * 00420000
      *                                   STALE-ORDER AND SUPPLIER    * 00430000
      *                                   LEAD TIME CALCULATIONS.     * 00440000
      *  09/02/91   S KING                CORRECTED CENTURY ROLLOVER  * 00450000
      *                                   TEST -- WAS COMPARING THE   * 00460000
      *                                   WRONG SLICE OF THE YEAR.    * 00470000
      *  11/14/98   J MORALES             Y2K REMEDIATION -- DIMAGE   * 00480000
      *                                   ALREADY CARRIED A FULL      * 00490000
      *                                   FOUR-DIGIT YEAR IN THE      * 00500000
      *                                   PARM AREA SO NO FIELD       * 00510000
      *                                   WIDTHS CHANGED.  ADDED A    * 00520000
      *                                   CENTURY SANITY CHECK ON     * 00530000
      *                                   BOTH DATES AS A SAFETY NET. * 00540000
      *  07/23/02   D WEISS               PS-07702 -- SUPPLIER        * 00550000
      *                                   DASHBOARD NEEDED ELAPSED    * 00560000
      *                                   DAYS ACROSS A YEAR          * 00570000
      *                                   BOUNDARY (DEC RECEIPT OF A  * 00580000
      *                                   NOV ORDER); FIXED THE       * 00590000
      *                                   YEAR-SPAN BRANCH BELOW.     * 00600000
      *  02/18/05   M OKAFOR              PS-11940 -- RETURN CODE 99  * 00610000
      *                                   ADDED FOR A ZERO/INVALID    * 00620000
      *                                   DATE INSTEAD OF ABENDING.   * 00630000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00640000
      *                                                                *00650000
      ***************************************************************** 00660000
       ENVIRONMENT DIVISION.                                            00670000
       CONFIGURATION SECTION.                                           00680000
       SPECIAL-NAMES.                                                   00690000
           C01 IS TOP-OF-FORM.                                          00700000
       DATA DIVISION.                                                   00710000
       WORKING-STORAGE SECTION.                                         00720000
      *                                                                 00730000
      ***************************************************************** 00740000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00750000
      ***************************************************************** 00760000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00770000
       77  WS-YEAR-SPAN                PIC S9(4) COMP VALUE +0.         00780000
      *                                                                 00790000
      ***************************************************************** 00800000
      *    SWITCHES                                                   * 00810000
      ***************************************************************** 00820000
      *                                                                 00830000
       01  WS-SWITCHES.                                                 00840000
           05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.             00850000
               88  ERROR-FOUND                   VALUE 'Y'.             00860000
               88  NO-ERROR-FOUND                VALUE 'N'.             00870000
      *                                                                 00880000
      ***************************************************************** 00890000
      *    JULIAN CONVERSION WORK FIELDS                              * 00900000
      ***************************************************************** 00910000
      *                                                                 00920000
       01  WS-MISCELLANEOUS-FIELDS.                                     00930000
           05  WS-YEARS                PIC 9(4)  VALUE ZEROES.          00940000
           05  WS-REMAIN               PIC 9(4)  VALUE ZEROES.          00950000
           05  WS-FROM-JULIAN          PIC 9(7)  VALUE ZEROES.          00960000
           05  FILLER                  REDEFINES WS-FROM-JULIAN.        00970000
               07  WS-FJ-YEAR          PIC 9(4).                        00980000
               07  FILLER              REDEFINES WS-FJ-YEAR.            00990000
                   09  WS-FJ-CENTURY   PIC XX.                          01000000
                   09  WS-FJ-YR        PIC XX.                          01010000
               07  WS-FJ-DAY           PIC 9(3).                        01020000
           05  WS-TO-JULIAN            PIC 9(7)  VALUE ZEROES.          01030000
           05  FILLER                  REDEFINES WS-TO-JULIAN.          01040000
               07  WS-TJ-YEAR          PIC 9(4).                        01050000
               07  FILLER              REDEFINES WS-TJ-YEAR.            01060000
                   09  WS-TJ-CENTURY   PIC XX.                          01070000
                   09  WS-TJ-YR        PIC XX.                          01080000
               07  WS-TJ-DAY           PIC 9(3).                        01090000
           05  WS-YEAR-TABLE.                                           01100000
               07  FILLER              PIC 9(3)  VALUE 0.               01110000
               07  FILLER              PIC 9(3)  VALUE 31.              01120000
               07  FILLER              PIC 9(3)  VALUE 59.              01130000
               07  FILLER              PIC 9(3)  VALUE 90.              01140000
               07  FILLER              PIC 9(3)  VALUE 120.             01150000
               07  FILLER              PIC 9(3)  VALUE 151.             01160000
               07  FILLER              PIC 9(3)  VALUE 181.             01170000
               07  FILLER              PIC 9(3)  VALUE 212.             01180000
               07  FILLER              PIC 9(3)  VALUE 243.             01190000
               07  FILLER              PIC 9(3)  VALUE 273.             01200000
               07  FILLER              PIC 9(3)  VALUE 304.             01210000
               07  FILLER              PIC 9(3)  VALUE 334.             01220000
           05  FILLER                  REDEFINES WS-YEAR-TABLE.         01230000
               07  WS-DAYS             OCCURS 12 TIMES                  01240000
                                       PIC 9(3).                        01250000
           05  WS-LEAP-YEAR-TABLE.                                      01260000
               07  FILLER              PIC 9(3)  VALUE 0.               01270000
               07  FILLER              PIC 9(3)  VALUE 31.              01280000
               07  FILLER              PIC 9(3)  VALUE 60.              01290000
               07  FILLER              PIC 9(3)  VALUE 91.              01300000
               07  FILLER              PIC 9(3)  VALUE 121.             01310000
               07  FILLER              PIC 9(3)  VALUE 152.             01320000
               07  FILLER              PIC 9(3)  VALUE 182.             01330000
               07  FILLER              PIC 9(3)  VALUE 213.             01340000
               07  FILLER              PIC 9(3)  VALUE 244.             01350000
               07  FILLER              PIC 9(3)  VALUE 274.             01360000
               07  FILLER              PIC 9(3)  VALUE 305.             01370000
               07  FILLER              PIC 9(3)  VALUE 335.             01380000
           05  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.    01390000
               07  WS-LEAP-DAYS        OCCURS 12 TIMES                  01400000
                                       PIC 9(3).                        01410000
      *                                                                 01420000
      ***************************************************************** 01430000
      *    SUBROUTINE PARAMETER WORK AREA                             * 01440000
      ***************************************************************** 01450000
           COPY DIMAGECY.                                               01460000
           EJECT                                                        01470000
      ***************************************************************** 01480000
      *    L I N K A G E     S E C T I O N                            * 01490000
      ***************************************************************** 01500000
      *                                                                 01510000
       LINKAGE SECTION.                                                 01520000
      *                                                                 01530000
       01  LS-DIMAGE-PARMS             PIC X(42).                       01540000
      *                                                                 01550000
      ***************************************************************** 01560000
      *    P R O C E D U R E    D I V I S I O N                       * 01570000
      ***************************************************************** 01580000
      *                                                                 01590000
       PROCEDURE DIVISION USING LS-DIMAGE-PARMS.                        01600000
      *                                                                 01610000
       P00000-MAINLINE.                                                 01620000
      *                                                                 01630000
           MOVE LS-DIMAGE-PARMS        TO DIMAGE-PARMS.                 01640000
           MOVE 00                     TO DIMAGE-RETURN-CODE.           01650000
      *                                                                 01660000
           IF DIMAGE-FROM-DATE         = ZEROES                         01670000
              OR DIMAGE-TO-DATE        = ZEROES                         01680000
               MOVE 99                 TO DIMAGE-RETURN-CODE            01690000
               MOVE ZERO                TO DIMAGE-ELAPSED-DAYS          01700000
               GO TO P00000-RETURN.                                     01710000
      *                                                                 01720000
      *    CENTURY SANITY CHECK ADDED FOR Y2K REMEDIATION -- SEE        01730000
      *    CHANGE LOG 11/14/98.                                         01740000
           IF DIMAGE-FROM-CCYY(1:2)    NOT = '19' AND NOT = '20'        01750000
              OR DIMAGE-TO-CCYY(1:2)   NOT = '19' AND NOT = '20'        01760000
               MOVE 99                 TO DIMAGE-RETURN-CODE            01770000
               MOVE ZERO                TO DIMAGE-ELAPSED-DAYS          01780000
               GO TO P00000-RETURN.                                     01790000
      *                                                                 01800000
           PERFORM P00100-CONVERT-FROM-DATE THRU P00100-EXIT.           01810000
           PERFORM P00200-CONVERT-TO-DATE   THRU P00200-EXIT.           01820000
           PERFORM P01000-CALC-ELAPSED-DAYS THRU P01000-EXIT.           01830000
      *                                                                 01840000
       P00000-RETURN.                                                   01850000
           MOVE DIMAGE-PARMS           TO LS-DIMAGE-PARMS.              01860000
           GOBACK.                                                      01870000
      *                                                                 01880000
       P00000-EXIT.                                                     01890000
           EXIT.                                                        01900000
           EJECT                                                        01910000
      ***************************************************************** 01920000
      *                                                                *01930000
      *    PARAGRAPH:  P00100-CONVERT-FROM-DATE                       * 01940000
      *                                                                *01950000
      *    FUNCTION :  CONVERT THE FROM-DATE TO JULIAN FORM.          * 01960000
      *                                                                *01970000
      ***************************************************************** 01980000
      *                                                                 01990000
       P00100-CONVERT-FROM-DATE.                                        02000000
      *                                                                 02010000
           MOVE DIMAGE-FROM-CCYY       TO WS-FJ-YEAR.                   02020000
           MOVE DIMAGE-FROM-MM         TO WS-SUB1.                      02030000
      *                                                                 02040000
           IF WS-FJ-YR                 = '00'                           02050000
               DIVIDE WS-FJ-YEAR BY 400 GIVING WS-YEARS                 02060000
                                        REMAINDER WS-REMAIN             02070000
           ELSE                                                         02080000
               DIVIDE WS-FJ-YEAR BY 4   GIVING WS-YEARS                 02090000
                                        REMAINDER WS-REMAIN             02100000
           END-IF.                                                      02110000
      *                                                                 02120000
           IF WS-REMAIN                = 0                              02130000
               MOVE WS-LEAP-DAYS(WS-SUB1)                               02140000
                                        TO WS-FJ-DAY                    02150000
           ELSE                                                         02160000
               MOVE WS-DAYS(WS-SUB1)                                    02170000
                                        TO WS-FJ-DAY                    02180000
           END-IF.                                                      02190000
      *                                                                 02200000
           ADD DIMAGE-FROM-DD          TO WS-FJ-DAY.                    02210000
      *                                                                 02220000
       P00100-EXIT.                                                     02230000
           EXIT.                                                        02240000
      *                                                                 02250000
      ***************************************************************** 02260000
      *                                                                *02270000
      *    PARAGRAPH:  P00200-CONVERT-TO-DATE                         * 02280000
      *                                                                *02290000
      *    FUNCTION :  CONVERT THE TO-DATE TO JULIAN FORM.            * 02300000
      *                                                                *02310000
      ***************************************************************** 02320000
      *                                                                 02330000
       P00200-CONVERT-TO-DATE.                                          02340000
      *                                                                 02350000
           MOVE DIMAGE-TO-CCYY         TO WS-TJ-YEAR.                   02360000
           MOVE DIMAGE-TO-MM           TO WS-SUB1.                      02370000
      *                                                                 02380000
           IF WS-TJ-YR                 = '00'                           02390000
               DIVIDE WS-TJ-YEAR BY 400 GIVING WS-YEARS                 02400000
                                        REMAINDER WS-REMAIN             02410000
           ELSE                                                         02420000
               DIVIDE WS-TJ-YEAR BY 4   GIVING WS-YEARS                 02430000
                                        REMAINDER WS-REMAIN             02440000
           END-IF.                                                      02450000
      *                                                                 02460000
           IF WS-REMAIN                = 0                              02470000
               MOVE WS-LEAP-DAYS(WS-SUB1)                               02480000
                                        TO WS-TJ-DAY                    02490000
           ELSE                                                         02500000
               MOVE WS-DAYS(WS-SUB1)                                    02510000
                                        TO WS-TJ-DAY                    02520000
           END-IF.                                                      02530000
      *                                                                 02540000
           ADD DIMAGE-TO-DD            TO WS-TJ-DAY.                    02550000
      *                                                                 02560000
       P00200-EXIT.                                                     02570000
           EXIT.                                                        02580000
           EJECT                                                        02590000
      ***************************************************************** 02600000
      *                                                                *02610000
      *    PARAGRAPH:  P01000-CALC-ELAPSED-DAYS                       * 02620000
      *                                                                *02630000
      *    FUNCTION :  SUBTRACT FROM-JULIAN FROM TO-JULIAN, SPANNING  * 02640000
      *                A YEAR BOUNDARY WHEN THE TWO DATES FALL IN     * 02650000
      *                DIFFERENT CALENDAR YEARS.  SEE PS-07702.       * 02660000
      *                                                                *02670000
      ***************************************************************** 02680000
      *                                                                 02690000
       P01000-CALC-ELAPSED-DAYS.                                        02700000
      *                                                                 02710000
           IF WS-TO-JULIAN NOT > WS-FROM-JULIAN                         02720000
               MOVE ZERO TO DIMAGE-ELAPSED-DAYS                         02730000
           ELSE                                                         02740000
               IF WS-TJ-YEAR = WS-FJ-YEAR                               02750000
                   COMPUTE DIMAGE-ELAPSED-DAYS =                        02760000
                                   WS-TO-JULIAN - WS-FROM-JULIAN        02770000
               ELSE                                                     02780000
                   MOVE ZERO TO WS-YEAR-SPAN                            02790000
                   PERFORM P01100-ADD-YEAR-DAYS THRU P01100-EXIT        02800000
                       VARYING WS-SUB1 FROM WS-FJ-YEAR BY 1             02810000
                           UNTIL WS-SUB1 = WS-TJ-YEAR                   02820000
                   COMPUTE DIMAGE-ELAPSED-DAYS =                        02830000
                           WS-TJ-DAY + WS-YEAR-SPAN - WS-FJ-DAY         02840000
               END-IF                                                   02850000
           END-IF.                                                      02860000
      *                                                                 02870000
       P01000-EXIT.                                                     02880000
           EXIT.                                                        02890000
      *                                                                 02900000
       P01100-ADD-YEAR-DAYS.                                            02910000
           ADD 365 TO WS-YEAR-SPAN.                                     02920000
       P01100-EXIT.                                                     02930000
           EXIT.                                                        02940000
