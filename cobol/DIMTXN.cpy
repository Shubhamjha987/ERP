      ******************************************************************00010000
      * ORDER TRANSACTION RECORD  -- LIFECYCLE COMMAND FEED, IN        *00020000
      *                                                                *00030000
      * ONE COMMAND PER RECORD, APPLIED IN ARRIVAL ORDER BY DIMSOL OR  *00040000
      * DIMPOL DEPENDING ON TXN-TYPE.  SEE THE 88 LEVELS BELOW.        *00050000
      ******************************************************************00060000
       01  ORDER-TRANSACTION-RECORD.                                    00070000
           05  TXN-TYPE                PIC X(10).                       00080000
               88  TXN-IS-CONFIRM           VALUE 'CONFIRM'.            00090000
               88  TXN-IS-SHIP              VALUE 'SHIP'.               00100000
               88  TXN-IS-DELIVER           VALUE 'DELIVER'.            00110000
               88  TXN-IS-CANCEL            VALUE 'CANCEL'.             00120000
               88  TXN-IS-APPROVE           VALUE 'APPROVE'.            00130000
               88  TXN-IS-RECEIVE           VALUE 'RECEIVE'.            00140000
               88  TXN-IS-POCANCEL          VALUE 'POCANCEL'.           00150000
           05  TXN-ORDER-ID            PIC 9(09).                       00160000
           05  FILLER                  PIC X(01).                       00170000
