      ******************************************************************00010000
      * SALES ORDER LINE ITEM RECORD  -- SEQUENTIAL, IN                *00020000
      *                                                                *00030000
      * ONE ROW PER PRODUCT ON THE ORDER, UNIQUE ON SOI-SO-ID WITHIN   *00040000
      * SOI-PROD-ID.  LINE TOTAL IS NEVER STORED -- RECOMPUTED BY      *00050000
      * DIMSOL WHEN THE ORDER TOTAL IS BUILT AT CREATE TIME.           *00060000
      ******************************************************************00070000
       01  SALES-ORDER-ITEM-RECORD.                                     00080000
           05  SOI-KEY.                                                 00090000
               10  SOI-SO-ID           PIC 9(09).                       00100000
               10  SOI-PROD-ID         PIC 9(09).                       00110000
           05  SOI-QTY                 PIC S9(09).                      00120000
           05  SOI-UNIT-PRICE          PIC S9(14)V9(4).                 00130000
           05  FILLER                  PIC X(05).                       00140000
