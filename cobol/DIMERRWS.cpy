      ******************************************************************00010000
      * COMMON BATCH ERROR DISPLAY AREA -- COPIED INTO EVERY DIM BATCH *00020000
      * PROGRAM.  THE CALLING PROGRAM MOVES ITS OWN NAME AND THE       *00030000
      * OFFENDING PARAGRAPH INTO WDBE-PROGRAM-ID / WDBE-PARAGRAPH      *00040000
      * BEFORE DISPLAYING WS-DIM-BATCH-ERROR-01 THRU -04.              *00050000
      ******************************************************************00060000
       01  WS-DIM-BATCH-ERROR-01.                                       00070000
           05  FILLER             PIC X     VALUE SPACES.               00080000
           05  FILLER             PIC X(7)  VALUE 'ERROR: '.            00090000
           05  FILLER             PIC X(10) VALUE 'PROGRAM = '.         00100000
           05  WDBE-PROGRAM-ID    PIC X(8)  VALUE SPACES.               00110000
           05  FILLER             PIC X(14) VALUE ', PARAGRAPH = '.     00120000
           05  WDBE-PARAGRAPH     PIC X(10) VALUE SPACES.               00130000
                                                                        00140000
       01  WS-DIM-BATCH-ERROR-02.                                       00150000
           05  FILLER             PIC X(8)  VALUE SPACES.               00160000
           05  WDBE-MESSAGE       PIC X(39) VALUE SPACES.               00170000
           05  FILLER             PIC X(16) VALUE 'RECORD NUMBER ='.    00180000
           05  WDBE-RECORD-NUMBER PIC X(7)  VALUE ZEROES.               00190000
           05  FILLER             PIC X(8)  VALUE SPACES.               00200000
                                                                        00210000
       01  WS-DIM-BATCH-ERROR-03.                                       00220000
           05  FILLER             PIC X(8)  VALUE SPACES.               00230000
           05  FILLER             PIC X(20) VALUE 'RECORD IS DISPLAYED'.00240000
           05  FILLER             PIC X(5)  VALUE 'BELOW'.              00250000
                                                                        00260000
       01  WS-DIM-BATCH-ERROR-04.                                       00270000
           05  FILLER             PIC X(10) VALUE '----+----1'.         00280000
           05  FILLER             PIC X(10) VALUE '----+----2'.         00290000
           05  FILLER             PIC X(10) VALUE '----+----3'.         00300000
           05  FILLER             PIC X(10) VALUE '----+----4'.         00310000
           05  FILLER             PIC X(10) VALUE '----+----5'.         00320000
           05  FILLER             PIC X(10) VALUE '----+----6'.         00330000
           05  FILLER             PIC X(10) VALUE '----+----7'.         00340000
           05  FILLER             PIC X(5)  VALUE '  ...'.              00350000
