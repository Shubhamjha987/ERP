       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. DIMBLK.                                              00020000
       AUTHOR. C RAZUMICH.                                              00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 02/11/93.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. COMPUWARE CORPORATION CONFIDENTIAL AND PROPRIETARY.    00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *               DISTRIBUTION INVENTORY MANAGEMENT (DIM)         * 00100000
      *                     COMPUWARE CORPORATION                     * 00110000
      *                                                                *00120000
      * PROGRAM :   DIMBLK                                            * 00130000
      *                                                                *00140000
      * FUNCTION:   PROGRAM DIMBLK APPLIES THE PHYSICAL-COUNT BULK     *00150000
      *             UPDATE FEED AGAINST THE INVENTORY LEDGER.  EACH    *00160000
      *             FEED RECORD CARRIES AN ABSOLUTE NEW ON-HAND COUNT  *00170000
      *             KEYED BY PRODUCT SKU AND WAREHOUSE CODE -- DIMBLK  *00180000
      *             RESOLVES BOTH TO THEIR SURROGATE KEYS, CALLS       *00190000
      *             DIMINV TO ADJUST THE LEDGER BY THE COMPUTED DELTA, *00200000
      *             AND REWRITES THE LEDGER MASTER AT END OF RUN.      *00210000
      *                                                                *00220000
      * FILES   :   PRODUCT MASTER        -  SEQUENTIAL   (READ)      * 00230000
      *             WAREHOUSE MASTER      -  SEQUENTIAL   (READ)      * 00240000
      *             INVENTORY LEDGER      -  SEQUENTIAL   (UPDATE)    * 00250000
      *             BULK UPDATE FEED      -  SEQUENTIAL   (READ)      * 00260000
      *             INVENTORY MOVEMENT    -  SEQUENTIAL   (EXTEND)    * 00270000
      *                                                                *00280000
      * TRANSACTIONS GENERATED: NONE (BATCH ONLY)                     * 00290000
      *                                                                *00300000
      * PFKEYS  :   N/A                                               * 00310000
      *                                                                *00320000
      ***************************************************************** 00330000
      *             PROGRAM CHANGE LOG                                * 00340000
      *             -------------------                               * 00350000
      *                                                                *00360000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00370000
      *  --------   --------------------  --------------------------  * 00380000
      *  02/11/93   C RAZUMICH            ORIGINAL PROGRAM.  WAREHOUSE *00390000
      *                                   STAFF WERE KEYING PHYSICAL  * 00400000
      *                                   COUNTS INTO THE SAME SCREEN * 00410000
      *                                   AS EVERY OTHER ADJUSTMENT;   *00420000
      *                                   THIS GIVES THEM A FEED FROM * 00430000
      *                                   THE COUNT SHEETS INSTEAD.    *00440000
      *  11/20/98   J MORALES             Y2K REMEDIATION -- SWITCHED * 00450000
      *                                   THE RUN-DATE STAMP FROM     * 00460000
      *                                   ACCEPT FROM DATE (2 DIGIT   * 00470000
      *                                   YEAR) TO ACCEPT FROM DATE   * 00480000
      *                                   YYYYMMDD.                   * 00490000
      *  07/30/02   D WEISS               PS-08802 -- RUN NOW ABORTS  * 00500000
      *                                   CLEANLY AFTER 10 SKIPPED    * 00510000
      *                                   RECORDS INSTEAD OF READING  * 00520000
      *                                   A BAD FEED TO COMPLETION.   * 00530000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00540000
      *                                                                *00550000
      ***************************************************************** 00560000
       ENVIRONMENT DIVISION.                                            00570000
       CONFIGURATION SECTION.                                           00580000
       SPECIAL-NAMES.                                                   00590000
           C01 IS TOP-OF-FORM.                                          00600000
       INPUT-OUTPUT SECTION.                                            00610000
       FILE-CONTROL.                                                    00620000
           SELECT PRODUCT-FILE         ASSIGN TO DIMPROD                00630000
                                       FILE STATUS IS WS-PROD-STATUS.   00640000
           SELECT WAREHOUSE-FILE       ASSIGN TO DIMWHSE                00650000
                                       FILE STATUS IS WS-WHSE-STATUS.   00660000
           SELECT INV-LEDGER-FILE      ASSIGN TO INVLEDG                00670000
                                       FILE STATUS IS WS-LEDGER-STATUS. 00680000
           SELECT BULK-FILE            ASSIGN TO BULKUPD                00690000
                                       FILE STATUS IS WS-BULK-STATUS.   00700000
           SELECT MOVEMENT-FILE        ASSIGN TO INVMOVE                00710000
                                       FILE STATUS IS WS-MOVE-STATUS.   00720000
       DATA DIVISION.                                                   00730000
       FILE SECTION.                                                    00740000
      *                                                                 00750000
       FD  PRODUCT-FILE                                                 00760000
           LABEL RECORDS ARE STANDARD                                   00770000
           RECORDING MODE IS F.                                         00780000
           COPY DIMPROD.                                                00790000
      *                                                                 00800000
       FD  WAREHOUSE-FILE                                               00810000
           LABEL RECORDS ARE STANDARD                                   00820000
           RECORDING MODE IS F.                                         00830000
           COPY DIMWHSE.                                                00840000
      *                                                                 00850000
       FD  INV-LEDGER-FILE                                              00860000
           LABEL RECORDS ARE STANDARD                                   00870000
           RECORDING MODE IS F.                                         00880000
           COPY DIMLEDG.                                                00890000
      *                                                                 00900000
       FD  BULK-FILE                                                    00910000
           LABEL RECORDS ARE STANDARD                                   00920000
           RECORDING MODE IS F.                                         00930000
           COPY DIMBULK.                                                00940000
      *                                                                 00950000
       FD  MOVEMENT-FILE                                                00960000
           LABEL RECORDS ARE STANDARD                                   00970000
           RECORDING MODE IS F.                                         00980000
           COPY DIMMOVE.                                                00990000
      *                                                                 01000000
       WORKING-STORAGE SECTION.                                         01010000
      *                                                                 01020000
      ***************************************************************** 01030000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01040000
      ***************************************************************** 01050000
       77  WS-SUB-PROD                 PIC S9(4) COMP.                  01060000
       77  WS-SUB-WHSE                 PIC S9(4) COMP.                  01070000
       77  WS-SUB-LED                  PIC S9(4) COMP.                  01080000
       77  WS-PROD-COUNT               PIC S9(4) COMP  VALUE ZERO.      01090000
       77  WS-WHSE-COUNT               PIC S9(4) COMP  VALUE ZERO.      01100000
       77  WS-LED-COUNT                PIC S9(4) COMP  VALUE ZERO.      01110000
       77  WS-READ-CNT                 PIC S9(7) COMP-3 VALUE ZERO.     01120000
       77  WS-APPLIED-CNT              PIC S9(7) COMP-3 VALUE ZERO.     01130000
       77  WS-SKIP-CNT                 PIC S9(7) COMP-3 VALUE ZERO.     01140000
       77  WS-MOV-SEQ                  PIC S9(9) COMP-3 VALUE ZERO.     01150000
       77  WS-CUR-ON-HAND              PIC S9(09)       VALUE ZERO.     01160000
       77  WS-DELTA-QTY                PIC S9(09)       VALUE ZERO.     01170000
       77  WS-FL-PROD-ID               PIC 9(09)        VALUE ZEROES.   01180000
       77  WS-FL-WH-ID                 PIC 9(09)        VALUE ZEROES.   01190000
      *                                                                 01200000
      ***************************************************************** 01210000
      *    SWITCHES                                                   * 01220000
      ***************************************************************** 01230000
      *                                                                 01240000
       01  WS-SWITCHES.                                                 01250000
           05  WS-PROD-EOF-SW          PIC X     VALUE 'N'.             01260000
               88  PROD-EOF                      VALUE 'Y'.             01270000
           05  WS-WHSE-EOF-SW          PIC X     VALUE 'N'.             01280000
               88  WHSE-EOF                      VALUE 'Y'.             01290000
           05  WS-LEDGER-EOF-SW        PIC X     VALUE 'N'.             01300000
               88  LEDGER-EOF                    VALUE 'Y'.             01310000
           05  WS-BULK-EOF-SW          PIC X     VALUE 'N'.             01320000
               88  BULK-EOF                      VALUE 'Y'.             01330000
           05  WS-ABORT-SW             PIC X     VALUE 'N'.             01340000
               88  RUN-ABORTED                   VALUE 'Y'.             01350000
           05  WS-PRODUCT-FOUND-SW     PIC X     VALUE 'N'.             01360000
               88  PRODUCT-WAS-FOUND             VALUE 'Y'.             01370000
           05  WS-WAREHOUSE-FOUND-SW   PIC X     VALUE 'N'.             01380000
               88  WAREHOUSE-WAS-FOUND           VALUE 'Y'.             01390000
           05  WS-LEDGER-FOUND-SW      PIC X     VALUE 'N'.             01400000
               88  LEDGER-ENTRY-FOUND            VALUE 'Y'.             01410000
      *                                                                 01420000
      ***************************************************************** 01430000
      *    FILE STATUS FIELDS                                         * 01440000
      ***************************************************************** 01450000
      *                                                                 01460000
       01  WS-FILE-STATUSES.                                            01470000
           05  WS-PROD-STATUS          PIC XX    VALUE SPACES.          01480000
               88  PROD-OK                       VALUE '00'.            01490000
               88  PROD-END                      VALUE '10'.            01500000
           05  WS-WHSE-STATUS          PIC XX    VALUE SPACES.          01510000
               88  WHSE-OK                       VALUE '00'.            01520000
               88  WHSE-END                      VALUE '10'.            01530000
           05  WS-LEDGER-STATUS        PIC XX    VALUE SPACES.          01540000
               88  LEDGER-OK                     VALUE '00'.            01550000
               88  LEDGER-END                    VALUE '10'.            01560000
           05  WS-BULK-STATUS          PIC XX    VALUE SPACES.          01570000
               88  BULK-OK                       VALUE '00'.            01580000
               88  BULK-END                      VALUE '10'.            01590000
           05  WS-MOVE-STATUS          PIC XX    VALUE SPACES.          01600000
               88  MOVE-OK                       VALUE '00'.            01610000
           05  FILLER                  PIC X(04).                       01620000
      *                                                                 01630000
      ***************************************************************** 01640000
      *    RUN DATE / TIME -- Y2K REMEDIATED, SEE CHANGE LOG          * 01650000
      ***************************************************************** 01660000
      *                                                                 01670000
       01  WS-RUN-STAMP.                                                01680000
           05  WS-RUN-DATE             PIC 9(08) VALUE ZEROES.          01690000
           05  WS-RUN-TIME             PIC 9(06) VALUE ZEROES.          01700000
       01  WS-RUN-TIMESTAMP            PIC 9(14) VALUE ZEROES.          01710000
       01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.               01720000
           05  WS-RTS-DATE             PIC 9(08).                       01730000
           05  WS-RTS-TIME             PIC 9(06).                       01740000
      *                                                                 01750000
      ***************************************************************** 01760000
      *    PRODUCT TABLE (LOADED FROM PRODUCT-FILE -- SKU LOOKUP ONLY)* 01770000
      ***************************************************************** 01780000
      *                                                                 01790000
       01  WS-PROD-TABLE.                                               01800000
           05  WS-PROD-ENTRY OCCURS 3000 TIMES.                         01810000
               10  WS-PROD-ID          PIC 9(09).                       01820000
               10  WS-PROD-SKU         PIC X(20).                       01830000
      *                                                                 01840000
      ***************************************************************** 01850000
      *    WAREHOUSE TABLE (LOADED FROM WAREHOUSE-FILE -- CODE LOOKUP)* 01860000
      ***************************************************************** 01870000
      *                                                                 01880000
       01  WS-WHSE-TABLE.                                               01890000
           05  WS-WHSE-ENTRY OCCURS 200 TIMES.                          01900000
               10  WS-WHSE-ID          PIC 9(09).                       01910000
               10  WS-WHSE-CODE        PIC X(10).                       01920000
      *                                                                 01930000
      ***************************************************************** 01940000
      *    INVENTORY LEDGER TABLE (LOADED FROM INV-LEDGER-FILE --     * 01950000
      *    MAY GROW AS BULK UPDATES TOUCH UNSEEN PRODUCT/WAREHOUSE    * 01960000
      *    COMBINATIONS)                                              * 01970000
      ***************************************************************** 01980000
      *                                                                 01990000
       01  WS-LEDGER-TABLE.                                             02000000
           05  WS-LED-ENTRY OCCURS 4000 TIMES.                          02010000
               10  WS-LED-PROD-ID      PIC 9(09).                       02020000
               10  WS-LED-WH-ID        PIC 9(09).                       02030000
               10  WS-LED-QTY          PIC S9(09).                      02040000
               10  WS-LED-RESV-QTY     PIC S9(09).                      02050000
               10  WS-LED-LAST-UPD     PIC 9(14).                       02060000
      *                                                                 02070000
      ***************************************************************** 02080000
      *    PARAMETER PASS AREA FOR THE DIMINV CALL                    * 02090000
      ***************************************************************** 02100000
      *                                                                 02110000
           COPY DIMINVCY.                                               02120000
      *                                                                 02130000
      ***************************************************************** 02140000
      *    COMMON BATCH ERROR DISPLAY AREA                            * 02150000
      ***************************************************************** 02160000
      *                                                                 02170000
           COPY DIMERRWS.                                               02180000
           EJECT                                                        02190000
      ***************************************************************** 02200000
      *    P R O C E D U R E    D I V I S I O N                       * 02210000
      ***************************************************************** 02220000
      *                                                                 02230000
       PROCEDURE DIVISION.                                              02240000
      *                                                                 02250000
       P00000-MAINLINE.                                                 02260000
      *                                                                 02270000
           ACCEPT WS-RUN-DATE          FROM DATE YYYYMMDD.              02280000
           ACCEPT WS-RUN-TIME          FROM TIME.                       02290000
           MOVE WS-RUN-DATE            TO WS-RTS-DATE.                  02300000
           MOVE WS-RUN-TIME            TO WS-RTS-TIME.                  02310000
      *                                                                 02320000
           OPEN INPUT  PRODUCT-FILE                                     02330000
                       WAREHOUSE-FILE                                   02340000
                       INV-LEDGER-FILE                                  02350000
                       BULK-FILE.                                       02360000
           OPEN EXTEND MOVEMENT-FILE.                                   02370000
      *                                                                 02380000
           PERFORM P01000-LOAD-PRODUCT-TABLE   THRU P01000-EXIT.        02390000
           PERFORM P01500-LOAD-WAREHOUSE-TABLE THRU P01500-EXIT.        02400000
           PERFORM P01800-LOAD-LEDGER-TABLE    THRU P01800-EXIT.        02410000
      *                                                                 02420000
           PERFORM P02000-BULK-LOOP            THRU P02000-EXIT         02430000
               UNTIL BULK-EOF OR RUN-ABORTED.                           02440000
      *                                                                 02450000
           CLOSE PRODUCT-FILE WAREHOUSE-FILE BULK-FILE INV-LEDGER-FILE. 02460000
      *                                                                 02470000
           PERFORM P08500-REWRITE-LEDGER       THRU P08500-EXIT.        02480000
      *                                                                 02490000
           CLOSE MOVEMENT-FILE.                                         02500000
      *                                                                 02510000
           DISPLAY 'DIMBLK - BULK INVENTORY IMPORT COMPLETE'.           02520000
           DISPLAY 'RECORDS READ   : ' WS-READ-CNT.                     02530000
           DISPLAY 'RECORDS APPLIED: ' WS-APPLIED-CNT.                  02540000
           DISPLAY 'RECORDS SKIPPED: ' WS-SKIP-CNT.                     02550000
           IF RUN-ABORTED                                               02560000
               DISPLAY 'RUN ABORTED -- SKIP LIMIT OF 10 EXCEEDED'.      02570000
      *                                                                 02580000
           GOBACK.                                                      02590000
      *                                                                 02600000
       P00000-EXIT.                                                     02610000
           EXIT.                                                        02620000
           EJECT                                                        02630000
      ***************************************************************** 02640000
      *                                                                *02650000
      *    PARAGRAPH:  P01000-LOAD-PRODUCT-TABLE                      * 02660000
      *                                                                *02670000
      *    FUNCTION :  LOAD THE PRODUCT MASTER INTO TABLE, SKU ONLY   * 02680000
      *      -- DIMBLK NEEDS NOTHING ELSE OFF THE PRODUCT RECORD.     * 02690000
      *                                                                *02700000
      ***************************************************************** 02710000
      *                                                                 02720000
       P01000-LOAD-PRODUCT-TABLE.                                       02730000
      *                                                                 02740000
           READ PRODUCT-FILE                                            02750000
               AT END                                                   02760000
                   MOVE 'Y'             TO WS-PROD-EOF-SW               02770000
                   GO TO P01000-EXIT.                                   02780000
      *                                                                 02790000
           ADD 1                        TO WS-PROD-COUNT.               02800000
           MOVE PROD-ID                 TO WS-PROD-ID  (WS-PROD-COUNT). 02810000
           MOVE PROD-SKU                TO WS-PROD-SKU (WS-PROD-COUNT). 02820000
      *                                                                 02830000
           GO TO P01000-LOAD-PRODUCT-TABLE.                             02840000
      *                                                                 02850000
       P01000-EXIT.                                                     02860000
           EXIT.                                                        02870000
           EJECT                                                        02880000
      ***************************************************************** 02890000
      *                                                                *02900000
      *    PARAGRAPH:  P01500-LOAD-WAREHOUSE-TABLE                    * 02910000
      *                                                                *02920000
      *    FUNCTION :  LOAD THE WAREHOUSE MASTER INTO TABLE, CODE     * 02930000
      *      ONLY.                                                    * 02940000
      *                                                                *02950000
      ***************************************************************** 02960000
      *                                                                 02970000
       P01500-LOAD-WAREHOUSE-TABLE.                                     02980000
      *                                                                 02990000
           READ WAREHOUSE-FILE                                          03000000
               AT END                                                   03010000
                   MOVE 'Y'             TO WS-WHSE-EOF-SW               03020000
                   GO TO P01500-EXIT.                                   03030000
      *                                                                 03040000
           ADD 1                        TO WS-WHSE-COUNT.               03050000
           MOVE WH-ID                   TO WS-WHSE-ID   (WS-WHSE-COUNT).03060000
           MOVE WH-CODE                 TO WS-WHSE-CODE (WS-WHSE-COUNT).03070000
      *                                                                 03080000
           GO TO P01500-LOAD-WAREHOUSE-TABLE.                           03090000
      *                                                                 03100000
       P01500-EXIT.                                                     03110000
           EXIT.                                                        03120000
           EJECT                                                        03130000
      ***************************************************************** 03140000
      *                                                                *03150000
      *    PARAGRAPH:  P01800-LOAD-LEDGER-TABLE                       * 03160000
      *                                                                *03170000
      *    FUNCTION :  LOAD THE INVENTORY LEDGER FILE INTO TABLE.     * 03180000
      *                                                                *03190000
      ***************************************************************** 03200000
      *                                                                 03210000
       P01800-LOAD-LEDGER-TABLE.                                        03220000
      *                                                                 03230000
           READ INV-LEDGER-FILE                                         03240000
               AT END                                                   03250000
                   MOVE 'Y'             TO WS-LEDGER-EOF-SW             03260000
                   GO TO P01800-EXIT.                                   03270000
      *                                                                 03280000
           ADD 1                        TO WS-LED-COUNT.                03290000
           MOVE INV-PROD-ID             TO WS-LED-PROD-ID               03300000
                                                          (WS-LED-COUNT)03310000
           MOVE INV-WH-ID               TO WS-LED-WH-ID  (WS-LED-COUNT).03320000
           MOVE INV-QTY                 TO WS-LED-QTY    (WS-LED-COUNT).03330000
           MOVE INV-RESV-QTY            TO WS-LED-RESV-QTY              03340000
                                                          (WS-LED-COUNT)03350000
           MOVE INV-LAST-UPDATED        TO WS-LED-LAST-UPD              03360000
                                                          (WS-LED-COUNT)03370000
      *                                                                 03380000
           GO TO P01800-LOAD-LEDGER-TABLE.                              03390000
      *                                                                 03400000
       P01800-EXIT.                                                     03410000
           EXIT.                                                        03420000
           EJECT                                                        03430000
      ***************************************************************** 03440000
      *                                                                *03450000
      *    PARAGRAPH:  P02000-BULK-LOOP                               * 03460000
      *                                                                *03470000
      *    FUNCTION :  READ ONE COUNT-FEED RECORD AND APPLY IT.  AN   * 03480000
      *      UNKNOWN SKU OR WAREHOUSE CODE IS SKIPPED, NOT FATAL,     * 03490000
      *      UNTIL THE SKIP COUNT PASSES 10 -- SEE PS-08802.          * 03500000
      *                                                                *03510000
      ***************************************************************** 03520000
      *                                                                 03530000
       P02000-BULK-LOOP.                                                03540000
      *                                                                 03550000
           READ BULK-FILE                                               03560000
               AT END                                                   03570000
                   MOVE 'Y'             TO WS-BULK-EOF-SW               03580000
                   GO TO P02000-EXIT.                                   03590000
      *                                                                 03600000
           ADD 1                        TO WS-READ-CNT.                 03610000
      *                                                                 03620000
           PERFORM P02100-FIND-PRODUCT-BY-SKU   THRU P02100-EXIT.       03630000
           PERFORM P02150-FIND-WAREHOUSE-BY-CODE THRU P02150-EXIT.      03640000
      *                                                                 03650000
           IF NOT PRODUCT-WAS-FOUND OR NOT WAREHOUSE-WAS-FOUND          03660000
               ADD 1                    TO WS-SKIP-CNT                  03670000
               IF WS-SKIP-CNT > 10                                      03680000
                   MOVE 'Y'             TO WS-ABORT-SW                  03690000
               END-IF                                                   03700000
               GO TO P02000-EXIT.                                       03710000
      *                                                                 03720000
           PERFORM P02200-APPLY-UPDATE          THRU P02200-EXIT.       03730000
      *                                                                 03740000
       P02000-EXIT.                                                     03750000
           EXIT.                                                        03760000
           EJECT                                                        03770000
      ***************************************************************** 03780000
      *                                                                *03790000
      *    PARAGRAPH:  P02100-FIND-PRODUCT-BY-SKU                     * 03800000
      *                                                                *03810000
      *    FUNCTION :  LINEAR LOOKUP OF BU-SKU AGAINST THE PRODUCT    * 03820000
      *      TABLE.  SETS WS-PRODUCT-FOUND-SW AND, IF FOUND, LEAVES   * 03830000
      *      THE MATCHING ENTRY AT WS-SUB-PROD.                       * 03840000
      *                                                                *03850000
      ***************************************************************** 03860000
      *                                                                 03870000
       P02100-FIND-PRODUCT-BY-SKU.                                      03880000
      *                                                                 03890000
           MOVE 'N'                     TO WS-PRODUCT-FOUND-SW.         03900000
           MOVE 1                       TO WS-SUB-PROD.                 03910000
           PERFORM P02110-FIND-PRODUCT-LOOP THRU P02110-EXIT            03920000
               UNTIL WS-SUB-PROD > WS-PROD-COUNT OR PRODUCT-WAS-FOUND.  03930000
      *                                                                 03940000
       P02100-EXIT.                                                     03950000
           EXIT.                                                        03960000
           EJECT                                                        03970000
      ***************************************************************** 03980000
      *    PARAGRAPH:  P02110-FIND-PRODUCT-LOOP                       * 03990000
      ***************************************************************** 04000000
      *                                                                 04010000
       P02110-FIND-PRODUCT-LOOP.                                        04020000
      *                                                                 04030000
           IF WS-PROD-SKU (WS-SUB-PROD) = BU-SKU                        04040000
               MOVE 'Y'                 TO WS-PRODUCT-FOUND-SW          04050000
           ELSE                                                         04060000
               ADD 1                    TO WS-SUB-PROD                  04070000
           END-IF.                                                      04080000
      *                                                                 04090000
       P02110-EXIT.                                                     04100000
           EXIT.                                                        04110000
           EJECT                                                        04120000
      ***************************************************************** 04130000
      *                                                                *04140000
      *    PARAGRAPH:  P02150-FIND-WAREHOUSE-BY-CODE                  * 04150000
      *                                                                *04160000
      *    FUNCTION :  LINEAR LOOKUP OF BU-WH-CODE AGAINST THE        * 04170000
      *      WAREHOUSE TABLE.  SETS WS-WAREHOUSE-FOUND-SW AND, IF     * 04180000
      *      FOUND, LEAVES THE MATCHING ENTRY AT WS-SUB-WHSE.         * 04190000
      *                                                                *04200000
      ***************************************************************** 04210000
      *                                                                 04220000
       P02150-FIND-WAREHOUSE-BY-CODE.                                   04230000
      *                                                                 04240000
           MOVE 'N'                     TO WS-WAREHOUSE-FOUND-SW.       04250000
           MOVE 1                       TO WS-SUB-WHSE.                 04260000
           PERFORM P02160-FIND-WAREHOUSE-LOOP THRU P02160-EXIT          04270000
               UNTIL WS-SUB-WHSE > WS-WHSE-COUNT                        04280000
                   OR WAREHOUSE-WAS-FOUND.                              04290000
      *                                                                 04300000
       P02150-EXIT.                                                     04310000
           EXIT.                                                        04320000
           EJECT                                                        04330000
      ***************************************************************** 04340000
      *    PARAGRAPH:  P02160-FIND-WAREHOUSE-LOOP                     * 04350000
      ***************************************************************** 04360000
      *                                                                 04370000
       P02160-FIND-WAREHOUSE-LOOP.                                      04380000
      *                                                                 04390000
           IF WS-WHSE-CODE (WS-SUB-WHSE) = BU-WH-CODE                   04400000
               MOVE 'Y'                 TO WS-WAREHOUSE-FOUND-SW        04410000
           ELSE                                                         04420000
               ADD 1                    TO WS-SUB-WHSE                  04430000
           END-IF.                                                      04440000
      *                                                                 04450000
       P02160-EXIT.                                                     04460000
           EXIT.                                                        04470000
           EJECT                                                        04480000
      ***************************************************************** 04490000
      *                                                                *04500000
      *    PARAGRAPH:  P02200-APPLY-UPDATE                             *04510000
      *                                                                *04520000
      *    FUNCTION :  COMPUTE THE DELTA AGAINST THE CURRENT LEDGER   * 04530000
      *      ENTRY (ZERO IF NONE EXISTS YET), CALL DIMINV ADJUST, AND * 04540000
      *      SET THE LEDGER ON-HAND TO THE FEED'S ABSOLUTE COUNT.     * 04550000
      *                                                                *04560000
      ***************************************************************** 04570000
      *                                                                 04580000
       P02200-APPLY-UPDATE.                                             04590000
      *                                                                 04600000
           MOVE WS-PROD-ID (WS-SUB-PROD) TO WS-FL-PROD-ID.              04610000
           MOVE WS-WHSE-ID (WS-SUB-WHSE) TO WS-FL-WH-ID.                04620000
           PERFORM P02900-FIND-LEDGER-ENTRY THRU P02900-EXIT.           04630000
      *                                                                 04640000
           MOVE ZERO                    TO WS-CUR-ON-HAND.              04650000
           IF LEDGER-ENTRY-FOUND                                        04660000
               MOVE WS-LED-QTY (WS-SUB-LED) TO WS-CUR-ON-HAND           04670000
           END-IF.                                                      04680000
      *                                                                 04690000
           COMPUTE WS-DELTA-QTY = BU-NEW-QTY - WS-CUR-ON-HAND.          04700000
      *                                                                 04710000
           MOVE SPACES                  TO DIMINV-PARMS.                04720000
           MOVE 'ADJUST'                TO DIMINV-OPERATION.            04730000
           MOVE WS-PROD-ID (WS-SUB-PROD) TO DIMINV-PROD-ID.             04740000
           MOVE WS-WHSE-ID (WS-SUB-WHSE) TO DIMINV-WH-ID.               04750000
           MOVE WS-DELTA-QTY             TO DIMINV-QTY.                 04760000
           MOVE ZERO                     TO DIMINV-REF-ID.              04770000
           STRING 'Batch import: ' DELIMITED BY SIZE                    04780000
                  BU-NOTES             DELIMITED BY SIZE                04790000
                  INTO DIMINV-NOTES.                                    04800000
      *                                                                 04810000
           IF LEDGER-ENTRY-FOUND                                        04820000
               MOVE 'Y'                  TO DIMINV-LEDGER-FOUND-SW      04830000
               MOVE WS-LED-QTY (WS-SUB-LED)      TO DIMINV-ON-HAND      04840000
               MOVE WS-LED-RESV-QTY (WS-SUB-LED) TO DIMINV-RESERVED     04850000
           END-IF.                                                      04860000
      *                                                                 04870000
           CALL 'DIMINV' USING DIMINV-PARMS.                            04880000
      *                                                                 04890000
           IF NOT DIMINV-OK                                             04900000
               MOVE 'DIMBLK'            TO WDBE-PROGRAM-ID              04910000
               MOVE 'P02200'            TO WDBE-PARAGRAPH               04920000
               MOVE 'BAD COUNT -- ADJUST WOULD GO NEGATIVE'             04930000
                                        TO WDBE-MESSAGE                 04940000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            04950000
               ADD 1                    TO WS-SKIP-CNT                  04960000
               IF WS-SKIP-CNT > 10                                      04970000
                   MOVE 'Y'             TO WS-ABORT-SW                  04980000
               END-IF                                                   04990000
               GO TO P02200-EXIT                                        05000000
           END-IF.                                                      05010000
      *                                                                 05020000
           IF NOT LEDGER-ENTRY-FOUND                                    05030000
               ADD 1                    TO WS-LED-COUNT                 05040000
               MOVE WS-PROD-ID (WS-SUB-PROD) TO WS-LED-PROD-ID          05050000
                                                      (WS-LED-COUNT)    05060000
               MOVE WS-WHSE-ID (WS-SUB-WHSE) TO WS-LED-WH-ID            05070000
                                                      (WS-LED-COUNT)    05080000
               MOVE WS-LED-COUNT             TO WS-SUB-LED              05090000
           END-IF.                                                      05100000
      *                                                                 05110000
           MOVE DIMINV-ON-HAND           TO WS-LED-QTY (WS-SUB-LED).    05120000
           MOVE DIMINV-RESERVED          TO WS-LED-RESV-QTY (WS-SUB-LED)05130000
           MOVE WS-RUN-TIMESTAMP         TO WS-LED-LAST-UPD (WS-SUB-LED)05140000
      *                                                                 05150000
           PERFORM P09000-WRITE-MOVEMENT THRU P09000-EXIT.              05160000
           ADD 1                         TO WS-APPLIED-CNT.             05170000
      *                                                                 05180000
       P02200-EXIT.                                                     05190000
           EXIT.                                                        05200000
           EJECT                                                        05210000
      ***************************************************************** 05220000
      *                                                                *05230000
      *    PARAGRAPH:  P02900-FIND-LEDGER-ENTRY                       * 05240000
      *                                                                *05250000
      *    FUNCTION :  COMMON LEDGER LOOKUP -- CALLER SETS             *05260000
      *      WS-FL-PROD-ID / WS-FL-WH-ID, GETS BACK WS-LEDGER-FOUND-SW* 05270000
      *      AND, IF FOUND, THE MATCHING ROW AT WS-SUB-LED.            *05280000
      *                                                                *05290000
      ***************************************************************** 05300000
      *                                                                 05310000
       P02900-FIND-LEDGER-ENTRY.                                        05320000
      *                                                                 05330000
           MOVE 'N'                     TO WS-LEDGER-FOUND-SW.          05340000
           MOVE 1                       TO WS-SUB-LED.                  05350000
           PERFORM P02910-FIND-LEDGER-LOOP THRU P02910-EXIT             05360000
               UNTIL WS-SUB-LED > WS-LED-COUNT OR LEDGER-ENTRY-FOUND.   05370000
      *                                                                 05380000
       P02900-EXIT.                                                     05390000
           EXIT.                                                        05400000
           EJECT                                                        05410000
      ***************************************************************** 05420000
      *    PARAGRAPH:  P02910-FIND-LEDGER-LOOP                        * 05430000
      ***************************************************************** 05440000
      *                                                                 05450000
       P02910-FIND-LEDGER-LOOP.                                         05460000
      *                                                                 05470000
           IF WS-LED-PROD-ID (WS-SUB-LED) = WS-FL-PROD-ID               05480000
                   AND WS-LED-WH-ID (WS-SUB-LED) = WS-FL-WH-ID          05490000
               MOVE 'Y'                 TO WS-LEDGER-FOUND-SW           05500000
           ELSE                                                         05510000
               ADD 1                    TO WS-SUB-LED                   05520000
           END-IF.                                                      05530000
      *                                                                 05540000
       P02910-EXIT.                                                     05550000
           EXIT.                                                        05560000
           EJECT                                                        05570000
      ***************************************************************** 05580000
      *                                                                *05590000
      *    PARAGRAPH:  P08500-REWRITE-LEDGER                          * 05600000
      *                                                                *05610000
      *    FUNCTION :  EXTRACT-UPDATE-REWRITE -- THE TABLE MAY HAVE   * 05620000
      *      GROWN IF P02200-APPLY-UPDATE CREATED NEW LEDGER ROWS     * 05630000
      *      FOR A PRODUCT/WAREHOUSE WITH NO PRIOR STOCK ACTIVITY.    * 05640000
      *                                                                *05650000
      ***************************************************************** 05660000
      *                                                                 05670000
       P08500-REWRITE-LEDGER.                                           05680000
      *                                                                 05690000
           OPEN OUTPUT INV-LEDGER-FILE.                                 05700000
      *                                                                 05710000
           MOVE 1                       TO WS-SUB-LED.                  05720000
           PERFORM P08510-REWRITE-LEDGER-LOOP THRU P08510-EXIT          05730000
               UNTIL WS-SUB-LED > WS-LED-COUNT.                         05740000
      *                                                                 05750000
           CLOSE INV-LEDGER-FILE.                                       05760000
      *                                                                 05770000
       P08500-EXIT.                                                     05780000
           EXIT.                                                        05790000
           EJECT                                                        05800000
      ***************************************************************** 05810000
      *    PARAGRAPH:  P08510-REWRITE-LEDGER-LOOP                     * 05820000
      ***************************************************************** 05830000
      *                                                                 05840000
       P08510-REWRITE-LEDGER-LOOP.                                      05850000
      *                                                                 05860000
           MOVE WS-LED-PROD-ID (WS-SUB-LED)  TO INV-PROD-ID.            05870000
           MOVE WS-LED-WH-ID (WS-SUB-LED)    TO INV-WH-ID.              05880000
           MOVE WS-LED-QTY (WS-SUB-LED)      TO INV-QTY.                05890000
           MOVE WS-LED-RESV-QTY (WS-SUB-LED) TO INV-RESV-QTY.           05900000
           MOVE WS-LED-LAST-UPD (WS-SUB-LED) TO INV-LAST-UPDATED.       05910000
           WRITE INVENTORY-RECORD.                                      05920000
           ADD 1                        TO WS-SUB-LED.                  05930000
      *                                                                 05940000
       P08510-EXIT.                                                     05950000
           EXIT.                                                        05960000
           EJECT                                                        05970000
      ***************************************************************** 05980000
      *                                                                *05990000
      *    PARAGRAPH:  P09000-WRITE-MOVEMENT                          * 06000000
      *                                                                *06010000
      *    FUNCTION :  BUILD AND WRITE ONE INVENTORY MOVEMENT RECORD  * 06020000
      *      FROM THE RESULT FIELDS DIMINV HANDED BACK.                *06030000
      *                                                                *06040000
      ***************************************************************** 06050000
      *                                                                 06060000
       P09000-WRITE-MOVEMENT.                                           06070000
      *                                                                 06080000
           ADD 1                        TO WS-MOV-SEQ.                  06090000
           MOVE WS-MOV-SEQ              TO MOV-ID.                      06100000
           MOVE DIMINV-PROD-ID          TO MOV-PROD-ID.                 06110000
           MOVE DIMINV-WH-ID            TO MOV-WH-ID.                   06120000
           MOVE DIMINV-MOV-TYPE         TO MOV-TYPE.                    06130000
           MOVE DIMINV-MOV-QTY          TO MOV-QTY.                     06140000
           MOVE DIMINV-MOV-QTY-BEFORE   TO MOV-QTY-BEFORE.              06150000
           MOVE DIMINV-MOV-QTY-AFTER    TO MOV-QTY-AFTER.               06160000
           MOVE DIMINV-REF-TYPE         TO MOV-REF-TYPE.                06170000
           MOVE DIMINV-REF-ID           TO MOV-REF-ID.                  06180000
           MOVE DIMINV-NOTES            TO MOV-NOTES.                   06190000
           MOVE WS-RUN-TIMESTAMP        TO MOV-CREATED-AT.              06200000
           MOVE 'BATCH_JOB'             TO MOV-CREATED-BY.              06210000
      *                                                                 06220000
           WRITE MOVEMENT-RECORD.                                       06230000
      *                                                                 06240000
       P09000-EXIT.                                                     06250000
           EXIT.                                                        06260000
           EJECT                                                        06270000
      ***************************************************************** 06280000
      *                                                                *06290000
      *    PARAGRAPH:  P09500-DISPLAY-ERROR                           * 06300000
      *                                                                *06310000
      *    FUNCTION :  COMMON BATCH ERROR DISPLAY, SAME FORMAT AS      *06320000
      *      EVERY OTHER DIM BATCH DRIVER.                             *06330000
      *                                                                *06340000
      ***************************************************************** 06350000
      *                                                                 06360000
       P09500-DISPLAY-ERROR.                                            06370000
      *                                                                 06380000
           DISPLAY WS-DIM-BATCH-ERROR-01.                               06390000
           DISPLAY WS-DIM-BATCH-ERROR-02.                               06400000
      *                                                                 06410000
       P09500-EXIT.                                                     06420000
           EXIT.                                                        06430000
