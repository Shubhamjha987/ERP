       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. DIMRPT.                                              00020000
       AUTHOR. S KING.                                                  00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 08/04/90.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. COMPUWARE CORPORATION CONFIDENTIAL AND PROPRIETARY.    00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *               DISTRIBUTION INVENTORY MANAGEMENT (DIM)         * 00100000
      *                     COMPUWARE CORPORATION                     * 00110000
      *                                                                *00120000
      * PROGRAM :   DIMRPT                                            * 00130000
      *                                                                *00140000
      * FUNCTION:   PROGRAM DIMRPT IS THE NIGHTLY ALERT, INTEGRITY AND *00150000
      *             MANAGEMENT-REPORTING PASS.  ONE RUN PRODUCES ONE   *00160000
      *             132-COLUMN LISTING CONTAINING, IN ORDER: LOW-STOCK *00170000
      *             ALERT, OUT-OF-STOCK ALERT, STALE-ORDER ALERT,      *00180000
      *             LEDGER RECONCILIATION, INVENTORY DASHBOARD, ORDER  *00190000
      *             DASHBOARD AND SUPPLIER DASHBOARD.  MASTER FILES    *00200000
      *             ARE READ ONLY -- DIMRPT NEVER REWRITES A FILE.     *00210000
      *                                                                *00220000
      * FILES   :   PRODUCT MASTER        -  SEQUENTIAL   (READ)      * 00230000
      *             WAREHOUSE MASTER      -  SEQUENTIAL   (READ)      * 00240000
      *             CUSTOMER MASTER       -  SEQUENTIAL   (READ)      * 00250000
      *             SUPPLIER MASTER       -  SEQUENTIAL   (READ)      * 00260000
      *             INVENTORY LEDGER      -  SEQUENTIAL   (READ)      * 00270000
      *             SALES ORDER HEADERS   -  SEQUENTIAL   (READ)      * 00280000
      *             SALES ORDER ITEMS     -  SEQUENTIAL   (READ)      * 00290000
      *             PURCHASE ORDER HDRS   -  SEQUENTIAL   (READ)      * 00300000
      *             INVENTORY MOVEMENT    -  SEQUENTIAL   (READ)      * 00310000
      *             DIM REPORT LISTING    -  LINE SEQ.    (WRITE)     * 00320000
      *                                                                *00330000
      * TRANSACTIONS GENERATED: NONE (BATCH ONLY)                     * 00340000
      *                                                                *00350000
      * PFKEYS  :   N/A                                               * 00360000
      *                                                                *00370000
      ***************************************************************** 00380000
      *             PROGRAM CHANGE LOG                                * 00390000
      *             -------------------                               * 00400000
      *                                                                *00410000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00420000
      *  --------   --------------------  --------------------------  * 00430000
      *  08/04/90   S KING                ORIGINAL PROGRAM.  FIRST CUT* 00440000
      *                                   COVERED THE TWO STOCK ALERTS* 00450000
      *                                   ONLY -- RECONCILIATION AND   *00460000
      *                                   THE DASHBOARDS CAME LATER.   *00470000
      *  02/19/93   C RAZUMICH            ADDED THE RECONCILIATION     *00480000
      *                                   PASS AND THE STALE-ORDER     *00490000
      *                                   ALERT, USING THE NEW DIMAGE  *00500000
      *                                   ELAPSED-DAYS SUBROUTINE.     *00510000
      *  11/20/98   J MORALES             Y2K REMEDIATION -- SWITCHED * 00520000
      *                                   THE RUN-DATE STAMP FROM     * 00530000
      *                                   ACCEPT FROM DATE (2 DIGIT   * 00540000
      *                                   YEAR) TO ACCEPT FROM DATE   * 00550000
      *                                   YYYYMMDD.                   * 00560000
      *  04/11/01   D WEISS               PS-08901 -- ADDED THE       * 00570000
      *                                   INVENTORY, ORDER AND        * 00580000
      *                                   SUPPLIER DASHBOARDS FOR     * 00590000
      *                                   THE NEW MANAGEMENT PACKET.  * 00600000
      *  09/23/06   M OKAFOR              PS-13102 -- TOP-SELLING AND  *00610000
      *                                   FAST-MOVING LISTS NOW CAP AT* 00620000
      *                                   10 LINES EACH, PER CONTROLLER*00630000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00640000
      *                                                                *00650000
      ***************************************************************** 00660000
       ENVIRONMENT DIVISION.                                            00670000
       CONFIGURATION SECTION.                                           00680000
       SPECIAL-NAMES.                                                   00690000
           C01 IS TOP-OF-FORM.                                          00700000
       INPUT-OUTPUT SECTION.                                            00710000
       FILE-CONTROL.                                                    00720000
           SELECT PRODUCT-FILE         ASSIGN TO DIMPROD                00730000
                                       FILE STATUS IS WS-PROD-STATUS.   00740000
           SELECT WAREHOUSE-FILE       ASSIGN TO DIMWHSE                00750000
                                       FILE STATUS IS WS-WHSE-STATUS.   00760000
           SELECT CUSTOMER-FILE        ASSIGN TO DIMCUST                00770000
                                       FILE STATUS IS WS-CUST-STATUS.   00780000
           SELECT SUPPLIER-FILE        ASSIGN TO DIMSUPP                00790000
                                       FILE STATUS IS WS-SUPP-STATUS.   00800000
           SELECT INV-LEDGER-FILE      ASSIGN TO INVLEDG                00810000
                                       FILE STATUS IS WS-LEDGER-STATUS. 00820000
           SELECT SO-HDR-FILE          ASSIGN TO SOHDR                  00830000
                                       FILE STATUS IS WS-SO-STATUS.     00840000
           SELECT SO-ITEM-FILE         ASSIGN TO SOITEM                 00850000
                                       FILE STATUS IS WS-SOI-STATUS.    00860000
           SELECT PO-HDR-FILE          ASSIGN TO POHDR                  00870000
                                       FILE STATUS IS WS-PO-STATUS.     00880000
           SELECT MOVEMENT-FILE        ASSIGN TO INVMOVE                00890000
                                       FILE STATUS IS WS-MOVE-STATUS.   00900000
           SELECT LISTING-FILE         ASSIGN TO DIMLIST                00910000
                                       FILE STATUS IS WS-LIST-STATUS.   00920000
       DATA DIVISION.                                                   00930000
       FILE SECTION.                                                    00940000
      *                                                                 00950000
       FD  PRODUCT-FILE                                                 00960000
           LABEL RECORDS ARE STANDARD                                   00970000
           RECORDING MODE IS F.                                         00980000
           COPY DIMPROD.                                                00990000
      *                                                                 01000000
       FD  WAREHOUSE-FILE                                               01010000
           LABEL RECORDS ARE STANDARD                                   01020000
           RECORDING MODE IS F.                                         01030000
           COPY DIMWHSE.                                                01040000
      *                                                                 01050000
       FD  CUSTOMER-FILE                                                01060000
           LABEL RECORDS ARE STANDARD                                   01070000
           RECORDING MODE IS F.                                         01080000
           COPY DIMCUST.                                                01090000
      *                                                                 01100000
       FD  SUPPLIER-FILE                                                01110000
           LABEL RECORDS ARE STANDARD                                   01120000
           RECORDING MODE IS F.                                         01130000
           COPY DIMSUPP.                                                01140000
      *                                                                 01150000
       FD  INV-LEDGER-FILE                                              01160000
           LABEL RECORDS ARE STANDARD                                   01170000
           RECORDING MODE IS F.                                         01180000
           COPY DIMLEDG.                                                01190000
      *                                                                 01200000
       FD  SO-HDR-FILE                                                  01210000
           LABEL RECORDS ARE STANDARD                                   01220000
           RECORDING MODE IS F.                                         01230000
           COPY DIMSORD.                                                01240000
      *                                                                 01250000
       FD  SO-ITEM-FILE                                                 01260000
           LABEL RECORDS ARE STANDARD                                   01270000
           RECORDING MODE IS F.                                         01280000
           COPY DIMSOIT.                                                01290000
      *                                                                 01300000
       FD  PO-HDR-FILE                                                  01310000
           LABEL RECORDS ARE STANDARD                                   01320000
           RECORDING MODE IS F.                                         01330000
           COPY DIMPORD.                                                01340000
      *                                                                 01350000
       FD  MOVEMENT-FILE                                                01360000
           LABEL RECORDS ARE STANDARD                                   01370000
           RECORDING MODE IS F.                                         01380000
           COPY DIMMOVE.                                                01390000
      *                                                                 01400000
       FD  LISTING-FILE                                                 01410000
           LABEL RECORDS ARE OMITTED                                    01420000
           RECORDING MODE IS F.                                         01430000
       01  LISTING-REC                 PIC X(133).                      01440000
      *                                                                 01450000
       WORKING-STORAGE SECTION.                                         01460000
      *                                                                 01470000
      ***************************************************************** 01480000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01490000
      ***************************************************************** 01500000
       77  WS-SUB-PROD                 PIC S9(4) COMP.                  01510000
       77  WS-SUB-WHSE                 PIC S9(4) COMP.                  01520000
       77  WS-SUB-CUST                 PIC S9(4) COMP.                  01530000
       77  WS-SUB-SUPP                 PIC S9(4) COMP.                  01540000
       77  WS-SUB-LED                  PIC S9(4) COMP.                  01550000
       77  WS-SUB-SO                   PIC S9(4) COMP.                  01560000
       77  WS-SUB-SOI                  PIC S9(4) COMP.                  01570000
       77  WS-SUB-PO                   PIC S9(4) COMP.                  01580000
       77  WS-SUB2                     PIC S9(4) COMP.                  01590000
       77  WS-TOP-RANK                 PIC S9(4) COMP.                  01600000
       77  WS-MAX-SUB                  PIC S9(4) COMP.                  01610000
       77  WS-PROD-COUNT                PIC S9(4) COMP VALUE ZERO.      01620000
       77  WS-WHSE-COUNT               PIC S9(4) COMP VALUE ZERO.       01630000
       77  WS-CUST-COUNT               PIC S9(4) COMP VALUE ZERO.       01640000
       77  WS-SUPP-COUNT               PIC S9(4) COMP VALUE ZERO.       01650000
       77  WS-LED-COUNT                PIC S9(4) COMP VALUE ZERO.       01660000
       77  WS-SO-COUNT                 PIC S9(4) COMP VALUE ZERO.       01670000
       77  WS-SOI-COUNT                PIC S9(4) COMP VALUE ZERO.       01680000
       77  WS-PO-COUNT                 PIC S9(4) COMP VALUE ZERO.       01690000
       77  WS-PI-PROD-ID               PIC 9(09) VALUE ZEROES.          01700000
       77  WS-PI-WH-ID                 PIC 9(09) VALUE ZEROES.          01710000
       77  WS-PI-SUPP-ID               PIC 9(09) VALUE ZEROES.          01720000
      *                                                                 01730000
      ***************************************************************** 01740000
      *    REPORT COUNTERS                                            * 01750000
      ***************************************************************** 01760000
       77  WS-LOWSTOCK-CNT             PIC S9(7) COMP-3 VALUE ZERO.     01770000
       77  WS-OUTOFSTOCK-CNT           PIC S9(7) COMP-3 VALUE ZERO.     01780000
       77  WS-STALE-CNT                PIC S9(7) COMP-3 VALUE ZERO.     01790000
       77  WS-RECON-CHECKED            PIC S9(7) COMP-3 VALUE ZERO.     01800000
       77  WS-RECON-VIOL-CNT           PIC S9(7) COMP-3 VALUE ZERO.     01810000
       77  WS-DUP-SKU-CNT              PIC S9(7) COMP-3 VALUE ZERO.     01820000
       77  WS-DUP-CODE-CNT             PIC S9(7) COMP-3 VALUE ZERO.     01830000
       77  WS-DUP-EMAIL-CNT            PIC S9(7) COMP-3 VALUE ZERO.     01840000
       77  WS-SO-CREATED-CNT           PIC S9(7) COMP-3 VALUE ZERO.     01850000
       77  WS-SO-CONFIRMED-CNT         PIC S9(7) COMP-3 VALUE ZERO.     01860000
       77  WS-SO-PICKING-CNT           PIC S9(7) COMP-3 VALUE ZERO.     01870000
       77  WS-SO-SHIPPED-CNT           PIC S9(7) COMP-3 VALUE ZERO.     01880000
       77  WS-SO-DELIVERED-CNT         PIC S9(7) COMP-3 VALUE ZERO.     01890000
       77  WS-SO-CANCELLED-CNT         PIC S9(7) COMP-3 VALUE ZERO.     01900000
      *                                                                 01910000
      ***************************************************************** 01920000
      *    WORKING ACCUMULATORS                                       * 01930000
      ***************************************************************** 01940000
       77  WS-VALUATION                PIC S9(14)V9(4) VALUE ZERO.      01950000
       77  WS-REVENUE-TOTAL            PIC S9(14)V9(4) VALUE ZERO.      01960000
       77  WS-LINE-QTY                 PIC S9(09)      VALUE ZERO.      01970000
       77  WS-AVG-DAYS                 PIC S9(5)V9     VALUE ZERO.      01980000
      *                                                                 01990000
      ***************************************************************** 02000000
      *    SWITCHES                                                   * 02010000
      ***************************************************************** 02020000
      *                                                                 02030000
       01  WS-SWITCHES.                                                 02040000
           05  WS-PROD-EOF-SW          PIC X     VALUE 'N'.             02050000
               88  PROD-EOF                      VALUE 'Y'.             02060000
           05  WS-WHSE-EOF-SW          PIC X     VALUE 'N'.             02070000
               88  WHSE-EOF                      VALUE 'Y'.             02080000
           05  WS-CUST-EOF-SW          PIC X     VALUE 'N'.             02090000
               88  CUST-EOF                      VALUE 'Y'.             02100000
           05  WS-SUPP-EOF-SW          PIC X     VALUE 'N'.             02110000
               88  SUPP-EOF                      VALUE 'Y'.             02120000
           05  WS-LEDGER-EOF-SW        PIC X     VALUE 'N'.             02130000
               88  LEDGER-EOF                    VALUE 'Y'.             02140000
           05  WS-SO-EOF-SW            PIC X     VALUE 'N'.             02150000
               88  SO-EOF                        VALUE 'Y'.             02160000
           05  WS-SOI-EOF-SW           PIC X     VALUE 'N'.             02170000
               88  SOI-EOF                       VALUE 'Y'.             02180000
           05  WS-PO-EOF-SW            PIC X     VALUE 'N'.             02190000
               88  PO-EOF                        VALUE 'Y'.             02200000
           05  WS-MOVE-EOF-SW          PIC X     VALUE 'N'.             02210000
               88  MOVE-EOF                      VALUE 'Y'.             02220000
           05  WS-PROD-FOUND-SW        PIC X     VALUE 'N'.             02230000
               88  PRODUCT-WAS-FOUND             VALUE 'Y'.             02240000
           05  WS-WHSE-FOUND-SW        PIC X     VALUE 'N'.             02250000
               88  WAREHOUSE-WAS-FOUND           VALUE 'Y'.             02260000
           05  WS-SUPP-FOUND-SW        PIC X     VALUE 'N'.             02270000
               88  SUPPLIER-WAS-FOUND            VALUE 'Y'.             02280000
           05  WS-SO-FOUND-SW          PIC X     VALUE 'N'.             02290000
               88  SO-WAS-FOUND                  VALUE 'Y'.             02300000
           05  WS-DUP-FOUND-SW         PIC X     VALUE 'N'.             02310000
               88  DUPLICATE-WAS-FOUND           VALUE 'Y'.             02320000
      *                                                                 02330000
      ***************************************************************** 02340000
      *    FILE STATUS FIELDS                                         * 02350000
      ***************************************************************** 02360000
      *                                                                 02370000
       01  WS-FILE-STATUSES.                                            02380000
           05  WS-PROD-STATUS          PIC XX    VALUE SPACES.          02390000
               88  PROD-OK                       VALUE '00'.            02400000
           05  WS-WHSE-STATUS          PIC XX    VALUE SPACES.          02410000
               88  WHSE-OK                       VALUE '00'.            02420000
           05  WS-CUST-STATUS          PIC XX    VALUE SPACES.          02430000
               88  CUST-OK                       VALUE '00'.            02440000
           05  WS-SUPP-STATUS          PIC XX    VALUE SPACES.          02450000
               88  SUPP-OK                       VALUE '00'.            02460000
           05  WS-LEDGER-STATUS        PIC XX    VALUE SPACES.          02470000
               88  LEDGER-OK                     VALUE '00'.            02480000
           05  WS-SO-STATUS            PIC XX    VALUE SPACES.          02490000
               88  SO-OK                         VALUE '00'.            02500000
           05  WS-SOI-STATUS           PIC XX    VALUE SPACES.          02510000
               88  SOI-OK                        VALUE '00'.            02520000
           05  WS-PO-STATUS            PIC XX    VALUE SPACES.          02530000
               88  PO-OK                         VALUE '00'.            02540000
           05  WS-MOVE-STATUS          PIC XX    VALUE SPACES.          02550000
               88  MOVE-OK                       VALUE '00'.            02560000
           05  WS-LIST-STATUS          PIC XX    VALUE SPACES.          02570000
               88  LIST-OK                       VALUE '00'.            02580000
      *                                                                 02590000
      ***************************************************************** 02600000
      *    RUN DATE / TIME -- Y2K REMEDIATED, SEE CHANGE LOG          * 02610000
      ***************************************************************** 02620000
      *                                                                 02630000
       01  WS-RUN-STAMP.                                                02640000
           05  WS-RUN-DATE             PIC 9(08) VALUE ZEROES.          02650000
           05  WS-RUN-TIME             PIC 9(06) VALUE ZEROES.          02660000
       01  WS-RUN-TIMESTAMP            PIC 9(14) VALUE ZEROES.          02670000
       01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.               02680000
           05  WS-RTS-DATE             PIC 9(08).                       02690000
           05  WS-RTS-TIME             PIC 9(06).                       02700000
      *                                                                 02710000
      ***************************************************************** 02720000
      *    PRODUCT TABLE -- ALSO CARRIES THE PER-PRODUCT ACCUMULATORS * 02730000
      *    FOR THE FAST-MOVER AND TOP-SELLER RANKINGS.                * 02740000
      ***************************************************************** 02750000
      *                                                                 02760000
       01  WS-PROD-TABLE.                                               02770000
           05  WS-PROD-ENTRY OCCURS 3000 TIMES.                         02780000
               10  WS-PROD-ID           PIC 9(09).                      02790000
               10  WS-PROD-SKU          PIC X(20).                      02800000
               10  WS-PROD-NAME         PIC X(40).                      02810000
               10  WS-PROD-COST-PRICE   PIC S9(14)V9(4).                02820000
               10  WS-PROD-UNIT-PRICE   PIC S9(14)V9(4).                02830000
               10  WS-PROD-REORDER-LVL  PIC S9(09).                     02840000
               10  WS-PROD-ACTIVE-SW    PIC X.                          02850000
                   88  TBL-PROD-ACTIVE       VALUE 'Y'.                 02860000
               10  WS-PROD-FAST-QTY     PIC S9(09) COMP-3 VALUE ZERO.   02870000
               10  WS-PROD-SOLD-QTY     PIC S9(09) COMP-3 VALUE ZERO.   02880000
               10  WS-PROD-SOLD-AMT     PIC S9(14)V9(4)   VALUE ZERO.   02890000
               10  WS-PROD-USED-SW      PIC X.                          02900000
                   88  TBL-PROD-USED         VALUE 'Y'.                 02910000
      *                                                                 02920000
      ***************************************************************** 02930000
      *    WAREHOUSE TABLE -- CODE LOOKUP FOR THE ALERT DETAIL LINES  * 02940000
      ***************************************************************** 02950000
      *                                                                 02960000
       01  WS-WHSE-TABLE.                                               02970000
           05  WS-WHSE-ENTRY OCCURS 200 TIMES.                          02980000
               10  WS-WHSE-ID          PIC 9(09).                       02990000
               10  WS-WHSE-CODE        PIC X(10).                       03000000
      *                                                                 03010000
      ***************************************************************** 03020000
      *    CUSTOMER TABLE -- LOADED ONLY TO CARRY THE EMAIL-UNIQUE    * 03030000
      *    MASTER-DATA CHECK.  NO REPORT SECTION PRINTS FROM IT.      * 03040000
      ***************************************************************** 03050000
      *                                                                 03060000
       01  WS-CUST-TABLE.                                               03070000
           05  WS-CUST-ENTRY OCCURS 3000 TIMES.                         03080000
               10  WS-CUST-ID          PIC 9(09).                       03090000
               10  WS-CUST-EMAIL       PIC X(40).                       03100000
      *                                                                 03110000
      ***************************************************************** 03120000
      *    SUPPLIER TABLE -- ALSO CARRIES THE PER-SUPPLIER DASHBOARD  * 03130000
      *    ACCUMULATORS BUILT WHILE THE PO HEADER TABLE IS LOADED.    * 03140000
      ***************************************************************** 03150000
      *                                                                 03160000
       01  WS-SUPP-TABLE.                                               03170000
           05  WS-SUPP-ENTRY OCCURS 500 TIMES.                          03180000
               10  WS-SUPP-ID          PIC 9(09).                       03190000
               10  WS-SUPP-NAME        PIC X(40).                       03200000
               10  WS-SUPP-EMAIL       PIC X(40).                       03210000
               10  WS-SUPP-RECV-CNT    PIC S9(07) COMP-3 VALUE ZERO.    03220000
               10  WS-SUPP-RECV-DAYS   PIC S9(09) COMP-3 VALUE ZERO.    03230000
               10  WS-SUPP-ALL-CNT     PIC S9(07) COMP-3 VALUE ZERO.    03240000
               10  WS-SUPP-SPEND       PIC S9(14)V9(4)   VALUE ZERO.    03250000
               10  WS-SUPP-USED-SW     PIC X.                           03260000
                   88  TBL-SUPP-USED       VALUE 'Y'.                   03270000
      *                                                                 03280000
      ***************************************************************** 03290000
      *    INVENTORY LEDGER TABLE -- CARRIES THE PRODUCT/WAREHOUSE    * 03300000
      *    TABLE SUBSCRIPT RESOLVED AT LOAD TIME SO THE ALERT PASSES  * 03310000
      *    NEVER RESEARCH THE MASTERS.                                * 03320000
      ***************************************************************** 03330000
      *                                                                 03340000
       01  WS-LEDGER-TABLE.                                             03350000
           05  WS-LED-ENTRY OCCURS 4000 TIMES.                          03360000
               10  WS-LED-PROD-IX      PIC S9(4) COMP.                  03370000
               10  WS-LED-WH-IX        PIC S9(4) COMP.                  03380000
               10  WS-LED-QTY          PIC S9(09).                      03390000
               10  WS-LED-RESV-QTY     PIC S9(09).                      03400000
      *                                                                 03410000
      ***************************************************************** 03420000
      *    SALES-ORDER HEADER TABLE -- STALE-ORDER AND ORDER-DASHBOARD* 03430000
      ***************************************************************** 03440000
      *                                                                 03450000
       01  WS-SO-TABLE.                                                 03460000
           05  WS-SO-ENTRY OCCURS 2000 TIMES.                           03470000
               10  WS-SO-ID            PIC 9(09).                       03480000
               10  WS-SO-ORDER-NUMBER  PIC X(20).                       03490000
               10  WS-SO-STATUS        PIC X(10).                       03500000
                   88  TBL-SO-CANCELLED     VALUE 'CANCELLED'.          03510000
                   88  TBL-SO-DELIVERED     VALUE 'DELIVERED'.          03520000
               10  WS-SO-TOTAL-AMOUNT  PIC S9(14)V9(4).                 03530000
               10  WS-SO-CREATED-AT    PIC 9(14).                       03540000
      *                                                                 03550000
      ***************************************************************** 03560000
      *    SALES-ORDER ITEM TABLE -- TOP-SELLING PRODUCTS             * 03570000
      ***************************************************************** 03580000
      *                                                                 03590000
       01  WS-SOI-TABLE.                                                03600000
           05  WS-SOI-ENTRY OCCURS 6000 TIMES.                          03610000
               10  WS-SOI-SO-IX        PIC S9(4) COMP.                  03620000
               10  WS-SOI-PROD-IX      PIC S9(4) COMP.                  03630000
               10  WS-SOI-QTY          PIC S9(09).                      03640000
               10  WS-SOI-UNIT-PRICE   PIC S9(14)V9(4).                 03650000
      *                                                                 03660000
      ***************************************************************** 03670000
      *    PURCHASE-ORDER HEADER TABLE -- SUPPLIER DASHBOARD          * 03680000
      ***************************************************************** 03690000
      *                                                                 03700000
       01  WS-PO-TABLE.                                                 03710000
           05  WS-PO-ENTRY OCCURS 1000 TIMES.                           03720000
               10  WS-PO-SUPP-IX       PIC S9(4) COMP.                  03730000
               10  WS-PO-STATUS        PIC X(20).                       03740000
                   88  TBL-PO-RECEIVED      VALUE 'RECEIVED'.           03750000
                   88  TBL-PO-CANCELLED     VALUE 'CANCELLED'.          03760000
               10  WS-PO-TOTAL-AMOUNT  PIC S9(14)V9(4).                 03770000
               10  WS-PO-CREATED-AT    PIC 9(14).                       03780000
               10  WS-PO-RECEIVED-AT   PIC 9(14).                       03790000
      *                                                                 03800000
      ***************************************************************** 03810000
      *    PARAMETER PASS AREA FOR THE DIMAGE ELAPSED-DAYS CALL        *03820000
      ***************************************************************** 03830000
      *                                                                 03840000
           COPY DIMAGECY.                                               03850000
      *                                                                 03860000
      ***************************************************************** 03870000
      *    COMMON BATCH ERROR DISPLAY AREA                            * 03880000
      ***************************************************************** 03890000
      *                                                                 03900000
           COPY DIMERRWS.                                               03910000
           EJECT                                                        03920000
      ***************************************************************** 03930000
      *    R E P O R T   P R I N T   L I N E S                        * 03940000
      ***************************************************************** 03950000
      *                                                                 03960000
       01  WS-GENERIC-LINE.                                             03970000
           05  WS-GL-CC                PIC X     VALUE SPACE.           03980000
           05  WS-GL-TEXT               PIC X(132) VALUE SPACES.        03990000
      *                                                                 04000000
       01  WS-COUNT-LINE.                                               04010000
           05  WS-CL-CC                 PIC X     VALUE SPACE.          04020000
           05  FILLER                   PIC X(02) VALUE SPACES.         04030000
           05  WS-CL-LABEL              PIC X(30).                      04040000
           05  FILLER                   PIC X(02) VALUE SPACES.         04050000
           05  WS-CL-COUNT              PIC ----,---,--9.               04060000
           05  FILLER                   PIC X(87) VALUE SPACES.         04070000
      *                                                                 04080000
       01  WS-AMOUNT-LINE.                                              04090000
           05  WS-AL-CC                 PIC X     VALUE SPACE.          04100000
           05  FILLER                   PIC X(02) VALUE SPACES.         04110000
           05  WS-AL-LABEL              PIC X(30).                      04120000
           05  FILLER                   PIC X(02) VALUE SPACES.         04130000
           05  WS-AL-AMOUNT             PIC -,---,---,---,--9.9999.     04140000
           05  FILLER                   PIC X(78) VALUE SPACES.         04150000
      *                                                                 04160000
       01  WS-LOWSTOCK-LINE.                                            04170000
           05  WS-LS-CC                 PIC X     VALUE SPACE.          04180000
           05  FILLER                   PIC X(02) VALUE SPACES.         04190000
           05  WS-LS-SKU                PIC X(20).                      04200000
           05  FILLER                   PIC X(02) VALUE SPACES.         04210000
           05  WS-LS-NAME               PIC X(30).                      04220000
           05  FILLER                   PIC X(02) VALUE SPACES.         04230000
           05  WS-LS-WHCODE             PIC X(10).                      04240000
           05  FILLER                   PIC X(02) VALUE SPACES.         04250000
           05  WS-LS-QTY                PIC ----,---,--9.               04260000
           05  FILLER                   PIC X(02) VALUE SPACES.         04270000
           05  WS-LS-REORDER            PIC ----,---,--9.               04280000
           05  FILLER                   PIC X(47) VALUE SPACES.         04290000
      *                                                                 04300000
       01  WS-OOS-LINE.                                                 04310000
           05  WS-OOS-CC                PIC X     VALUE SPACE.          04320000
           05  FILLER                   PIC X(02) VALUE SPACES.         04330000
           05  WS-OOS-SKU               PIC X(20).                      04340000
           05  FILLER                   PIC X(02) VALUE SPACES.         04350000
           05  WS-OOS-WHCODE            PIC X(10).                      04360000
           05  FILLER                   PIC X(98) VALUE SPACES.         04370000
      *                                                                 04380000
       01  WS-STALE-LINE.                                               04390000
           05  WS-ST-CC                 PIC X     VALUE SPACE.          04400000
           05  FILLER                   PIC X(02) VALUE SPACES.         04410000
           05  WS-ST-ORDER-NUMBER       PIC X(20).                      04420000
           05  FILLER                   PIC X(02) VALUE SPACES.         04430000
           05  WS-ST-STATUS             PIC X(10).                      04440000
           05  FILLER                   PIC X(02) VALUE SPACES.         04450000
           05  WS-ST-CREATED-AT         PIC 9(14).                      04460000
           05  FILLER                   PIC X(84) VALUE SPACES.         04470000
      *                                                                 04480000
       01  WS-RECON-LINE.                                               04490000
           05  WS-RC-CC                 PIC X     VALUE SPACE.          04500000
           05  FILLER                   PIC X(02) VALUE SPACES.         04510000
           05  WS-RC-SKU                PIC X(20).                      04520000
           05  FILLER                   PIC X(02) VALUE SPACES.         04530000
           05  WS-RC-WHCODE             PIC X(10).                      04540000
           05  FILLER                   PIC X(02) VALUE SPACES.         04550000
           05  WS-RC-QTY                PIC ----,---,--9.               04560000
           05  FILLER                   PIC X(02) VALUE SPACES.         04570000
           05  WS-RC-RESERVED           PIC ----,---,--9.               04580000
           05  FILLER                   PIC X(02) VALUE SPACES.         04590000
           05  WS-RC-VIOLATION          PIC X(20).                      04600000
           05  FILLER                   PIC X(27) VALUE SPACES.         04610000
      *                                                                 04620000
       01  WS-FASTMOVER-LINE.                                           04630000
           05  WS-FM-CC                 PIC X     VALUE SPACE.          04640000
           05  FILLER                   PIC X(02) VALUE SPACES.         04650000
           05  WS-FM-RANK                PIC Z9.                        04660000
           05  FILLER                   PIC X(02) VALUE SPACES.         04670000
           05  WS-FM-PROD-ID             PIC 9(09).                     04680000
           05  FILLER                   PIC X(02) VALUE SPACES.         04690000
           05  WS-FM-SKU                 PIC X(20).                     04700000
           05  FILLER                   PIC X(02) VALUE SPACES.         04710000
           05  WS-FM-QTY                 PIC ----,---,--9.              04720000
           05  FILLER                   PIC X(71) VALUE SPACES.         04730000
      *                                                                 04740000
       01  WS-STATUSDIST-LINE.                                          04750000
           05  WS-SD-CC                 PIC X     VALUE SPACE.          04760000
           05  FILLER                   PIC X(02) VALUE SPACES.         04770000
           05  WS-SD-STATUS              PIC X(12).                     04780000
           05  FILLER                   PIC X(02) VALUE SPACES.         04790000
           05  WS-SD-COUNT               PIC ----,---,--9.              04800000
           05  FILLER                   PIC X(91) VALUE SPACES.         04810000
      *                                                                 04820000
       01  WS-TOPSELLER-LINE.                                           04830000
           05  WS-TS-CC                 PIC X     VALUE SPACE.          04840000
           05  FILLER                   PIC X(02) VALUE SPACES.         04850000
           05  WS-TS-RANK                PIC Z9.                        04860000
           05  FILLER                   PIC X(02) VALUE SPACES.         04870000
           05  WS-TS-PROD-ID             PIC 9(09).                     04880000
           05  FILLER                   PIC X(02) VALUE SPACES.         04890000
           05  WS-TS-SKU                 PIC X(20).                     04900000
           05  FILLER                   PIC X(02) VALUE SPACES.         04910000
           05  WS-TS-QTY                 PIC ----,---,--9.              04920000
           05  FILLER                   PIC X(02) VALUE SPACES.         04930000
           05  WS-TS-AMOUNT              PIC -,---,---,---,--9.9999.    04940000
           05  FILLER                   PIC X(44) VALUE SPACES.         04950000
      *                                                                 04960000
       01  WS-SUPPPERF-LINE.                                            04970000
           05  WS-SP-CC                 PIC X     VALUE SPACE.          04980000
           05  FILLER                   PIC X(02) VALUE SPACES.         04990000
           05  WS-SP-NAME                PIC X(40).                     05000000
           05  FILLER                   PIC X(02) VALUE SPACES.         05010000
           05  WS-SP-COUNT               PIC ----,--9.                  05020000
           05  FILLER                   PIC X(02) VALUE SPACES.         05030000
           05  WS-SP-AVG-DAYS            PIC ----9.9.                   05040000
           05  FILLER                   PIC X(68) VALUE SPACES.         05050000
      *                                                                 05060000
       01  WS-SUPPSPEND-LINE.                                           05070000
           05  WS-SS-CC                 PIC X     VALUE SPACE.          05080000
           05  FILLER                   PIC X(02) VALUE SPACES.         05090000
           05  WS-SS-RANK                PIC Z9.                        05100000
           05  FILLER                   PIC X(02) VALUE SPACES.         05110000
           05  WS-SS-NAME                PIC X(40).                     05120000
           05  FILLER                   PIC X(02) VALUE SPACES.         05130000
           05  WS-SS-COUNT               PIC ----,--9.                  05140000
           05  FILLER                   PIC X(02) VALUE SPACES.         05150000
           05  WS-SS-AMOUNT              PIC -,---,---,---,--9.9999.    05160000
           05  FILLER                   PIC X(47) VALUE SPACES.         05170000
      *                                                                 05180000
       01  WS-VALUATION-LINE.                                           05190000
           05  WS-VL-CC                 PIC X     VALUE SPACE.          05200000
           05  FILLER                   PIC X(02) VALUE SPACES.         05210000
           05  FILLER                   PIC X(28)                       05220000
               VALUE 'TOTAL INVENTORY VALUATION: '.                     05230000
           05  WS-VL-AMOUNT              PIC -,---,---,---,--9.9999.    05240000
           05  FILLER                   PIC X(75) VALUE SPACES.         05250000
           EJECT                                                        05260000
      ***************************************************************** 05270000
      *    P R O C E D U R E    D I V I S I O N                       * 05280000
      ***************************************************************** 05290000
      *                                                                 05300000
       PROCEDURE DIVISION.                                              05310000
      *                                                                 05320000
       P00000-MAINLINE.                                                 05330000
      *                                                                 05340000
           ACCEPT WS-RUN-DATE          FROM DATE YYYYMMDD.              05350000
           ACCEPT WS-RUN-TIME          FROM TIME.                       05360000
           MOVE WS-RUN-DATE            TO WS-RTS-DATE.                  05370000
           MOVE WS-RUN-TIME            TO WS-RTS-TIME.                  05380000
      *                                                                 05390000
           OPEN INPUT  PRODUCT-FILE WAREHOUSE-FILE CUSTOMER-FILE        05400000
                       SUPPLIER-FILE INV-LEDGER-FILE SO-HDR-FILE        05410000
                       SO-ITEM-FILE PO-HDR-FILE MOVEMENT-FILE.          05420000
           OPEN OUTPUT LISTING-FILE.                                    05430000
      *                                                                 05440000
           PERFORM P01000-LOAD-PRODUCT-TABLE THRU P01000-EXIT.          05450000
           PERFORM P01100-LOAD-WHSE-TABLE    THRU P01100-EXIT.          05460000
           PERFORM P01200-LOAD-CUST-TABLE    THRU P01200-EXIT.          05470000
           PERFORM P01300-LOAD-SUPP-TABLE    THRU P01300-EXIT.          05480000
           PERFORM P01400-LOAD-LEDGER-TABLE  THRU P01400-EXIT.          05490000
           PERFORM P01500-LOAD-SO-TABLE      THRU P01500-EXIT.          05500000
           PERFORM P01600-LOAD-SOI-TABLE     THRU P01600-EXIT.          05510000
           PERFORM P01700-LOAD-PO-TABLE      THRU P01700-EXIT.          05520000
           PERFORM P01800-SCAN-MOVEMENT-FILE THRU P01800-EXIT.          05530000
      *                                                                 05540000
           CLOSE PRODUCT-FILE WAREHOUSE-FILE CUSTOMER-FILE              05550000
                 SUPPLIER-FILE INV-LEDGER-FILE SO-HDR-FILE              05560000
                 SO-ITEM-FILE PO-HDR-FILE MOVEMENT-FILE.                05570000
      *                                                                 05580000
           PERFORM P02000-LOW-STOCK-PASS      THRU P02000-EXIT.         05590000
           PERFORM P02100-OUT-OF-STOCK-PASS   THRU P02100-EXIT.         05600000
           PERFORM P02200-STALE-ORDER-PASS    THRU P02200-EXIT.         05610000
           PERFORM P02300-RECON-PASS          THRU P02300-EXIT.         05620000
           PERFORM P02400-INVENTORY-DASHBOARD THRU P02400-EXIT.         05630000
           PERFORM P02500-ORDER-DASHBOARD     THRU P02500-EXIT.         05640000
           PERFORM P02600-SUPPLIER-DASHBOARD  THRU P02600-EXIT.         05650000
      *                                                                 05660000
           CLOSE LISTING-FILE.                                          05670000
      *                                                                 05680000
           GOBACK.                                                      05690000
      *                                                                 05700000
       P00000-EXIT.                                                     05710000
           EXIT.                                                        05720000
           EJECT                                                        05730000
      ***************************************************************** 05740000
      *                                                                *05750000
      *    PARAGRAPH:  P01000-LOAD-PRODUCT-TABLE                      * 05760000
      *                                                                *05770000
      *    FUNCTION :  LOAD THE PRODUCT MASTER.  SKU UNIQUENESS IS     *05780000
      *      THE MASTER-DATA RULE DIMRPT CARRIES -- A DUPLICATE SKU    *05790000
      *      IS LOGGED BUT DOES NOT STOP THE RUN.                      *05800000
      *                                                                *05810000
      ***************************************************************** 05820000
      *                                                                 05830000
       P01000-LOAD-PRODUCT-TABLE.                                       05840000
      *                                                                 05850000
           READ PRODUCT-FILE                                            05860000
               AT END                                                   05870000
                   MOVE 'Y'             TO WS-PROD-EOF-SW               05880000
                   GO TO P01000-EXIT.                                   05890000
      *                                                                 05900000
           MOVE 'N'                     TO WS-DUP-FOUND-SW.             05910000
           MOVE 1                       TO WS-SUB2.                     05920000
           PERFORM P01010-PROD-DUP-LOOP THRU P01010-EXIT                05930000
               UNTIL WS-SUB2 > WS-PROD-COUNT OR DUPLICATE-WAS-FOUND.    05940000
           IF DUPLICATE-WAS-FOUND                                       05950000
               ADD 1                    TO WS-DUP-SKU-CNT               05960000
           END-IF.                                                      05970000
      *                                                                 05980000
           ADD 1                         TO WS-PROD-COUNT.              05990000
           MOVE PROD-ID                  TO WS-PROD-ID (WS-PROD-COUNT). 06000000
           MOVE PROD-SKU                 TO WS-PROD-SKU (WS-PROD-COUNT).06010000
           MOVE PROD-NAME                 TO WS-PROD-NAME               06020000
                                                       (WS-PROD-COUNT). 06030000
           MOVE PROD-COST-PRICE          TO WS-PROD-COST-PRICE          06040000
                                                       (WS-PROD-COUNT). 06050000
           MOVE PROD-UNIT-PRICE          TO WS-PROD-UNIT-PRICE          06060000
                                                       (WS-PROD-COUNT). 06070000
           MOVE PROD-REORDER-LEVEL       TO WS-PROD-REORDER-LVL         06080000
                                                       (WS-PROD-COUNT). 06090000
           MOVE 'N'                      TO WS-PROD-ACTIVE-SW           06100000
                                                       (WS-PROD-COUNT). 06110000
           IF PROD-IS-ACTIVE                                            06120000
               MOVE 'Y'                 TO WS-PROD-ACTIVE-SW            06130000
                                                       (WS-PROD-COUNT)  06140000
           END-IF.                                                      06150000
      *                                                                 06160000
           GO TO P01000-LOAD-PRODUCT-TABLE.                             06170000
      *                                                                 06180000
       P01000-EXIT.                                                     06190000
           EXIT.                                                        06200000
           EJECT                                                        06210000
      ***************************************************************** 06220000
      *    PARAGRAPH:  P01010-PROD-DUP-LOOP                           * 06230000
      ***************************************************************** 06240000
      *                                                                 06250000
       P01010-PROD-DUP-LOOP.                                            06260000
      *                                                                 06270000
           IF WS-PROD-SKU (WS-SUB2) = PROD-SKU                          06280000
               MOVE 'Y'                 TO WS-DUP-FOUND-SW              06290000
           ELSE                                                         06300000
               ADD 1                    TO WS-SUB2                      06310000
           END-IF.                                                      06320000
      *                                                                 06330000
       P01010-EXIT.                                                     06340000
           EXIT.                                                        06350000
           EJECT                                                        06360000
      ***************************************************************** 06370000
      *                                                                *06380000
      *    PARAGRAPH:  P01100-LOAD-WHSE-TABLE                         * 06390000
      *                                                                *06400000
      *    FUNCTION :  LOAD THE WAREHOUSE MASTER.  WH-CODE UNIQUENESS  *06410000
      *      IS LOGGED THE SAME WAY AS THE PRODUCT SKU CHECK ABOVE.    *06420000
      *                                                                *06430000
      ***************************************************************** 06440000
      *                                                                 06450000
       P01100-LOAD-WHSE-TABLE.                                          06460000
      *                                                                 06470000
           READ WAREHOUSE-FILE                                          06480000
               AT END                                                   06490000
                   MOVE 'Y'             TO WS-WHSE-EOF-SW               06500000
                   GO TO P01100-EXIT.                                   06510000
      *                                                                 06520000
           MOVE 'N'                     TO WS-DUP-FOUND-SW.             06530000
           MOVE 1                       TO WS-SUB2.                     06540000
           PERFORM P01110-WHSE-DUP-LOOP THRU P01110-EXIT                06550000
               UNTIL WS-SUB2 > WS-WHSE-COUNT OR DUPLICATE-WAS-FOUND.    06560000
           IF DUPLICATE-WAS-FOUND                                       06570000
               ADD 1                    TO WS-DUP-CODE-CNT              06580000
           END-IF.                                                      06590000
      *                                                                 06600000
           ADD 1                         TO WS-WHSE-COUNT.              06610000
           MOVE WH-ID                    TO WS-WHSE-ID  (WS-WHSE-COUNT).06620000
           MOVE WH-CODE                  TO WS-WHSE-CODE(WS-WHSE-COUNT).06630000
      *                                                                 06640000
           GO TO P01100-LOAD-WHSE-TABLE.                                06650000
      *                                                                 06660000
       P01100-EXIT.                                                     06670000
           EXIT.                                                        06680000
           EJECT                                                        06690000
      ***************************************************************** 06700000
      *    PARAGRAPH:  P01110-WHSE-DUP-LOOP                           * 06710000
      ***************************************************************** 06720000
      *                                                                 06730000
       P01110-WHSE-DUP-LOOP.                                            06740000
      *                                                                 06750000
           IF WS-WHSE-CODE (WS-SUB2) = WH-CODE                          06760000
               MOVE 'Y'                 TO WS-DUP-FOUND-SW              06770000
           ELSE                                                         06780000
               ADD 1                    TO WS-SUB2                      06790000
           END-IF.                                                      06800000
      *                                                                 06810000
       P01110-EXIT.                                                     06820000
           EXIT.                                                        06830000
           EJECT                                                        06840000
      ***************************************************************** 06850000
      *                                                                *06860000
      *    PARAGRAPH:  P01200-LOAD-CUST-TABLE                         * 06870000
      *                                                                *06880000
      *    FUNCTION :  LOAD THE CUSTOMER MASTER.  NO REPORT SECTION    *06890000
      *      PRINTS FROM THIS TABLE -- IT EXISTS SO DIMRPT CAN CARRY   *06900000
      *      THE CUST-EMAIL UNIQUENESS RULE THE WAY IT CARRIES SKU     *06910000
      *      AND WAREHOUSE-CODE UNIQUENESS ABOVE.  A BLANK EMAIL IS    *06920000
      *      NOT CHECKED -- THE RULE ONLY APPLIES WHEN PRESENT.        *06930000
      *                                                                *06940000
      ***************************************************************** 06950000
      *                                                                 06960000
       P01200-LOAD-CUST-TABLE.                                          06970000
      *                                                                 06980000
           READ CUSTOMER-FILE                                           06990000
               AT END                                                   07000000
                   MOVE 'Y'             TO WS-CUST-EOF-SW               07010000
                   GO TO P01200-EXIT.                                   07020000
      *                                                                 07030000
           IF CUST-EMAIL NOT = SPACES                                   07040000
               MOVE 'N'                 TO WS-DUP-FOUND-SW              07050000
               MOVE 1                   TO WS-SUB2                      07060000
               PERFORM P01210-CUST-DUP-LOOP THRU P01210-EXIT            07070000
                   UNTIL WS-SUB2 > WS-CUST-COUNT                        07080000
                       OR DUPLICATE-WAS-FOUND                           07090000
               IF DUPLICATE-WAS-FOUND                                   07100000
                   ADD 1                TO WS-DUP-EMAIL-CNT             07110000
               END-IF                                                   07120000
           END-IF.                                                      07130000
      *                                                                 07140000
           ADD 1                         TO WS-CUST-COUNT.              07150000
           MOVE CUST-ID                  TO WS-CUST-ID (WS-CUST-COUNT). 07160000
           MOVE CUST-EMAIL               TO WS-CUST-EMAIL               07170000
                                                       (WS-CUST-COUNT). 07180000
      *                                                                 07190000
           GO TO P01200-LOAD-CUST-TABLE.                                07200000
      *                                                                 07210000
       P01200-EXIT.                                                     07220000
           EXIT.                                                        07230000
           EJECT                                                        07240000
      ***************************************************************** 07250000
      *    PARAGRAPH:  P01210-CUST-DUP-LOOP                           * 07260000
      ***************************************************************** 07270000
      *                                                                 07280000
       P01210-CUST-DUP-LOOP.                                            07290000
      *                                                                 07300000
           IF WS-CUST-EMAIL (WS-SUB2) = CUST-EMAIL                      07310000
               MOVE 'Y'                 TO WS-DUP-FOUND-SW              07320000
           ELSE                                                         07330000
               ADD 1                    TO WS-SUB2                      07340000
           END-IF.                                                      07350000
      *                                                                 07360000
       P01210-EXIT.                                                     07370000
           EXIT.                                                        07380000
           EJECT                                                        07390000
      ***************************************************************** 07400000
      *                                                                *07410000
      *    PARAGRAPH:  P01300-LOAD-SUPP-TABLE                         * 07420000
      *                                                                *07430000
      *    FUNCTION :  LOAD THE SUPPLIER MASTER AND CHECK EMAIL        *07440000
      *      UNIQUENESS THE SAME WAY AS THE CUSTOMER LOAD ABOVE.       *07450000
      *      PAYMENT-TERMS/LEAD-TIME DEFAULTING HAPPENS ON CREATE, NOT *07460000
      *      HERE -- DIMRPT ONLY READS THE MASTER, SO A SUPPLIER ROW   *07470000
      *      ALREADY CARRIES WHATEVER WAS DEFAULTED WHEN IT WAS MADE.  *07480000
      *                                                                *07490000
      ***************************************************************** 07500000
      *                                                                 07510000
       P01300-LOAD-SUPP-TABLE.                                          07520000
      *                                                                 07530000
           READ SUPPLIER-FILE                                           07540000
               AT END                                                   07550000
                   MOVE 'Y'             TO WS-SUPP-EOF-SW               07560000
                   GO TO P01300-EXIT.                                   07570000
      *                                                                 07580000
           IF SUPP-EMAIL NOT = SPACES                                   07590000
               MOVE 'N'                 TO WS-DUP-FOUND-SW              07600000
               MOVE 1                   TO WS-SUB2                      07610000
               PERFORM P01310-SUPP-DUP-LOOP THRU P01310-EXIT            07620000
                   UNTIL WS-SUB2 > WS-SUPP-COUNT                        07630000
                       OR DUPLICATE-WAS-FOUND                           07640000
               IF DUPLICATE-WAS-FOUND                                   07650000
                   ADD 1                TO WS-DUP-EMAIL-CNT             07660000
               END-IF                                                   07670000
           END-IF.                                                      07680000
      *                                                                 07690000
           ADD 1                         TO WS-SUPP-COUNT.              07700000
           MOVE SUPP-ID                  TO WS-SUPP-ID  (WS-SUPP-COUNT).07710000
           MOVE SUPP-NAME                TO WS-SUPP-NAME(WS-SUPP-COUNT).07720000
           MOVE SUPP-EMAIL               TO WS-SUPP-EMAIL               07730000
                                                       (WS-SUPP-COUNT). 07740000
      *                                                                 07750000
           GO TO P01300-LOAD-SUPP-TABLE.                                07760000
      *                                                                 07770000
       P01300-EXIT.                                                     07780000
           EXIT.                                                        07790000
           EJECT                                                        07800000
      ***************************************************************** 07810000
      *    PARAGRAPH:  P01310-SUPP-DUP-LOOP                           * 07820000
      ***************************************************************** 07830000
      *                                                                 07840000
       P01310-SUPP-DUP-LOOP.                                            07850000
      *                                                                 07860000
           IF WS-SUPP-EMAIL (WS-SUB2) = SUPP-EMAIL                      07870000
               MOVE 'Y'                 TO WS-DUP-FOUND-SW              07880000
           ELSE                                                         07890000
               ADD 1                    TO WS-SUB2                      07900000
           END-IF.                                                      07910000
      *                                                                 07920000
       P01310-EXIT.                                                     07930000
           EXIT.                                                        07940000
           EJECT                                                        07950000
      ***************************************************************** 07960000
      *                                                                *07970000
      *    PARAGRAPH:  P01400-LOAD-LEDGER-TABLE                       * 07980000
      *                                                                *07990000
      *    FUNCTION :  LOAD THE INVENTORY LEDGER AND RESOLVE EACH      *08000000
      *      ROW'S PRODUCT/WAREHOUSE TABLE SUBSCRIPT ONCE, UP FRONT,   *08010000
      *      SO EVERY REPORT PASS BELOW CAN INDEX STRAIGHT IN.         *08020000
      *                                                                *08030000
      ***************************************************************** 08040000
      *                                                                 08050000
       P01400-LOAD-LEDGER-TABLE.                                        08060000
      *                                                                 08070000
           READ INV-LEDGER-FILE                                         08080000
               AT END                                                   08090000
                   MOVE 'Y'             TO WS-LEDGER-EOF-SW             08100000
                   GO TO P01400-EXIT.                                   08110000
      *                                                                 08120000
           MOVE INV-PROD-ID             TO WS-PI-PROD-ID.               08130000
           PERFORM P01900-FIND-PRODUCT-BY-ID THRU P01900-EXIT.          08140000
           MOVE INV-WH-ID               TO WS-PI-WH-ID.                 08150000
           PERFORM P01950-FIND-WHSE-BY-ID    THRU P01950-EXIT.          08160000
      *                                                                 08170000
           IF NOT PRODUCT-WAS-FOUND OR NOT WAREHOUSE-WAS-FOUND          08180000
               GO TO P01400-LOAD-LEDGER-TABLE.                          08190000
      *                                                                 08200000
           ADD 1                         TO WS-LED-COUNT.               08210000
           MOVE WS-SUB-PROD              TO WS-LED-PROD-IX              08220000
                                                       (WS-LED-COUNT).  08230000
           MOVE WS-SUB-WHSE              TO WS-LED-WH-IX                08240000
                                                       (WS-LED-COUNT).  08250000
           MOVE INV-QTY                  TO WS-LED-QTY                  08260000
                                                       (WS-LED-COUNT).  08270000
           MOVE INV-RESV-QTY             TO WS-LED-RESV-QTY             08280000
                                                       (WS-LED-COUNT).  08290000
      *                                                                 08300000
           GO TO P01400-LOAD-LEDGER-TABLE.                              08310000
      *                                                                 08320000
       P01400-EXIT.                                                     08330000
           EXIT.                                                        08340000
           EJECT                                                        08350000
      ***************************************************************** 08360000
      *                                                                *08370000
      *    PARAGRAPH:  P01500-LOAD-SO-TABLE                           * 08380000
      *                                                                *08390000
      *    FUNCTION :  LOAD THE SALES-ORDER HEADER MASTER.  TOTALS ARE *08400000
      *      TRUSTED AS STORED -- DIMSOL ALREADY RECOMPUTES THEM FRESH *08410000
      *      EVERY RUN BEFORE REWRITING THE FILE.                      *08420000
      *                                                                *08430000
      ***************************************************************** 08440000
      *                                                                 08450000
       P01500-LOAD-SO-TABLE.                                            08460000
      *                                                                 08470000
           READ SO-HDR-FILE                                             08480000
               AT END                                                   08490000
                   MOVE 'Y'             TO WS-SO-EOF-SW                 08500000
                   GO TO P01500-EXIT.                                   08510000
      *                                                                 08520000
           ADD 1                         TO WS-SO-COUNT.                08530000
           MOVE SO-ID                    TO WS-SO-ID    (WS-SO-COUNT).  08540000
           MOVE SO-ORDER-NUMBER           TO WS-SO-ORDER-NUMBER         08550000
                                                       (WS-SO-COUNT).   08560000
           MOVE SO-STATUS                TO WS-SO-STATUS(WS-SO-COUNT).  08570000
           MOVE SO-TOTAL-AMOUNT          TO WS-SO-TOTAL-AMOUNT          08580000
                                                       (WS-SO-COUNT).   08590000
           MOVE SO-CREATED-AT            TO WS-SO-CREATED-AT            08600000
                                                       (WS-SO-COUNT).   08610000
      *                                                                 08620000
           GO TO P01500-LOAD-SO-TABLE.                                  08630000
      *                                                                 08640000
       P01500-EXIT.                                                     08650000
           EXIT.                                                        08660000
           EJECT                                                        08670000
      ***************************************************************** 08680000
      *                                                                *08690000
      *    PARAGRAPH:  P01600-LOAD-SOI-TABLE                          * 08700000
      *                                                                *08710000
      *    FUNCTION :  LOAD THE SALES-ORDER ITEM FILE, RESOLVING EACH  *08720000
      *      LINE'S ORDER AND PRODUCT TABLE SUBSCRIPT UP FRONT FOR THE *08730000
      *      ORDER DASHBOARD'S TOP-SELLING-PRODUCTS CALCULATION.       *08740000
      *                                                                *08750000
      ***************************************************************** 08760000
      *                                                                 08770000
       P01600-LOAD-SOI-TABLE.                                           08780000
      *                                                                 08790000
           READ SO-ITEM-FILE                                            08800000
               AT END                                                   08810000
                   MOVE 'Y'             TO WS-SOI-EOF-SW                08820000
                   GO TO P01600-EXIT.                                   08830000
      *                                                                 08840000
           MOVE 1                        TO WS-SUB-SO.                  08850000
           PERFORM P01960-FIND-SO-BY-ID  THRU P01960-EXIT.              08860000
           MOVE SOI-PROD-ID              TO WS-PI-PROD-ID.              08870000
           PERFORM P01900-FIND-PRODUCT-BY-ID THRU P01900-EXIT.          08880000
      *                                                                 08890000
           IF NOT SO-WAS-FOUND OR NOT PRODUCT-WAS-FOUND                 08900000
               GO TO P01600-LOAD-SOI-TABLE.                             08910000
      *                                                                 08920000
           ADD 1                         TO WS-SOI-COUNT.               08930000
           MOVE WS-SUB-SO                TO WS-SOI-SO-IX                08940000
                                                       (WS-SOI-COUNT).  08950000
           MOVE WS-SUB-PROD               TO WS-SOI-PROD-IX             08960000
                                                       (WS-SOI-COUNT).  08970000
           MOVE SOI-QTY                  TO WS-SOI-QTY                  08980000
                                                       (WS-SOI-COUNT).  08990000
           MOVE SOI-UNIT-PRICE           TO WS-SOI-UNIT-PRICE           09000000
                                                       (WS-SOI-COUNT).  09010000
      *                                                                 09020000
           GO TO P01600-LOAD-SOI-TABLE.                                 09030000
      *                                                                 09040000
       P01600-EXIT.                                                     09050000
           EXIT.                                                        09060000
           EJECT                                                        09070000
      ***************************************************************** 09080000
      *                                                                *09090000
      *    PARAGRAPH:  P01700-LOAD-PO-TABLE                           * 09100000
      *                                                                *09110000
      *    FUNCTION :  LOAD THE PURCHASE-ORDER HEADER MASTER AND      * 09120000
      *      RESOLVE EACH ROW'S SUPPLIER TABLE SUBSCRIPT UP FRONT.     *09130000
      *                                                                *09140000
      ***************************************************************** 09150000
      *                                                                 09160000
       P01700-LOAD-PO-TABLE.                                            09170000
      *                                                                 09180000
           READ PO-HDR-FILE                                             09190000
               AT END                                                   09200000
                   MOVE 'Y'             TO WS-PO-EOF-SW                 09210000
                   GO TO P01700-EXIT.                                   09220000
      *                                                                 09230000
           MOVE PO-SUPP-ID               TO WS-PI-SUPP-ID.              09240000
           PERFORM P01970-FIND-SUPP-BY-ID THRU P01970-EXIT.             09250000
      *                                                                 09260000
           IF NOT SUPPLIER-WAS-FOUND                                    09270000
               GO TO P01700-LOAD-PO-TABLE.                              09280000
      *                                                                 09290000
           ADD 1                         TO WS-PO-COUNT.                09300000
           MOVE WS-SUB-SUPP               TO WS-PO-SUPP-IX              09310000
                                                       (WS-PO-COUNT).   09320000
           MOVE PO-STATUS                TO WS-PO-STATUS(WS-PO-COUNT).  09330000
           MOVE PO-TOTAL-AMOUNT          TO WS-PO-TOTAL-AMOUNT          09340000
                                                       (WS-PO-COUNT).   09350000
           MOVE PO-CREATED-AT            TO WS-PO-CREATED-AT            09360000
                                                       (WS-PO-COUNT).   09370000
           MOVE PO-RECEIVED-AT           TO WS-PO-RECEIVED-AT           09380000
                                                       (WS-PO-COUNT).   09390000
      *                                                                 09400000
           GO TO P01700-LOAD-PO-TABLE.                                  09410000
      *                                                                 09420000
       P01700-EXIT.                                                     09430000
           EXIT.                                                        09440000
           EJECT                                                        09450000
      ***************************************************************** 09460000
      *                                                                *09470000
      *    PARAGRAPH:  P01800-SCAN-MOVEMENT-FILE                      * 09480000
      *                                                                *09490000
      *    FUNCTION :  ONE PASS OF THE MOVEMENT JOURNAL ACCUMULATING   *09500000
      *      ABSOLUTE SALE QUANTITY PER PRODUCT FOR THE FAST-MOVER     *09510000
      *      LIST -- THE ONLY THING DIMRPT NEEDS OFF THE JOURNAL.      *09520000
      *                                                                *09530000
      ***************************************************************** 09540000
      *                                                                 09550000
       P01800-SCAN-MOVEMENT-FILE.                                       09560000
      *                                                                 09570000
           READ MOVEMENT-FILE                                           09580000
               AT END                                                   09590000
                   MOVE 'Y'             TO WS-MOVE-EOF-SW               09600000
                   GO TO P01800-EXIT.                                   09610000
      *                                                                 09620000
           IF NOT MOV-IS-SALE                                           09630000
               GO TO P01800-SCAN-MOVEMENT-FILE.                         09640000
      *                                                                 09650000
           MOVE MOV-PROD-ID              TO WS-PI-PROD-ID.              09660000
           PERFORM P01900-FIND-PRODUCT-BY-ID THRU P01900-EXIT.          09670000
           IF NOT PRODUCT-WAS-FOUND                                     09680000
               GO TO P01800-SCAN-MOVEMENT-FILE.                         09690000
      *                                                                 09700000
           MOVE MOV-QTY                  TO WS-LINE-QTY.                09710000
           IF WS-LINE-QTY               < ZERO                          09720000
               COMPUTE WS-LINE-QTY = ZERO - WS-LINE-QTY                 09730000
           END-IF.                                                      09740000
           ADD WS-LINE-QTY               TO WS-PROD-FAST-QTY            09750000
                                                       (WS-SUB-PROD).   09760000
      *                                                                 09770000
           GO TO P01800-SCAN-MOVEMENT-FILE.                             09780000
      *                                                                 09790000
       P01800-EXIT.                                                     09800000
           EXIT.                                                        09810000
           EJECT                                                        09820000
      ***************************************************************** 09830000
      *                                                                *09840000
      *    PARAGRAPH:  P01900-FIND-PRODUCT-BY-ID                      * 09850000
      *                                                                *09860000
      *    FUNCTION :  COMMON LOOKUP -- CALLER SETS WS-PI-PROD-ID,     *09870000
      *      GETS BACK WS-PROD-FOUND-SW AND WS-SUB-PROD.               *09880000
      *                                                                *09890000
      ***************************************************************** 09900000
      *                                                                 09910000
       P01900-FIND-PRODUCT-BY-ID.                                       09920000
      *                                                                 09930000
           MOVE 'N'                     TO WS-PROD-FOUND-SW.            09940000
           MOVE 1                       TO WS-SUB-PROD.                 09950000
           PERFORM P01910-FIND-PRODUCT-LOOP THRU P01910-EXIT            09960000
               UNTIL WS-SUB-PROD > WS-PROD-COUNT                        09970000
                   OR PRODUCT-WAS-FOUND.                                09980000
      *                                                                 09990000
       P01900-EXIT.                                                     10000000
           EXIT.                                                        10010000
           EJECT                                                        10020000
      ***************************************************************** 10030000
      *    PARAGRAPH:  P01910-FIND-PRODUCT-LOOP                       * 10040000
      ***************************************************************** 10050000
      *                                                                 10060000
       P01910-FIND-PRODUCT-LOOP.                                        10070000
      *                                                                 10080000
           IF WS-PROD-ID (WS-SUB-PROD) = WS-PI-PROD-ID                  10090000
               MOVE 'Y'                 TO WS-PROD-FOUND-SW             10100000
           ELSE                                                         10110000
               ADD 1                    TO WS-SUB-PROD                  10120000
           END-IF.                                                      10130000
      *                                                                 10140000
       P01910-EXIT.                                                     10150000
           EXIT.                                                        10160000
           EJECT                                                        10170000
      ***************************************************************** 10180000
      *                                                                *10190000
      *    PARAGRAPH:  P01950-FIND-WHSE-BY-ID                         * 10200000
      *                                                                *10210000
      *    FUNCTION :  COMMON LOOKUP -- CALLER SETS WS-PI-WH-ID, GETS  *10220000
      *      BACK WS-WHSE-FOUND-SW AND WS-SUB-WHSE.                    *10230000
      *                                                                *10240000
      ***************************************************************** 10250000
      *                                                                 10260000
       P01950-FIND-WHSE-BY-ID.                                          10270000
      *                                                                 10280000
           MOVE 'N'                     TO WS-WHSE-FOUND-SW.            10290000
           MOVE 1                       TO WS-SUB-WHSE.                 10300000
           PERFORM P01955-FIND-WHSE-LOOP THRU P01955-EXIT               10310000
               UNTIL WS-SUB-WHSE > WS-WHSE-COUNT                        10320000
                   OR WAREHOUSE-WAS-FOUND.                              10330000
      *                                                                 10340000
       P01950-EXIT.                                                     10350000
           EXIT.                                                        10360000
           EJECT                                                        10370000
      ***************************************************************** 10380000
      *    PARAGRAPH:  P01955-FIND-WHSE-LOOP                          * 10390000
      ***************************************************************** 10400000
      *                                                                 10410000
       P01955-FIND-WHSE-LOOP.                                           10420000
      *                                                                 10430000
           IF WS-WHSE-ID (WS-SUB-WHSE) = WS-PI-WH-ID                    10440000
               MOVE 'Y'                 TO WS-WHSE-FOUND-SW             10450000
           ELSE                                                         10460000
               ADD 1                    TO WS-SUB-WHSE                  10470000
           END-IF.                                                      10480000
      *                                                                 10490000
       P01955-EXIT.                                                     10500000
           EXIT.                                                        10510000
           EJECT                                                        10520000
      ***************************************************************** 10530000
      *                                                                *10540000
      *    PARAGRAPH:  P01960-FIND-SO-BY-ID                           * 10550000
      *                                                                *10560000
      *    FUNCTION :  COMMON LOOKUP -- CALLER HAS SOI-SO-ID ON THE    *10570000
      *      CURRENT SO-ITEM-FILE RECORD; GETS BACK WS-SO-FOUND-SW     *10580000
      *      AND WS-SUB-SO.                                            *10590000
      *                                                                *10600000
      ***************************************************************** 10610000
      *                                                                 10620000
       P01960-FIND-SO-BY-ID.                                            10630000
      *                                                                 10640000
           MOVE 'N'                     TO WS-SO-FOUND-SW.              10650000
           MOVE 1                       TO WS-SUB-SO.                   10660000
           PERFORM P01965-FIND-SO-LOOP  THRU P01965-EXIT                10670000
               UNTIL WS-SUB-SO > WS-SO-COUNT OR SO-WAS-FOUND.           10680000
      *                                                                 10690000
       P01960-EXIT.                                                     10700000
           EXIT.                                                        10710000
           EJECT                                                        10720000
      ***************************************************************** 10730000
      *    PARAGRAPH:  P01965-FIND-SO-LOOP                            * 10740000
      ***************************************************************** 10750000
      *                                                                 10760000
       P01965-FIND-SO-LOOP.                                             10770000
      *                                                                 10780000
           IF WS-SO-ID (WS-SUB-SO) = SOI-SO-ID                          10790000
               MOVE 'Y'                 TO WS-SO-FOUND-SW               10800000
           ELSE                                                         10810000
               ADD 1                    TO WS-SUB-SO                    10820000
           END-IF.                                                      10830000
      *                                                                 10840000
       P01965-EXIT.                                                     10850000
           EXIT.                                                        10860000
           EJECT                                                        10870000
      ***************************************************************** 10880000
      *                                                                *10890000
      *    PARAGRAPH:  P01970-FIND-SUPP-BY-ID                         * 10900000
      *                                                                *10910000
      *    FUNCTION :  COMMON LOOKUP -- CALLER SETS WS-PI-SUPP-ID,     *10920000
      *      GETS BACK WS-SUPP-FOUND-SW AND WS-SUB-SUPP.               *10930000
      *                                                                *10940000
      ***************************************************************** 10950000
      *                                                                 10960000
       P01970-FIND-SUPP-BY-ID.                                          10970000
      *                                                                 10980000
           MOVE 'N'                     TO WS-SUPP-FOUND-SW.            10990000
           MOVE 1                       TO WS-SUB-SUPP.                 11000000
           PERFORM P01975-FIND-SUPP-LOOP THRU P01975-EXIT               11010000
               UNTIL WS-SUB-SUPP > WS-SUPP-COUNT                        11020000
                   OR SUPPLIER-WAS-FOUND.                               11030000
      *                                                                 11040000
       P01970-EXIT.                                                     11050000
           EXIT.                                                        11060000
           EJECT                                                        11070000
      ***************************************************************** 11080000
      *    PARAGRAPH:  P01975-FIND-SUPP-LOOP                          * 11090000
      ***************************************************************** 11100000
      *                                                                 11110000
       P01975-FIND-SUPP-LOOP.                                           11120000
      *                                                                 11130000
           IF WS-SUPP-ID (WS-SUB-SUPP) = WS-PI-SUPP-ID                  11140000
               MOVE 'Y'                 TO WS-SUPP-FOUND-SW             11150000
           ELSE                                                         11160000
               ADD 1                    TO WS-SUB-SUPP                  11170000
           END-IF.                                                      11180000
      *                                                                 11190000
       P01975-EXIT.                                                     11200000
           EXIT.                                                        11210000
           EJECT                                                        11220000
      ***************************************************************** 11230000
      *                                                                *11240000
      *    PARAGRAPH:  P02000-LOW-STOCK-PASS                          * 11250000
      *                                                                *11260000
      *    FUNCTION :  ONE SCAN OF THE LEDGER TABLE, PRINTING EVERY    *11270000
      *      ACTIVE PRODUCT WHOSE REORDER LEVEL IS SET AND WHOSE       *11280000
      *      ON-HAND QTY HAS FALLEN TO OR BELOW IT.                    *11290000
      *                                                                *11300000
      ***************************************************************** 11310000
      *                                                                 11320000
       P02000-LOW-STOCK-PASS.                                           11330000
      *                                                                 11340000
           MOVE '1'                      TO WS-GL-CC.                   11350000
           MOVE 'LOW-STOCK ALERT'         TO WS-GL-TEXT.                11360000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          11370000
      *                                                                 11380000
           MOVE 1                        TO WS-SUB-LED.                 11390000
           PERFORM P02010-LOW-STOCK-LOOP THRU P02010-EXIT               11400000
               UNTIL WS-SUB-LED > WS-LED-COUNT.                         11410000
      *                                                                 11420000
           IF WS-LOWSTOCK-CNT            = ZERO                         11430000
               MOVE ' '                 TO WS-GL-CC                     11440000
               MOVE 'ALL PRODUCTS HAVE SUFFICIENT STOCK'                11450000
                                        TO WS-GL-TEXT                   11460000
               WRITE LISTING-REC        FROM WS-GENERIC-LINE            11470000
           ELSE                                                         11480000
               MOVE ' '                 TO WS-CL-CC                     11490000
               MOVE 'LOW-STOCK COUNT'   TO WS-CL-LABEL                  11500000
               MOVE WS-LOWSTOCK-CNT     TO WS-CL-COUNT                  11510000
               WRITE LISTING-REC        FROM WS-COUNT-LINE              11520000
           END-IF.                                                      11530000
      *                                                                 11540000
       P02000-EXIT.                                                     11550000
           EXIT.                                                        11560000
           EJECT                                                        11570000
      ***************************************************************** 11580000
      *    PARAGRAPH:  P02010-LOW-STOCK-LOOP                          * 11590000
      ***************************************************************** 11600000
      *                                                                 11610000
       P02010-LOW-STOCK-LOOP.                                           11620000
      *                                                                 11630000
           MOVE WS-LED-PROD-IX (WS-SUB-LED)  TO WS-SUB-PROD.            11640000
           MOVE WS-LED-WH-IX   (WS-SUB-LED)  TO WS-SUB-WHSE.            11650000
      *                                                                 11660000
           IF TBL-PROD-ACTIVE (WS-SUB-PROD)                             11670000
               AND WS-PROD-REORDER-LVL (WS-SUB-PROD) > ZERO             11680000
               AND WS-LED-QTY (WS-SUB-LED)                              11690000
                       NOT > WS-PROD-REORDER-LVL (WS-SUB-PROD)          11700000
               ADD 1                    TO WS-LOWSTOCK-CNT              11710000
               MOVE WS-PROD-SKU  (WS-SUB-PROD)  TO WS-LS-SKU            11720000
               MOVE WS-PROD-NAME (WS-SUB-PROD)  TO WS-LS-NAME           11730000
               MOVE WS-WHSE-CODE (WS-SUB-WHSE)  TO WS-LS-WHCODE         11740000
               MOVE WS-LED-QTY (WS-SUB-LED)     TO WS-LS-QTY            11750000
               MOVE WS-PROD-REORDER-LVL (WS-SUB-PROD)                   11760000
                                                TO WS-LS-REORDER        11770000
               WRITE LISTING-REC       FROM WS-LOWSTOCK-LINE            11780000
           END-IF.                                                      11790000
      *                                                                 11800000
           ADD 1                        TO WS-SUB-LED.                  11810000
      *                                                                 11820000
       P02010-EXIT.                                                     11830000
           EXIT.                                                        11840000
           EJECT                                                        11850000
      ***************************************************************** 11860000
      *                                                                *11870000
      *    PARAGRAPH:  P02100-OUT-OF-STOCK-PASS                       * 11880000
      *                                                                *11890000
      *    FUNCTION :  SAME SCAN, PRINTING EVERY ACTIVE PRODUCT AT     *11900000
      *      ZERO ON-HAND.                                             *11910000
      *                                                                *11920000
      ***************************************************************** 11930000
      *                                                                 11940000
       P02100-OUT-OF-STOCK-PASS.                                        11950000
      *                                                                 11960000
           MOVE '1'                      TO WS-GL-CC.                   11970000
           MOVE 'OUT-OF-STOCK ALERT'      TO WS-GL-TEXT.                11980000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          11990000
      *                                                                 12000000
           MOVE 1                        TO WS-SUB-LED.                 12010000
           PERFORM P02110-OOS-LOOP       THRU P02110-EXIT               12020000
               UNTIL WS-SUB-LED > WS-LED-COUNT.                         12030000
      *                                                                 12040000
           IF WS-OUTOFSTOCK-CNT          = ZERO                         12050000
               MOVE ' '                 TO WS-GL-CC                     12060000
               MOVE 'NO PRODUCTS ARE OUT OF STOCK'                      12070000
                                        TO WS-GL-TEXT                   12080000
               WRITE LISTING-REC        FROM WS-GENERIC-LINE            12090000
           ELSE                                                         12100000
               MOVE ' '                 TO WS-CL-CC                     12110000
               MOVE 'OUT-OF-STOCK COUNT' TO WS-CL-LABEL                 12120000
               MOVE WS-OUTOFSTOCK-CNT   TO WS-CL-COUNT                  12130000
               WRITE LISTING-REC        FROM WS-COUNT-LINE              12140000
           END-IF.                                                      12150000
      *                                                                 12160000
       P02100-EXIT.                                                     12170000
           EXIT.                                                        12180000
           EJECT                                                        12190000
      ***************************************************************** 12200000
      *    PARAGRAPH:  P02110-OOS-LOOP                                * 12210000
      ***************************************************************** 12220000
      *                                                                 12230000
       P02110-OOS-LOOP.                                                 12240000
      *                                                                 12250000
           MOVE WS-LED-PROD-IX (WS-SUB-LED)  TO WS-SUB-PROD.            12260000
           MOVE WS-LED-WH-IX   (WS-SUB-LED)  TO WS-SUB-WHSE.            12270000
      *                                                                 12280000
           IF TBL-PROD-ACTIVE (WS-SUB-PROD)                             12290000
               AND WS-LED-QTY (WS-SUB-LED) = ZERO                       12300000
               ADD 1                    TO WS-OUTOFSTOCK-CNT            12310000
               MOVE WS-PROD-SKU  (WS-SUB-PROD) TO WS-OOS-SKU            12320000
               MOVE WS-WHSE-CODE (WS-SUB-WHSE) TO WS-OOS-WHCODE         12330000
               WRITE LISTING-REC       FROM WS-OOS-LINE                 12340000
           END-IF.                                                      12350000
      *                                                                 12360000
           ADD 1                        TO WS-SUB-LED.                  12370000
      *                                                                 12380000
       P02110-EXIT.                                                     12390000
           EXIT.                                                        12400000
           EJECT                                                        12410000
      ***************************************************************** 12420000
      *                                                                *12430000
      *    PARAGRAPH:  P02200-STALE-ORDER-PASS                        * 12440000
      *                                                                *12450000
      *    FUNCTION :  SCAN THE SALES-ORDER TABLE FOR ORDERS NOT       *12460000
      *      CANCELLED OR DELIVERED WHOSE AGE EXCEEDS 2 DAYS, USING    *12470000
      *      THE DIMAGE SUBROUTINE FOR THE ELAPSED-DAY MATH.           *12480000
      *                                                                *12490000
      ***************************************************************** 12500000
      *                                                                 12510000
       P02200-STALE-ORDER-PASS.                                         12520000
      *                                                                 12530000
           MOVE '1'                      TO WS-GL-CC.                   12540000
           MOVE 'STALE-ORDER ALERT'       TO WS-GL-TEXT.                12550000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          12560000
      *                                                                 12570000
           MOVE 1                        TO WS-SUB-SO.                  12580000
           PERFORM P02210-STALE-ORDER-LOOP THRU P02210-EXIT             12590000
               UNTIL WS-SUB-SO > WS-SO-COUNT.                           12600000
      *                                                                 12610000
           MOVE ' '                      TO WS-CL-CC.                   12620000
           MOVE 'STALE-ORDER COUNT'       TO WS-CL-LABEL.               12630000
           MOVE WS-STALE-CNT              TO WS-CL-COUNT.               12640000
           WRITE LISTING-REC             FROM WS-COUNT-LINE.            12650000
      *                                                                 12660000
       P02200-EXIT.                                                     12670000
           EXIT.                                                        12680000
           EJECT                                                        12690000
      ***************************************************************** 12700000
      *    PARAGRAPH:  P02210-STALE-ORDER-LOOP                        * 12710000
      ***************************************************************** 12720000
      *                                                                 12730000
       P02210-STALE-ORDER-LOOP.                                         12740000
      *                                                                 12750000
           IF NOT TBL-SO-CANCELLED (WS-SUB-SO)                          12760000
               AND NOT TBL-SO-DELIVERED (WS-SUB-SO)                     12770000
               MOVE WS-SO-CREATED-AT (WS-SUB-SO) TO DIMAGE-FROM-TS      12780000
               MOVE WS-RUN-TIMESTAMP             TO DIMAGE-TO-TS        12790000
               CALL 'DIMAGE' USING DIMAGE-PARMS                         12800000
               IF DIMAGE-OK AND DIMAGE-ELAPSED-DAYS > 2                 12810000
                   ADD 1                TO WS-STALE-CNT                 12820000
                   MOVE WS-SO-ORDER-NUMBER (WS-SUB-SO)                  12830000
                                        TO WS-ST-ORDER-NUMBER           12840000
                   MOVE WS-SO-STATUS (WS-SUB-SO) TO WS-ST-STATUS        12850000
                   MOVE WS-SO-CREATED-AT (WS-SUB-SO)                    12860000
                                        TO WS-ST-CREATED-AT             12870000
                   WRITE LISTING-REC   FROM WS-STALE-LINE               12880000
               END-IF                                                   12890000
           END-IF.                                                      12900000
      *                                                                 12910000
           ADD 1                        TO WS-SUB-SO.                   12920000
      *                                                                 12930000
       P02210-EXIT.                                                     12940000
           EXIT.                                                        12950000
           EJECT                                                        12960000
      ***************************************************************** 12970000
      *                                                                *12980000
      *    PARAGRAPH:  P02300-RECON-PASS                              * 12990000
      *                                                                *13000000
      *    FUNCTION :  ONE SCAN OF THE LEDGER TABLE FLAGGING NEGATIVE  *13010000
      *      ON-HAND OR RESERVED EXCEEDING ON-HAND -- NEITHER SHOULD   *13020000
      *      EVER HAPPEN IF DIMINV'S INVARIANTS HELD EVERY TIME.       *13030000
      *                                                                *13040000
      ***************************************************************** 13050000
      *                                                                 13060000
       P02300-RECON-PASS.                                               13070000
      *                                                                 13080000
           MOVE '1'                      TO WS-GL-CC.                   13090000
           MOVE 'INVENTORY RECONCILIATION REPORT' TO WS-GL-TEXT.        13100000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          13110000
      *                                                                 13120000
           MOVE 1                        TO WS-SUB-LED.                 13130000
           PERFORM P02310-RECON-LOOP     THRU P02310-EXIT               13140000
               UNTIL WS-SUB-LED > WS-LED-COUNT.                         13150000
      *                                                                 13160000
           MOVE ' '                      TO WS-CL-CC.                   13170000
           MOVE 'RECORDS CHECKED'         TO WS-CL-LABEL.               13180000
           MOVE WS-RECON-CHECKED          TO WS-CL-COUNT.               13190000
           WRITE LISTING-REC             FROM WS-COUNT-LINE.            13200000
           MOVE ' '                      TO WS-CL-CC.                   13210000
           MOVE 'VIOLATIONS FOUND'        TO WS-CL-LABEL.               13220000
           MOVE WS-RECON-VIOL-CNT         TO WS-CL-COUNT.               13230000
           WRITE LISTING-REC             FROM WS-COUNT-LINE.            13240000
      *                                                                 13250000
       P02300-EXIT.                                                     13260000
           EXIT.                                                        13270000
           EJECT                                                        13280000
      ***************************************************************** 13290000
      *    PARAGRAPH:  P02310-RECON-LOOP                              * 13300000
      ***************************************************************** 13310000
      *                                                                 13320000
       P02310-RECON-LOOP.                                               13330000
      *                                                                 13340000
           ADD 1                        TO WS-RECON-CHECKED.            13350000
           MOVE WS-LED-PROD-IX (WS-SUB-LED)  TO WS-SUB-PROD.            13360000
           MOVE WS-LED-WH-IX   (WS-SUB-LED)  TO WS-SUB-WHSE.            13370000
      *                                                                 13380000
           IF WS-LED-QTY (WS-SUB-LED)   < ZERO                          13390000
               ADD 1                    TO WS-RECON-VIOL-CNT            13400000
               MOVE WS-PROD-SKU  (WS-SUB-PROD) TO WS-RC-SKU             13410000
               MOVE WS-WHSE-CODE (WS-SUB-WHSE) TO WS-RC-WHCODE          13420000
               MOVE WS-LED-QTY (WS-SUB-LED)    TO WS-RC-QTY             13430000
               MOVE WS-LED-RESV-QTY (WS-SUB-LED) TO WS-RC-RESERVED      13440000
               MOVE 'NEGATIVE ON-HAND'   TO WS-RC-VIOLATION             13450000
               WRITE LISTING-REC       FROM WS-RECON-LINE               13460000
           ELSE                                                         13470000
               IF WS-LED-RESV-QTY (WS-SUB-LED)                          13480000
                       > WS-LED-QTY (WS-SUB-LED)                        13490000
                   ADD 1                TO WS-RECON-VIOL-CNT            13500000
                   MOVE WS-PROD-SKU  (WS-SUB-PROD) TO WS-RC-SKU         13510000
                   MOVE WS-WHSE-CODE (WS-SUB-WHSE) TO WS-RC-WHCODE      13520000
                   MOVE WS-LED-QTY (WS-SUB-LED)    TO WS-RC-QTY         13530000
                   MOVE WS-LED-RESV-QTY (WS-SUB-LED)                    13540000
                                        TO WS-RC-RESERVED               13550000
                   MOVE 'RESERVED EXCEEDS QTY'                          13560000
                                        TO WS-RC-VIOLATION              13570000
                   WRITE LISTING-REC   FROM WS-RECON-LINE               13580000
               END-IF                                                   13590000
           END-IF.                                                      13600000
      *                                                                 13610000
           ADD 1                        TO WS-SUB-LED.                  13620000
      *                                                                 13630000
       P02310-EXIT.                                                     13640000
           EXIT.                                                        13650000
           EJECT                                                        13660000
      ***************************************************************** 13670000
      *                                                                *13680000
      *    PARAGRAPH:  P02400-INVENTORY-DASHBOARD                     * 13690000
      *                                                                *13700000
      *    FUNCTION :  TOTAL VALUATION OVER THE LEDGER, THEN A         *13710000
      *      SELECTION-STYLE TOP-10 OF THE FAST-MOVER ACCUMULATORS     *13720000
      *      BUILT WHEN THE MOVEMENT JOURNAL WAS SCANNED.              *13730000
      *                                                                *13740000
      ***************************************************************** 13750000
      *                                                                 13760000
       P02400-INVENTORY-DASHBOARD.                                      13770000
      *                                                                 13780000
           MOVE '1'                      TO WS-GL-CC.                   13790000
           MOVE 'INVENTORY DASHBOARD'     TO WS-GL-TEXT.                13800000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          13810000
      *                                                                 13820000
           MOVE ' '                      TO WS-CL-CC.                   13830000
           MOVE 'TOTAL PRODUCTS'          TO WS-CL-LABEL.               13840000
           MOVE WS-PROD-COUNT             TO WS-CL-COUNT.               13850000
           WRITE LISTING-REC             FROM WS-COUNT-LINE.            13860000
           MOVE ' '                      TO WS-CL-CC.                   13870000
           MOVE 'LOW-STOCK PRODUCTS'      TO WS-CL-LABEL.               13880000
           MOVE WS-LOWSTOCK-CNT           TO WS-CL-COUNT.               13890000
           WRITE LISTING-REC             FROM WS-COUNT-LINE.            13900000
           MOVE ' '                      TO WS-CL-CC.                   13910000
           MOVE 'OUT-OF-STOCK PRODUCTS'   TO WS-CL-LABEL.               13920000
           MOVE WS-OUTOFSTOCK-CNT         TO WS-CL-COUNT.               13930000
           WRITE LISTING-REC             FROM WS-COUNT-LINE.            13940000
      *                                                                 13950000
           MOVE ZERO                     TO WS-VALUATION.               13960000
           MOVE 1                        TO WS-SUB-LED.                 13970000
           PERFORM P02410-VALUATION-LOOP THRU P02410-EXIT               13980000
               UNTIL WS-SUB-LED > WS-LED-COUNT.                         13990000
           MOVE ' '                      TO WS-VL-CC.                   14000000
           MOVE WS-VALUATION             TO WS-VL-AMOUNT.               14010000
           WRITE LISTING-REC             FROM WS-VALUATION-LINE.        14020000
      *                                                                 14030000
           MOVE '-'                      TO WS-GL-CC.                   14040000
           MOVE 'TOP 10 FAST-MOVING PRODUCTS (UNITS SOLD)'              14050000
                                         TO WS-GL-TEXT.                 14060000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          14070000
      *                                                                 14080000
           MOVE 1                        TO WS-SUB2.                    14090000
           PERFORM P02420-CLEAR-USED-LOOP THRU P02420-EXIT              14100000
               UNTIL WS-SUB2 > WS-PROD-COUNT.                           14110000
           MOVE 1                        TO WS-TOP-RANK.                14120000
           PERFORM P02430-FASTMOVER-RANK THRU P02430-EXIT               14130000
               UNTIL WS-TOP-RANK > 10.                                  14140000
      *                                                                 14150000
       P02400-EXIT.                                                     14160000
           EXIT.                                                        14170000
           EJECT                                                        14180000
      ***************************************************************** 14190000
      *    PARAGRAPH:  P02410-VALUATION-LOOP                          * 14200000
      ***************************************************************** 14210000
      *                                                                 14220000
       P02410-VALUATION-LOOP.                                           14230000
      *                                                                 14240000
           MOVE WS-LED-PROD-IX (WS-SUB-LED) TO WS-SUB-PROD.             14250000
           COMPUTE WS-VALUATION = WS-VALUATION                          14260000
               + (WS-LED-QTY (WS-SUB-LED)                               14270000
                   * WS-PROD-COST-PRICE (WS-SUB-PROD)).                 14280000
           ADD 1                        TO WS-SUB-LED.                  14290000
      *                                                                 14300000
       P02410-EXIT.                                                     14310000
           EXIT.                                                        14320000
           EJECT                                                        14330000
      ***************************************************************** 14340000
      *    PARAGRAPH:  P02420-CLEAR-USED-LOOP                         * 14350000
      ***************************************************************** 14360000
      *                                                                 14370000
       P02420-CLEAR-USED-LOOP.                                          14380000
      *                                                                 14390000
           MOVE 'N'                     TO WS-PROD-USED-SW (WS-SUB2).   14400000
           ADD 1                        TO WS-SUB2.                     14410000
      *                                                                 14420000
       P02420-EXIT.                                                     14430000
           EXIT.                                                        14440000
           EJECT                                                        14450000
      ***************************************************************** 14460000
      *    PARAGRAPH:  P02430-FASTMOVER-RANK                          * 14470000
      *                                                                *14480000
      *    FUNCTION :  FIND THE HIGHEST UNUSED WS-PROD-FAST-QTY, PRINT *14490000
      *      IT, MARK IT USED.  A ZERO MAXIMUM MEANS THERE IS NO MORE  *14500000
      *      MOVEMENT LEFT TO RANK AND THE PASS STOPS EARLY.           *14510000
      ***************************************************************** 14520000
      *                                                                 14530000
       P02430-FASTMOVER-RANK.                                           14540000
      *                                                                 14550000
           MOVE ZERO                    TO WS-MAX-SUB.                  14560000
           MOVE 1                        TO WS-SUB2.                    14570000
           PERFORM P02440-FASTMOVER-SCAN THRU P02440-EXIT               14580000
               UNTIL WS-SUB2 > WS-PROD-COUNT.                           14590000
      *                                                                 14600000
           IF WS-MAX-SUB                 = ZERO                         14610000
               MOVE 11                  TO WS-TOP-RANK                  14620000
           ELSE                                                         14630000
               MOVE 'Y'                 TO WS-PROD-USED-SW (WS-MAX-SUB) 14640000
               MOVE WS-TOP-RANK          TO WS-FM-RANK                  14650000
               MOVE WS-PROD-ID  (WS-MAX-SUB) TO WS-FM-PROD-ID           14660000
               MOVE WS-PROD-SKU (WS-MAX-SUB) TO WS-FM-SKU               14670000
               MOVE WS-PROD-FAST-QTY (WS-MAX-SUB) TO WS-FM-QTY          14680000
               MOVE ' '                 TO WS-FM-CC                     14690000
               WRITE LISTING-REC        FROM WS-FASTMOVER-LINE          14700000
               ADD 1                    TO WS-TOP-RANK                  14710000
           END-IF.                                                      14720000
      *                                                                 14730000
       P02430-EXIT.                                                     14740000
           EXIT.                                                        14750000
           EJECT                                                        14760000
      ***************************************************************** 14770000
      *    PARAGRAPH:  P02440-FASTMOVER-SCAN                          * 14780000
      ***************************************************************** 14790000
      *                                                                 14800000
       P02440-FASTMOVER-SCAN.                                           14810000
      *                                                                 14820000
           IF NOT TBL-PROD-USED (WS-SUB2)                               14830000
               AND WS-PROD-FAST-QTY (WS-SUB2) > ZERO                    14840000
               IF WS-MAX-SUB             = ZERO                         14850000
                   OR WS-PROD-FAST-QTY (WS-SUB2)                        14860000
                           > WS-PROD-FAST-QTY (WS-MAX-SUB)              14870000
                   MOVE WS-SUB2         TO WS-MAX-SUB                   14880000
               END-IF                                                   14890000
           END-IF.                                                      14900000
      *                                                                 14910000
           ADD 1                        TO WS-SUB2.                     14920000
      *                                                                 14930000
       P02440-EXIT.                                                     14940000
           EXIT.                                                        14950000
           EJECT                                                        14960000
      ***************************************************************** 14970000
      *                                                                *14980000
      *    PARAGRAPH:  P02500-ORDER-DASHBOARD                         * 14990000
      *                                                                *15000000
      *    FUNCTION :  STATUS DISTRIBUTION AND TOTAL REVENUE OVER THE  *15010000
      *      SALES-ORDER TABLE, THEN A TOP-10 OF TOP-SELLING PRODUCTS  *15020000
      *      BUILT FROM THE ITEM TABLE, RANKED BY QUANTITY.            *15030000
      *                                                                *15040000
      ***************************************************************** 15050000
      *                                                                 15060000
       P02500-ORDER-DASHBOARD.                                          15070000
      *                                                                 15080000
           MOVE '1'                      TO WS-GL-CC.                   15090000
           MOVE 'ORDER DASHBOARD'         TO WS-GL-TEXT.                15100000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          15110000
      *                                                                 15120000
           MOVE ZERO                     TO WS-SO-CREATED-CNT           15130000
                                             WS-SO-CONFIRMED-CNT        15140000
                                             WS-SO-PICKING-CNT          15150000
                                             WS-SO-SHIPPED-CNT          15160000
                                             WS-SO-DELIVERED-CNT        15170000
                                             WS-SO-CANCELLED-CNT.       15180000
           MOVE ZERO                     TO WS-REVENUE-TOTAL.           15190000
           MOVE 1                        TO WS-SUB-SO.                  15200000
           PERFORM P02510-ORDER-STATS-LOOP THRU P02510-EXIT             15210000
               UNTIL WS-SUB-SO > WS-SO-COUNT.                           15220000
      *                                                                 15230000
           MOVE '-'                      TO WS-GL-CC.                   15240000
           MOVE 'ORDER STATUS DISTRIBUTION'  TO WS-GL-TEXT.             15250000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          15260000
           PERFORM P02520-PRINT-STATUS-LINE THRU P02520-EXIT.           15270000
      *                                                                 15280000
           MOVE ' '                      TO WS-AL-CC.                   15290000
           MOVE 'TOTAL REVENUE (NON-CANCELLED)' TO WS-AL-LABEL.         15300000
           MOVE WS-REVENUE-TOTAL         TO WS-AL-AMOUNT.               15310000
           WRITE LISTING-REC             FROM WS-AMOUNT-LINE.           15320000
      *                                                                 15330000
           MOVE '-'                      TO WS-GL-CC.                   15340000
           MOVE 'TOP 10 SELLING PRODUCTS' TO WS-GL-TEXT.                15350000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          15360000
      *                                                                 15370000
           MOVE 1                        TO WS-SUB2.                    15380000
           PERFORM P02420-CLEAR-USED-LOOP THRU P02420-EXIT              15390000
               UNTIL WS-SUB2 > WS-PROD-COUNT.                           15400000
           MOVE 1                        TO WS-TOP-RANK.                15410000
           PERFORM P02530-TOPSELLER-RANK THRU P02530-EXIT               15420000
               UNTIL WS-TOP-RANK > 10.                                  15430000
      *                                                                 15440000
       P02500-EXIT.                                                     15450000
           EXIT.                                                        15460000
           EJECT                                                        15470000
      ***************************************************************** 15480000
      *    PARAGRAPH:  P02510-ORDER-STATS-LOOP                        * 15490000
      ***************************************************************** 15500000
      *                                                                 15510000
       P02510-ORDER-STATS-LOOP.                                         15520000
      *                                                                 15530000
           EVALUATE WS-SO-STATUS (WS-SUB-SO)                            15540000
               WHEN 'CREATED'                                           15550000
                   ADD 1                TO WS-SO-CREATED-CNT            15560000
               WHEN 'CONFIRMED'                                         15570000
                   ADD 1                TO WS-SO-CONFIRMED-CNT          15580000
               WHEN 'PICKING'                                           15590000
                   ADD 1                TO WS-SO-PICKING-CNT            15600000
               WHEN 'SHIPPED'                                           15610000
                   ADD 1                TO WS-SO-SHIPPED-CNT            15620000
               WHEN 'DELIVERED'                                         15630000
                   ADD 1                TO WS-SO-DELIVERED-CNT          15640000
               WHEN 'CANCELLED'                                         15650000
                   ADD 1                TO WS-SO-CANCELLED-CNT          15660000
           END-EVALUATE.                                                15670000
      *                                                                 15680000
           IF NOT TBL-SO-CANCELLED (WS-SUB-SO)                          15690000
               ADD WS-SO-TOTAL-AMOUNT (WS-SUB-SO) TO WS-REVENUE-TOTAL   15700000
               PERFORM P02515-ACCUM-SOI-FOR-ORDER THRU P02515-EXIT      15710000
           END-IF.                                                      15720000
      *                                                                 15730000
           ADD 1                        TO WS-SUB-SO.                   15740000
      *                                                                 15750000
       P02510-EXIT.                                                     15760000
           EXIT.                                                        15770000
           EJECT                                                        15780000
      ***************************************************************** 15790000
      *    PARAGRAPH:  P02515-ACCUM-SOI-FOR-ORDER                     * 15800000
      *                                                                *15810000
      *    FUNCTION :  WALK THE ITEM TABLE ONCE PER NON-CANCELLED      *15820000
      *      ORDER, ACCUMULATING EACH LINE'S QTY AND REVENUE INTO THE  *15830000
      *      OWNING PRODUCT'S SOLD-QTY/SOLD-AMT SLOT.                  *15840000
      ***************************************************************** 15850000
      *                                                                 15860000
       P02515-ACCUM-SOI-FOR-ORDER.                                      15870000
      *                                                                 15880000
           MOVE 1                        TO WS-SUB-SOI.                 15890000
           PERFORM P02516-ACCUM-SOI-LOOP THRU P02516-EXIT               15900000
               UNTIL WS-SUB-SOI > WS-SOI-COUNT.                         15910000
      *                                                                 15920000
       P02515-EXIT.                                                     15930000
           EXIT.                                                        15940000
           EJECT                                                        15950000
      ***************************************************************** 15960000
      *    PARAGRAPH:  P02516-ACCUM-SOI-LOOP                          * 15970000
      ***************************************************************** 15980000
      *                                                                 15990000
       P02516-ACCUM-SOI-LOOP.                                           16000000
      *                                                                 16010000
           IF WS-SOI-SO-IX (WS-SUB-SOI)   = WS-SUB-SO                   16020000
               MOVE WS-SOI-PROD-IX (WS-SUB-SOI) TO WS-SUB2              16030000
               ADD WS-SOI-QTY (WS-SUB-SOI) TO WS-PROD-SOLD-QTY (WS-SUB2)16040000
               COMPUTE WS-PROD-SOLD-AMT (WS-SUB2) =                     16050000
                   WS-PROD-SOLD-AMT (WS-SUB2)                           16060000
                   + (WS-SOI-QTY (WS-SUB-SOI)                           16070000
                       * WS-SOI-UNIT-PRICE (WS-SUB-SOI))                16080000
           END-IF.                                                      16090000
      *                                                                 16100000
           ADD 1                        TO WS-SUB-SOI.                  16110000
      *                                                                 16120000
       P02516-EXIT.                                                     16130000
           EXIT.                                                        16140000
           EJECT                                                        16150000
      ***************************************************************** 16160000
      *    PARAGRAPH:  P02520-PRINT-STATUS-LINE                       * 16170000
      ***************************************************************** 16180000
      *                                                                 16190000
       P02520-PRINT-STATUS-LINE.                                        16200000
      *                                                                 16210000
           MOVE ' '                      TO WS-SD-CC.                   16220000
           MOVE 'CREATED'                TO WS-SD-STATUS.               16230000
           MOVE WS-SO-CREATED-CNT        TO WS-SD-COUNT.                16240000
           WRITE LISTING-REC             FROM WS-STATUSDIST-LINE.       16250000
           MOVE 'CONFIRMED'              TO WS-SD-STATUS.               16260000
           MOVE WS-SO-CONFIRMED-CNT      TO WS-SD-COUNT.                16270000
           WRITE LISTING-REC             FROM WS-STATUSDIST-LINE.       16280000
           MOVE 'PICKING'                TO WS-SD-STATUS.               16290000
           MOVE WS-SO-PICKING-CNT        TO WS-SD-COUNT.                16300000
           WRITE LISTING-REC             FROM WS-STATUSDIST-LINE.       16310000
           MOVE 'SHIPPED'                TO WS-SD-STATUS.               16320000
           MOVE WS-SO-SHIPPED-CNT        TO WS-SD-COUNT.                16330000
           WRITE LISTING-REC             FROM WS-STATUSDIST-LINE.       16340000
           MOVE 'DELIVERED'              TO WS-SD-STATUS.               16350000
           MOVE WS-SO-DELIVERED-CNT      TO WS-SD-COUNT.                16360000
           WRITE LISTING-REC             FROM WS-STATUSDIST-LINE.       16370000
           MOVE 'CANCELLED'              TO WS-SD-STATUS.               16380000
           MOVE WS-SO-CANCELLED-CNT      TO WS-SD-COUNT.                16390000
           WRITE LISTING-REC             FROM WS-STATUSDIST-LINE.       16400000
      *                                                                 16410000
       P02520-EXIT.                                                     16420000
           EXIT.                                                        16430000
           EJECT                                                        16440000
      ***************************************************************** 16450000
      *    PARAGRAPH:  P02530-TOPSELLER-RANK                          * 16460000
      ***************************************************************** 16470000
      *                                                                 16480000
       P02530-TOPSELLER-RANK.                                           16490000
      *                                                                 16500000
           MOVE ZERO                    TO WS-MAX-SUB.                  16510000
           MOVE 1                        TO WS-SUB2.                    16520000
           PERFORM P02540-TOPSELLER-SCAN THRU P02540-EXIT               16530000
               UNTIL WS-SUB2 > WS-PROD-COUNT.                           16540000
      *                                                                 16550000
           IF WS-MAX-SUB                 = ZERO                         16560000
               MOVE 11                  TO WS-TOP-RANK                  16570000
           ELSE                                                         16580000
               MOVE 'Y'                 TO WS-PROD-USED-SW (WS-MAX-SUB) 16590000
               MOVE WS-TOP-RANK          TO WS-TS-RANK                  16600000
               MOVE WS-PROD-ID  (WS-MAX-SUB) TO WS-TS-PROD-ID           16610000
               MOVE WS-PROD-SKU (WS-MAX-SUB) TO WS-TS-SKU               16620000
               MOVE WS-PROD-SOLD-QTY (WS-MAX-SUB) TO WS-TS-QTY          16630000
               MOVE WS-PROD-SOLD-AMT (WS-MAX-SUB) TO WS-TS-AMOUNT       16640000
               MOVE ' '                 TO WS-TS-CC                     16650000
               WRITE LISTING-REC        FROM WS-TOPSELLER-LINE          16660000
               ADD 1                    TO WS-TOP-RANK                  16670000
           END-IF.                                                      16680000
      *                                                                 16690000
       P02530-EXIT.                                                     16700000
           EXIT.                                                        16710000
           EJECT                                                        16720000
      ***************************************************************** 16730000
      *    PARAGRAPH:  P02540-TOPSELLER-SCAN                          * 16740000
      ***************************************************************** 16750000
      *                                                                 16760000
       P02540-TOPSELLER-SCAN.                                           16770000
      *                                                                 16780000
           IF NOT TBL-PROD-USED (WS-SUB2)                               16790000
               AND WS-PROD-SOLD-QTY (WS-SUB2) > ZERO                    16800000
               IF WS-MAX-SUB             = ZERO                         16810000
                   OR WS-PROD-SOLD-QTY (WS-SUB2)                        16820000
                           > WS-PROD-SOLD-QTY (WS-MAX-SUB)              16830000
                   MOVE WS-SUB2         TO WS-MAX-SUB                   16840000
               END-IF                                                   16850000
           END-IF.                                                      16860000
      *                                                                 16870000
           ADD 1                        TO WS-SUB2.                     16880000
      *                                                                 16890000
       P02540-EXIT.                                                     16900000
           EXIT.                                                        16910000
           EJECT                                                        16920000
      ***************************************************************** 16930000
      *                                                                *16940000
      *    PARAGRAPH:  P02600-SUPPLIER-DASHBOARD                      * 16950000
      *                                                                *16960000
      *    FUNCTION :  WALK THE PO TABLE ONCE BUILDING EACH SUPPLIER'S *16970000
      *      RECEIVED-ORDER DELIVERY-DAY TOTAL AND NON-CANCELLED SPEND *16980000
      *      ACCUMULATORS, THEN PRINT THE PERFORMANCE LIST IN TABLE    *16990000
      *      ORDER AND THE SPEND LIST RANKED DESCENDING, TOP 10.       *17000000
      *                                                                *17010000
      ***************************************************************** 17020000
      *                                                                 17030000
       P02600-SUPPLIER-DASHBOARD.                                       17040000
      *                                                                 17050000
           MOVE '1'                      TO WS-GL-CC.                   17060000
           MOVE 'SUPPLIER DASHBOARD'      TO WS-GL-TEXT.                17070000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          17080000
      *                                                                 17090000
           MOVE 1                        TO WS-SUB-PO.                  17100000
           PERFORM P02610-SUPP-ACCUM-LOOP THRU P02610-EXIT              17110000
               UNTIL WS-SUB-PO > WS-PO-COUNT.                           17120000
      *                                                                 17130000
           MOVE '-'                      TO WS-GL-CC.                   17140000
           MOVE 'SUPPLIER PERFORMANCE (RECEIVED ORDERS)'                17150000
                                         TO WS-GL-TEXT.                 17160000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          17170000
      *                                                                 17180000
           MOVE 1                        TO WS-SUB-SUPP.                17190000
           PERFORM P02620-SUPP-PERF-LOOP THRU P02620-EXIT               17200000
               UNTIL WS-SUB-SUPP > WS-SUPP-COUNT.                       17210000
      *                                                                 17220000
           MOVE '-'                      TO WS-GL-CC.                   17230000
           MOVE 'TOP 10 SUPPLIERS BY SPEND'  TO WS-GL-TEXT.             17240000
           WRITE LISTING-REC             FROM WS-GENERIC-LINE.          17250000
      *                                                                 17260000
           MOVE 1                        TO WS-SUB-SUPP.                17270000
           PERFORM P02650-CLEAR-SUPP-USED THRU P02650-EXIT              17280000
               UNTIL WS-SUB-SUPP > WS-SUPP-COUNT.                       17290000
           MOVE 1                        TO WS-TOP-RANK.                17300000
           PERFORM P02630-SUPPSPEND-RANK THRU P02630-EXIT               17310000
               UNTIL WS-TOP-RANK > 10.                                  17320000
      *                                                                 17330000
       P02600-EXIT.                                                     17340000
           EXIT.                                                        17350000
           EJECT                                                        17360000
      ***************************************************************** 17370000
      *    PARAGRAPH:  P02610-SUPP-ACCUM-LOOP                         * 17380000
      ***************************************************************** 17390000
      *                                                                 17400000
       P02610-SUPP-ACCUM-LOOP.                                          17410000
      *                                                                 17420000
           MOVE WS-PO-SUPP-IX (WS-SUB-PO) TO WS-SUB-SUPP.               17430000
      *                                                                 17440000
           IF TBL-PO-RECEIVED (WS-SUB-PO)                               17450000
               AND WS-PO-RECEIVED-AT (WS-SUB-PO) > ZERO                 17460000
               MOVE WS-PO-CREATED-AT (WS-SUB-PO)  TO DIMAGE-FROM-TS     17470000
               MOVE WS-PO-RECEIVED-AT (WS-SUB-PO) TO DIMAGE-TO-TS       17480000
               CALL 'DIMAGE' USING DIMAGE-PARMS                         17490000
               IF DIMAGE-OK                                             17500000
                   ADD 1                TO WS-SUPP-RECV-CNT             17510000
                                                       (WS-SUB-SUPP)    17520000
                   ADD DIMAGE-ELAPSED-DAYS                              17530000
                                        TO WS-SUPP-RECV-DAYS            17540000
                                                       (WS-SUB-SUPP)    17550000
               END-IF                                                   17560000
           END-IF.                                                      17570000
      *                                                                 17580000
           IF NOT TBL-PO-CANCELLED (WS-SUB-PO)                          17590000
               ADD 1                    TO WS-SUPP-ALL-CNT              17600000
                                                       (WS-SUB-SUPP)    17610000
               ADD WS-PO-TOTAL-AMOUNT (WS-SUB-PO)                       17620000
                                        TO WS-SUPP-SPEND                17630000
                                                       (WS-SUB-SUPP)    17640000
           END-IF.                                                      17650000
      *                                                                 17660000
           ADD 1                        TO WS-SUB-PO.                   17670000
      *                                                                 17680000
       P02610-EXIT.                                                     17690000
           EXIT.                                                        17700000
           EJECT                                                        17710000
      ***************************************************************** 17720000
      *    PARAGRAPH:  P02620-SUPP-PERF-LOOP                          * 17730000
      ***************************************************************** 17740000
      *                                                                 17750000
       P02620-SUPP-PERF-LOOP.                                           17760000
      *                                                                 17770000
           IF WS-SUPP-RECV-CNT (WS-SUB-SUPP) > ZERO                     17780000
               COMPUTE WS-AVG-DAYS ROUNDED =                            17790000
                   WS-SUPP-RECV-DAYS (WS-SUB-SUPP)                      17800000
                       / WS-SUPP-RECV-CNT (WS-SUB-SUPP)                 17810000
               MOVE ' '                 TO WS-SP-CC                     17820000
               MOVE WS-SUPP-NAME (WS-SUB-SUPP)     TO WS-SP-NAME        17830000
               MOVE WS-SUPP-RECV-CNT (WS-SUB-SUPP) TO WS-SP-COUNT       17840000
               MOVE WS-AVG-DAYS                    TO WS-SP-AVG-DAYS    17850000
               WRITE LISTING-REC       FROM WS-SUPPPERF-LINE            17860000
           END-IF.                                                      17870000
      *                                                                 17880000
           ADD 1                        TO WS-SUB-SUPP.                 17890000
      *                                                                 17900000
       P02620-EXIT.                                                     17910000
           EXIT.                                                        17920000
           EJECT                                                        17930000
      ***************************************************************** 17940000
      *    PARAGRAPH:  P02630-SUPPSPEND-RANK                          * 17950000
      ***************************************************************** 17960000
      *                                                                 17970000
       P02630-SUPPSPEND-RANK.                                           17980000
      *                                                                 17990000
           MOVE ZERO                    TO WS-MAX-SUB.                  18000000
           MOVE 1                        TO WS-SUB-SUPP.                18010000
           PERFORM P02640-SUPPSPEND-SCAN THRU P02640-EXIT               18020000
               UNTIL WS-SUB-SUPP > WS-SUPP-COUNT.                       18030000
      *                                                                 18040000
           IF WS-MAX-SUB                 = ZERO                         18050000
               MOVE 11                  TO WS-TOP-RANK                  18060000
           ELSE                                                         18070000
               MOVE 'Y'                 TO WS-SUPP-USED-SW (WS-MAX-SUB) 18080000
               MOVE WS-TOP-RANK          TO WS-SS-RANK                  18090000
               MOVE WS-SUPP-NAME (WS-MAX-SUB)    TO WS-SS-NAME          18100000
               MOVE WS-SUPP-ALL-CNT (WS-MAX-SUB) TO WS-SS-COUNT         18110000
               MOVE WS-SUPP-SPEND (WS-MAX-SUB)   TO WS-SS-AMOUNT        18120000
               MOVE ' '                 TO WS-SS-CC                     18130000
               WRITE LISTING-REC        FROM WS-SUPPSPEND-LINE          18140000
               ADD 1                    TO WS-TOP-RANK                  18150000
           END-IF.                                                      18160000
      *                                                                 18170000
       P02630-EXIT.                                                     18180000
           EXIT.                                                        18190000
           EJECT                                                        18200000
      ***************************************************************** 18210000
      *    PARAGRAPH:  P02640-SUPPSPEND-SCAN                          * 18220000
      ***************************************************************** 18230000
      *                                                                 18240000
       P02640-SUPPSPEND-SCAN.                                           18250000
      *                                                                 18260000
           IF NOT TBL-SUPP-USED (WS-SUB-SUPP)                           18270000
               AND WS-SUPP-SPEND (WS-SUB-SUPP) > ZERO                   18280000
               IF WS-MAX-SUB             = ZERO                         18290000
                   OR WS-SUPP-SPEND (WS-SUB-SUPP)                       18300000
                           > WS-SUPP-SPEND (WS-MAX-SUB)                 18310000
                   MOVE WS-SUB-SUPP     TO WS-MAX-SUB                   18320000
               END-IF                                                   18330000
           END-IF.                                                      18340000
      *                                                                 18350000
           ADD 1                        TO WS-SUB-SUPP.                 18360000
      *                                                                 18370000
       P02640-EXIT.                                                     18380000
           EXIT.                                                        18390000
           EJECT                                                        18400000
      ***************************************************************** 18410000
      *    PARAGRAPH:  P02650-CLEAR-SUPP-USED                         * 18420000
      ***************************************************************** 18430000
      *                                                                 18440000
       P02650-CLEAR-SUPP-USED.                                          18450000
      *                                                                 18460000
           MOVE 'N'                     TO WS-SUPP-USED-SW              18470000
                                                       (WS-SUB-SUPP).   18480000
           ADD 1                        TO WS-SUB-SUPP.                 18490000
      *                                                                 18500000
       P02650-EXIT.                                                     18510000
           EXIT.                                                        18520000
           EJECT                                                        18530000
      ***************************************************************** 18540000
      *                                                                *18550000
      *    PARAGRAPH:  P09500-DISPLAY-ERROR                           * 18560000
      *                                                                *18570000
      *    FUNCTION :  COMMON BATCH ERROR DISPLAY, SAME FORMAT AS      *18580000
      *      EVERY OTHER DIM BATCH DRIVER.                             *18590000
      *                                                                *18600000
      ***************************************************************** 18610000
      *                                                                 18620000
       P09500-DISPLAY-ERROR.                                            18630000
      *                                                                 18640000
           DISPLAY WS-DIM-BATCH-ERROR-01.                               18650000
           DISPLAY WS-DIM-BATCH-ERROR-02.                               18660000
      *                                                                 18670000
       P09500-EXIT.                                                     18680000
           EXIT.                                                        18690000
