       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. DIMPOL.                                              00020000
       AUTHOR. S KING.                                                  00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 06/09/90.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. COMPUWARE CORPORATION CONFIDENTIAL AND PROPRIETARY.    00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *               DISTRIBUTION INVENTORY MANAGEMENT (DIM)         * 00100000
      *                     COMPUWARE CORPORATION                     * 00110000
      *                                                                *00120000
      * PROGRAM :   DIMPOL                                            * 00130000
      *                                                                *00140000
      * FUNCTION:   PROGRAM DIMPOL IS A BATCH PROGRAM THAT LOADS THE  * 00150000
      *             PURCHASE ORDER HEADER AND LINE ITEM MASTERS,      * 00160000
      *             PRICES EACH ORDER, THEN APPLIES THE DAY'S ORDER-  * 00170000
      *             LIFECYCLE TRANSACTION FEED (APPROVE/RECEIVE/      * 00180000
      *             POCANCEL) AGAINST THEM, CALLING DIMINV TO ADD     * 00190000
      *             RECEIVED STOCK AND REWRITING THE ORDER HEADER AND * 00200000
      *             LEDGER MASTERS AT END OF RUN.  THE COMPANION OF   * 00210000
      *             DIMSOL ON THE PURCHASE SIDE OF THE HOUSE.         * 00220000
      *                                                                *00230000
      * FILES   :   PURCHASE ORDER HEADER -  SEQUENTIAL   (UPDATE)    * 00240000
      *             PURCHASE ORDER ITEM   -  SEQUENTIAL   (READ)      * 00250000
      *             INVENTORY LEDGER      -  SEQUENTIAL   (UPDATE)    * 00260000
      *             ORDER TRANSACTION     -  SEQUENTIAL   (READ)      * 00270000
      *             INVENTORY MOVEMENT    -  SEQUENTIAL   (EXTEND)    * 00280000
      *                                                                *00290000
      * TRANSACTIONS GENERATED: NONE (BATCH ONLY)                     * 00300000
      *                                                                *00310000
      * PFKEYS  :   N/A                                               * 00320000
      *                                                                *00330000
      ***************************************************************** 00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                                *00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *  06/09/90   S KING                ORIGINAL PROGRAM, WRITTEN   * 00400000
      *                                   RIGHT BEHIND DIMSOL USING   * 00410000
      *                                   THE SAME TABLE-LOAD AND     * 00420000
      *                                   TRANSACTION-LOOP SHAPE.     * 00430000
      *  11/20/98   J MORALES             Y2K REMEDIATION -- SWITCHED * 00440000
      *                                   THE RUN-DATE STAMP FROM     * 00450000
      *                                   ACCEPT FROM DATE (2 DIGIT   * 00460000
      *                                   YEAR) TO ACCEPT FROM DATE   * 00470000
      *                                   YYYYMMDD.  ALL TIMESTAMP    * 00480000
      *                                   FIELDS ON THE ORDER AND     * 00490000
      *                                   MOVEMENT RECORDS ARE NOW    * 00500000
      *                                   FULL 4-DIGIT YEAR.          * 00510000
      *  08/14/03   D WEISS               PS-09215 -- RECEIVE NOW     * 00520000
      *                                   RELIES ON DIMINV'S ADD      * 00530000
      *                                   OPERATION TO CREATE THE     * 00540000
      *                                   LEDGER ROW WHEN THE FIRST   * 00550000
      *                                   RECEIPT FOR A PRODUCT/      * 00560000
      *                                   WAREHOUSE ARRIVES BEFORE    * 00570000
      *                                   ANY OTHER STOCK ACTIVITY.   * 00580000
      *  06/02/07   M OKAFOR              PS-13408 -- POCANCEL NOW    * 00590000
      *                                   REJECTS CLEANLY AGAINST AN  * 00600000
      *                                   ALREADY-RECEIVED ORDER      * 00610000
      *                                   INSTEAD OF FALLING THROUGH  * 00620000
      *                                   TO THE OTHER BRANCH.        * 00630000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00640000
      *                                                                *00650000
      ***************************************************************** 00660000
       ENVIRONMENT DIVISION.                                            00670000
       CONFIGURATION SECTION.                                           00680000
       SPECIAL-NAMES.                                                   00690000
           C01 IS TOP-OF-FORM.                                          00700000
       INPUT-OUTPUT SECTION.                                            00710000
       FILE-CONTROL.                                                    00720000
           SELECT PO-HDR-FILE          ASSIGN TO POHDR                  00730000
                                       FILE STATUS IS WS-POHDR-STATUS.  00740000
           SELECT PO-ITEM-FILE         ASSIGN TO POITEM                 00750000
                                       FILE STATUS IS WS-POITEM-STATUS. 00760000
           SELECT INV-LEDGER-FILE      ASSIGN TO INVLEDG                00770000
                                       FILE STATUS IS WS-LEDGER-STATUS. 00780000
           SELECT PO-TXN-FILE          ASSIGN TO POTXN                  00790000
                                       FILE STATUS IS WS-POTXN-STATUS.  00800000
           SELECT MOVEMENT-FILE        ASSIGN TO INVMOVE                00810000
                                       FILE STATUS IS WS-MOVE-STATUS.   00820000
       DATA DIVISION.                                                   00830000
       FILE SECTION.                                                    00840000
      *                                                                 00850000
       FD  PO-HDR-FILE                                                  00860000
           LABEL RECORDS ARE STANDARD                                   00870000
           RECORDING MODE IS F.                                         00880000
           COPY DIMPORD.                                                00890000
      *                                                                 00900000
       FD  PO-ITEM-FILE                                                 00910000
           LABEL RECORDS ARE STANDARD                                   00920000
           RECORDING MODE IS F.                                         00930000
           COPY DIMPOIT.                                                00940000
      *                                                                 00950000
       FD  INV-LEDGER-FILE                                              00960000
           LABEL RECORDS ARE STANDARD                                   00970000
           RECORDING MODE IS F.                                         00980000
           COPY DIMLEDG.                                                00990000
      *                                                                 01000000
       FD  PO-TXN-FILE                                                  01010000
           LABEL RECORDS ARE STANDARD                                   01020000
           RECORDING MODE IS F.                                         01030000
           COPY DIMTXN.                                                 01040000
      *                                                                 01050000
       FD  MOVEMENT-FILE                                                01060000
           LABEL RECORDS ARE STANDARD                                   01070000
           RECORDING MODE IS F.                                         01080000
           COPY DIMMOVE.                                                01090000
      *                                                                 01100000
       WORKING-STORAGE SECTION.                                         01110000
      *                                                                 01120000
      ***************************************************************** 01130000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01140000
      ***************************************************************** 01150000
       77  WS-SUB1                     PIC S9(4) COMP.                  01160000
       77  WS-SUB2                     PIC S9(4) COMP.                  01170000
       77  WS-SUB3                     PIC S9(4) COMP.                  01180000
       77  WS-SUB-LED                  PIC S9(4) COMP.                  01190000
       77  WS-PO-COUNT                 PIC S9(4) COMP  VALUE ZERO.      01200000
       77  WS-POI-COUNT                PIC S9(4) COMP  VALUE ZERO.      01210000
       77  WS-LED-COUNT                PIC S9(4) COMP  VALUE ZERO.      01220000
       77  WS-APPROVE-CNT              PIC S9(7) COMP-3 VALUE ZERO.     01230000
       77  WS-RECEIVE-CNT              PIC S9(7) COMP-3 VALUE ZERO.     01240000
       77  WS-CANCEL-CNT               PIC S9(7) COMP-3 VALUE ZERO.     01250000
       77  WS-REJECT-CNT               PIC S9(7) COMP-3 VALUE ZERO.     01260000
       77  WS-MOV-SEQ                  PIC S9(9) COMP-3 VALUE ZERO.     01270000
       77  WS-LINE-AMT                 PIC S9(14)V9(4)  VALUE ZERO.     01280000
       77  WS-PENDING-QTY              PIC S9(09)       VALUE ZERO.     01290000
       77  WS-FL-PROD-ID               PIC 9(09)        VALUE ZEROES.   01300000
       77  WS-FL-WH-ID                 PIC 9(09)        VALUE ZEROES.   01310000
       77  WS-FO-ORDER-ID              PIC 9(09)        VALUE ZEROES.   01320000
      *                                                                 01330000
      ***************************************************************** 01340000
      *    SWITCHES                                                   * 01350000
      ***************************************************************** 01360000
      *                                                                 01370000
       01  WS-SWITCHES.                                                 01380000
           05  WS-POHDR-EOF-SW         PIC X     VALUE 'N'.             01390000
               88  POHDR-EOF                     VALUE 'Y'.             01400000
           05  WS-POITEM-EOF-SW        PIC X     VALUE 'N'.             01410000
               88  POITEM-EOF                    VALUE 'Y'.             01420000
           05  WS-LEDGER-EOF-SW        PIC X     VALUE 'N'.             01430000
               88  LEDGER-EOF                    VALUE 'Y'.             01440000
           05  WS-POTXN-EOF-SW         PIC X     VALUE 'N'.             01450000
               88  POTXN-EOF                     VALUE 'Y'.             01460000
           05  WS-ORDER-FOUND-SW       PIC X     VALUE 'N'.             01470000
               88  ORDER-WAS-FOUND               VALUE 'Y'.             01480000
           05  WS-LEDGER-FOUND-SW      PIC X     VALUE 'N'.             01490000
               88  LEDGER-ENTRY-FOUND            VALUE 'Y'.             01500000
      *                                                                 01510000
      ***************************************************************** 01520000
      *    FILE STATUS FIELDS                                         * 01530000
      ***************************************************************** 01540000
      *                                                                 01550000
       01  WS-FILE-STATUSES.                                            01560000
           05  WS-POHDR-STATUS         PIC XX    VALUE SPACES.          01570000
               88  POHDR-OK                      VALUE '00'.            01580000
               88  POHDR-END                     VALUE '10'.            01590000
           05  WS-POITEM-STATUS        PIC XX    VALUE SPACES.          01600000
               88  POITEM-OK                     VALUE '00'.            01610000
               88  POITEM-END                    VALUE '10'.            01620000
           05  WS-LEDGER-STATUS        PIC XX    VALUE SPACES.          01630000
               88  LEDGER-OK                     VALUE '00'.            01640000
               88  LEDGER-END                    VALUE '10'.            01650000
           05  WS-POTXN-STATUS         PIC XX    VALUE SPACES.          01660000
               88  POTXN-OK                      VALUE '00'.            01670000
               88  POTXN-END                     VALUE '10'.            01680000
           05  WS-MOVE-STATUS          PIC XX    VALUE SPACES.          01690000
               88  MOVE-OK                       VALUE '00'.            01700000
           05  FILLER                  PIC X(04).                       01710000
      *                                                                 01720000
      ***************************************************************** 01730000
      *    RUN DATE / TIME -- Y2K REMEDIATED, SEE CHANGE LOG          * 01740000
      ***************************************************************** 01750000
      *                                                                 01760000
       01  WS-RUN-STAMP.                                                01770000
           05  WS-RUN-DATE             PIC 9(08) VALUE ZEROES.          01780000
           05  WS-RUN-TIME             PIC 9(06) VALUE ZEROES.          01790000
       01  WS-RUN-TIMESTAMP            PIC 9(14) VALUE ZEROES.          01800000
       01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.               01810000
           05  WS-RTS-DATE             PIC 9(08).                       01820000
           05  WS-RTS-TIME             PIC 9(06).                       01830000
      *                                                                 01840000
      ***************************************************************** 01850000
      *    PURCHASE ORDER HEADER TABLE (LOADED FROM PO-HDR-FILE)      * 01860000
      ***************************************************************** 01870000
      *                                                                 01880000
       01  WS-PO-TABLE.                                                 01890000
           05  WS-PO-ENTRY OCCURS 1000 TIMES.                           01900000
               10  WS-PO-ID            PIC 9(09).                       01910000
               10  WS-PO-ORDER-NUMBER  PIC X(20).                       01920000
               10  WS-PO-SUPP-ID       PIC 9(09).                       01930000
               10  WS-PO-WH-ID         PIC 9(09).                       01940000
               10  WS-PO-STATUS        PIC X(20).                       01950000
                   88  TBL-PO-CREATED       VALUE 'CREATED'.            01960000
                   88  TBL-PO-APPROVED      VALUE 'APPROVED'.           01970000
                   88  TBL-PO-PART-RECEIVED VALUE 'PARTIALLY_RECEIVED'. 01980000
                   88  TBL-PO-RECEIVED      VALUE 'RECEIVED'.           01990000
                   88  TBL-PO-CANCELLED     VALUE 'CANCELLED'.          02000000
               10  WS-PO-TOTAL-AMOUNT  PIC S9(14)V9(4).                 02010000
               10  WS-PO-EXP-DATE      PIC 9(08).                       02020000
               10  WS-PO-RECEIVED-AT   PIC 9(14).                       02030000
               10  WS-PO-APPROVED-AT   PIC 9(14).                       02040000
               10  WS-PO-CREATED-AT    PIC 9(14).                       02050000
      *                                                                 02060000
      ***************************************************************** 02070000
      *    PURCHASE ORDER ITEM TABLE (LOADED FROM PO-ITEM-FILE)       * 02080000
      ***************************************************************** 02090000
      *                                                                 02100000
       01  WS-POI-TABLE.                                                02110000
           05  WS-POI-ENTRY OCCURS 3000 TIMES.                          02120000
               10  WS-POI-PO-ID        PIC 9(09).                       02130000
               10  WS-POI-PROD-ID      PIC 9(09).                       02140000
               10  WS-POI-QTY          PIC S9(09).                      02150000
               10  WS-POI-RECEIVED-QTY PIC S9(09).                      02160000
               10  WS-POI-UNIT-COST    PIC S9(14)V9(4).                 02170000
      *                                                                 02180000
      ***************************************************************** 02190000
      *    INVENTORY LEDGER TABLE (LOADED FROM INV-LEDGER-FILE)       * 02200000
      ***************************************************************** 02210000
      *                                                                 02220000
       01  WS-LEDGER-TABLE.                                             02230000
           05  WS-LED-ENTRY OCCURS 4000 TIMES.                          02240000
               10  WS-LED-PROD-ID      PIC 9(09).                       02250000
               10  WS-LED-WH-ID        PIC 9(09).                       02260000
               10  WS-LED-QTY          PIC S9(09).                      02270000
               10  WS-LED-RESV-QTY     PIC S9(09).                      02280000
               10  WS-LED-LAST-UPD     PIC 9(14).                       02290000
      *                                                                 02300000
      ***************************************************************** 02310000
      *    PARAMETER PASS AREA FOR THE DIMINV CALL                    * 02320000
      ***************************************************************** 02330000
      *                                                                 02340000
           COPY DIMINVCY.                                               02350000
      *                                                                 02360000
      ***************************************************************** 02370000
      *    COMMON BATCH ERROR DISPLAY AREA                            * 02380000
      ***************************************************************** 02390000
      *                                                                 02400000
           COPY DIMERRWS.                                               02410000
           EJECT                                                        02420000
      ***************************************************************** 02430000
      *    P R O C E D U R E    D I V I S I O N                       * 02440000
      ***************************************************************** 02450000
      *                                                                 02460000
       PROCEDURE DIVISION.                                              02470000
      *                                                                 02480000
       P00000-MAINLINE.                                                 02490000
      *                                                                 02500000
           ACCEPT WS-RUN-DATE          FROM DATE YYYYMMDD.              02510000
           ACCEPT WS-RUN-TIME          FROM TIME.                       02520000
           MOVE WS-RUN-DATE            TO WS-RTS-DATE.                  02530000
           MOVE WS-RUN-TIME            TO WS-RTS-TIME.                  02540000
      *                                                                 02550000
           OPEN INPUT  PO-HDR-FILE                                      02560000
                       PO-ITEM-FILE                                     02570000
                       INV-LEDGER-FILE                                  02580000
                       PO-TXN-FILE.                                     02590000
           OPEN EXTEND MOVEMENT-FILE.                                   02600000
      *                                                                 02610000
           PERFORM P01000-LOAD-PO-TABLE     THRU P01000-EXIT.           02620000
           PERFORM P01500-LOAD-POI-TABLE    THRU P01500-EXIT.           02630000
           PERFORM P01800-LOAD-LEDGER-TABLE THRU P01800-EXIT.           02640000
           PERFORM P01900-COMPUTE-PO-TOTALS THRU P01900-EXIT.           02650000
      *                                                                 02660000
           PERFORM P02000-TXN-LOOP          THRU P02000-EXIT            02670000
               UNTIL POTXN-EOF.                                         02680000
      *                                                                 02690000
           CLOSE PO-ITEM-FILE PO-TXN-FILE INV-LEDGER-FILE.              02700000
      *                                                                 02710000
           PERFORM P08000-REWRITE-HEADERS   THRU P08000-EXIT.           02720000
           PERFORM P08500-REWRITE-LEDGER    THRU P08500-EXIT.           02730000
      *                                                                 02740000
           CLOSE MOVEMENT-FILE.                                         02750000
      *                                                                 02760000
           DISPLAY 'DIMPOL - PURCHASE ORDER TRANSACTIONS APPLIED'.      02770000
           DISPLAY 'APPROVED : ' WS-APPROVE-CNT.                        02780000
           DISPLAY 'RECEIVED : ' WS-RECEIVE-CNT.                        02790000
           DISPLAY 'CANCELLED: ' WS-CANCEL-CNT.                         02800000
           DISPLAY 'REJECTED : ' WS-REJECT-CNT.                         02810000
      *                                                                 02820000
           GOBACK.                                                      02830000
      *                                                                 02840000
       P00000-EXIT.                                                     02850000
           EXIT.                                                        02860000
           EJECT                                                        02870000
      ***************************************************************** 02880000
      *                                                                *02890000
      *    PARAGRAPH:  P01000-LOAD-PO-TABLE                           * 02900000
      *                                                                *02910000
      *    FUNCTION :  LOAD THE PURCHASE ORDER HEADER FILE INTO TABLE.* 02920000
      *      HEADERS ARRIVE ASCENDING ON PO-ID PER THE SORTED MASTER. * 02930000
      *                                                                *02940000
      ***************************************************************** 02950000
      *                                                                 02960000
       P01000-LOAD-PO-TABLE.                                            02970000
      *                                                                 02980000
           READ PO-HDR-FILE                                             02990000
               AT END                                                   03000000
                   MOVE 'Y'             TO WS-POHDR-EOF-SW              03010000
                   GO TO P01000-EXIT.                                   03020000
      *                                                                 03030000
           ADD 1                        TO WS-PO-COUNT.                 03040000
           MOVE PO-ID                   TO WS-PO-ID      (WS-PO-COUNT). 03050000
           MOVE PO-ORDER-NUMBER         TO WS-PO-ORDER-NUMBER           03060000
                                                          (WS-PO-COUNT).03070000
           MOVE PO-SUPP-ID              TO WS-PO-SUPP-ID (WS-PO-COUNT). 03080000
           MOVE PO-WH-ID                TO WS-PO-WH-ID   (WS-PO-COUNT). 03090000
           MOVE PO-STATUS               TO WS-PO-STATUS  (WS-PO-COUNT). 03100000
           MOVE ZERO                    TO WS-PO-TOTAL-AMOUNT           03110000
                                                          (WS-PO-COUNT).03120000
           MOVE PO-EXPECTED-DATE        TO WS-PO-EXP-DATE               03130000
                                                          (WS-PO-COUNT).03140000
           MOVE PO-RECEIVED-AT          TO WS-PO-RECEIVED-AT            03150000
                                                          (WS-PO-COUNT).03160000
           MOVE PO-APPROVED-AT          TO WS-PO-APPROVED-AT            03170000
                                                          (WS-PO-COUNT).03180000
           MOVE PO-CREATED-AT           TO WS-PO-CREATED-AT             03190000
                                                          (WS-PO-COUNT).03200000
      *                                                                 03210000
           GO TO P01000-LOAD-PO-TABLE.                                  03220000
      *                                                                 03230000
       P01000-EXIT.                                                     03240000
           EXIT.                                                        03250000
           EJECT                                                        03260000
      ***************************************************************** 03270000
      *                                                                *03280000
      *    PARAGRAPH:  P01500-LOAD-POI-TABLE                          * 03290000
      *                                                                *03300000
      *    FUNCTION :  LOAD THE PURCHASE ORDER ITEM FILE INTO TABLE.  * 03310000
      *                                                                *03320000
      ***************************************************************** 03330000
      *                                                                 03340000
       P01500-LOAD-POI-TABLE.                                           03350000
      *                                                                 03360000
           READ PO-ITEM-FILE                                            03370000
               AT END                                                   03380000
                   MOVE 'Y'             TO WS-POITEM-EOF-SW             03390000
                   GO TO P01500-EXIT.                                   03400000
      *                                                                 03410000
           ADD 1                        TO WS-POI-COUNT.                03420000
           MOVE POI-PO-ID               TO WS-POI-PO-ID  (WS-POI-COUNT).03430000
           MOVE POI-PROD-ID             TO WS-POI-PROD-ID               03440000
                                                          (WS-POI-COUNT)03450000
           MOVE POI-QTY                 TO WS-POI-QTY    (WS-POI-COUNT).03460000
           MOVE POI-RECEIVED-QTY        TO WS-POI-RECEIVED-QTY          03470000
                                                          (WS-POI-COUNT)03480000
           MOVE POI-UNIT-COST           TO WS-POI-UNIT-COST             03490000
                                                          (WS-POI-COUNT)03500000
      *                                                                 03510000
           GO TO P01500-LOAD-POI-TABLE.                                 03520000
      *                                                                 03530000
       P01500-EXIT.                                                     03540000
           EXIT.                                                        03550000
           EJECT                                                        03560000
      ***************************************************************** 03570000
      *                                                                *03580000
      *    PARAGRAPH:  P01800-LOAD-LEDGER-TABLE                       * 03590000
      *                                                                *03600000
      *    FUNCTION :  LOAD THE INVENTORY LEDGER FILE INTO TABLE.     * 03610000
      *                                                                *03620000
      ***************************************************************** 03630000
      *                                                                 03640000
       P01800-LOAD-LEDGER-TABLE.                                        03650000
      *                                                                 03660000
           READ INV-LEDGER-FILE                                         03670000
               AT END                                                   03680000
                   MOVE 'Y'             TO WS-LEDGER-EOF-SW             03690000
                   GO TO P01800-EXIT.                                   03700000
      *                                                                 03710000
           ADD 1                        TO WS-LED-COUNT.                03720000
           MOVE INV-PROD-ID             TO WS-LED-PROD-ID               03730000
                                                          (WS-LED-COUNT)03740000
           MOVE INV-WH-ID               TO WS-LED-WH-ID  (WS-LED-COUNT).03750000
           MOVE INV-QTY                 TO WS-LED-QTY    (WS-LED-COUNT).03760000
           MOVE INV-RESV-QTY            TO WS-LED-RESV-QTY              03770000
                                                          (WS-LED-COUNT)03780000
           MOVE INV-LAST-UPDATED        TO WS-LED-LAST-UPD              03790000
                                                          (WS-LED-COUNT)03800000
      *                                                                 03810000
           GO TO P01800-LOAD-LEDGER-TABLE.                              03820000
      *                                                                 03830000
       P01800-EXIT.                                                     03840000
           EXIT.                                                        03850000
           EJECT                                                        03860000
      ***************************************************************** 03870000
      *                                                                *03880000
      *    PARAGRAPH:  P01900-COMPUTE-PO-TOTALS                       * 03890000
      *                                                                *03900000
      *    FUNCTION :  ORDER TOTAL = SUM OF ITEM QTY TIMES UNIT COST, * 03910000
      *      COMPUTED FRESH EVERY RUN.  WS-SUB1 WALKS THE ITEM TABLE, * 03920000
      *      WS-SUB3 SEARCHES FOR ITS HEADER.                         * 03930000
      *                                                                *03940000
      ***************************************************************** 03950000
      *                                                                 03960000
       P01900-COMPUTE-PO-TOTALS.                                        03970000
      *                                                                 03980000
           MOVE 1                       TO WS-SUB1.                     03990000
           PERFORM P01910-TOTALS-OUTER-LOOP THRU P01910-EXIT            04000000
               UNTIL WS-SUB1 > WS-POI-COUNT.                            04010000
      *                                                                 04020000
       P01900-EXIT.                                                     04030000
           EXIT.                                                        04040000
           EJECT                                                        04050000
      ***************************************************************** 04060000
      *    PARAGRAPH:  P01910-TOTALS-OUTER-LOOP                       * 04070000
      ***************************************************************** 04080000
      *                                                                 04090000
       P01910-TOTALS-OUTER-LOOP.                                        04100000
      *                                                                 04110000
           MOVE 1                       TO WS-SUB3.                     04120000
           PERFORM P01920-TOTALS-MATCH-TEST THRU P01920-EXIT            04130000
               UNTIL WS-SUB3 > WS-PO-COUNT.                             04140000
           ADD 1                        TO WS-SUB1.                     04150000
      *                                                                 04160000
       P01910-EXIT.                                                     04170000
           EXIT.                                                        04180000
           EJECT                                                        04190000
      ***************************************************************** 04200000
      *    PARAGRAPH:  P01920-TOTALS-MATCH-TEST                       * 04210000
      ***************************************************************** 04220000
      *                                                                 04230000
       P01920-TOTALS-MATCH-TEST.                                        04240000
      *                                                                 04250000
           IF WS-PO-ID (WS-SUB3) = WS-POI-PO-ID (WS-SUB1)               04260000
               COMPUTE WS-LINE-AMT = WS-POI-QTY (WS-SUB1) *             04270000
                       WS-POI-UNIT-COST (WS-SUB1)                       04280000
               ADD WS-LINE-AMT          TO WS-PO-TOTAL-AMOUNT (WS-SUB3) 04290000
               COMPUTE WS-SUB3 = WS-PO-COUNT + 1                        04300000
           ELSE                                                         04310000
               ADD 1                    TO WS-SUB3                      04320000
           END-IF.                                                      04330000
      *                                                                 04340000
       P01920-EXIT.                                                     04350000
           EXIT.                                                        04360000
           EJECT                                                        04370000
      ***************************************************************** 04380000
      *                                                                *04390000
      *    PARAGRAPH:  P02000-TXN-LOOP                                * 04400000
      *                                                                *04410000
      *    FUNCTION :  READ THE ORDER TRANSACTION FEED AND APPLY EACH * 04420000
      *      COMMAND IN ARRIVAL ORDER.                                * 04430000
      *                                                                *04440000
      ***************************************************************** 04450000
      *                                                                 04460000
       P02000-TXN-LOOP.                                                 04470000
      *                                                                 04480000
           READ PO-TXN-FILE                                             04490000
               AT END                                                   04500000
                   MOVE 'Y'             TO WS-POTXN-EOF-SW              04510000
                   GO TO P02000-EXIT.                                   04520000
      *                                                                 04530000
           MOVE TXN-ORDER-ID            TO WS-FO-ORDER-ID.              04540000
           PERFORM P02950-FIND-ORDER-BY-ID THRU P02950-EXIT.            04550000
      *                                                                 04560000
           IF NOT ORDER-WAS-FOUND                                       04570000
               MOVE 'DIMPOL'            TO WDBE-PROGRAM-ID              04580000
               MOVE 'P02000'            TO WDBE-PARAGRAPH               04590000
               MOVE 'ORDER NOT FOUND ON TRANSACTION FEED'               04600000
                                       TO WDBE-MESSAGE                  04610000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            04620000
               ADD 1                    TO WS-REJECT-CNT                04630000
               GO TO P02000-EXIT.                                       04640000
      *                                                                 04650000
           EVALUATE TRUE                                                04660000
               WHEN TXN-IS-APPROVE                                      04670000
                   PERFORM P02100-APPLY-APPROVE THRU P02100-EXIT        04680000
               WHEN TXN-IS-RECEIVE                                      04690000
                   PERFORM P02200-APPLY-RECEIVE THRU P02200-EXIT        04700000
               WHEN TXN-IS-POCANCEL                                     04710000
                   PERFORM P02300-APPLY-POCANCEL THRU P02300-EXIT       04720000
               WHEN OTHER                                               04730000
                   MOVE 'DIMPOL'        TO WDBE-PROGRAM-ID              04740000
                   MOVE 'P02000'        TO WDBE-PARAGRAPH               04750000
                   MOVE 'TRANSACTION TYPE NOT VALID'                    04760000
                                       TO WDBE-MESSAGE                  04770000
                   PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT        04780000
                   ADD 1                TO WS-REJECT-CNT                04790000
           END-EVALUATE.                                                04800000
      *                                                                 04810000
       P02000-EXIT.                                                     04820000
           EXIT.                                                        04830000
           EJECT                                                        04840000
      ***************************************************************** 04850000
      *                                                                *04860000
      *    PARAGRAPH:  P02100-APPLY-APPROVE                           * 04870000
      *                                                                *04880000
      *    FUNCTION :  APPROVE IS LEGAL ONLY FROM CREATED.             *04890000
      *                                                                *04900000
      ***************************************************************** 04910000
      *                                                                 04920000
       P02100-APPLY-APPROVE.                                            04930000
      *                                                                 04940000
           IF NOT TBL-PO-CREATED (WS-SUB1)                              04950000
               MOVE 'DIMPOL'            TO WDBE-PROGRAM-ID              04960000
               MOVE 'P02100'            TO WDBE-PARAGRAPH               04970000
               MOVE 'INVALID ORDER STATE FOR APPROVE'                   04980000
                                       TO WDBE-MESSAGE                  04990000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            05000000
               ADD 1                    TO WS-REJECT-CNT                05010000
               GO TO P02100-EXIT.                                       05020000
      *                                                                 05030000
           MOVE 'APPROVED'              TO WS-PO-STATUS (WS-SUB1).      05040000
           MOVE WS-RUN-TIMESTAMP        TO WS-PO-APPROVED-AT (WS-SUB1). 05050000
           ADD 1                        TO WS-APPROVE-CNT.              05060000
      *                                                                 05070000
       P02100-EXIT.                                                     05080000
           EXIT.                                                        05090000
           EJECT                                                        05100000
      ***************************************************************** 05110000
      *                                                                *05120000
      *    PARAGRAPH:  P02200-APPLY-RECEIVE                           * 05130000
      *                                                                *05140000
      *    FUNCTION :  RECEIVE IS LEGAL FROM APPROVED OR PARTIALLY_   * 05150000
      *      RECEIVED.  EVERY ITEM WITH PENDING QTY GREATER THAN ZERO * 05160000
      *      IS ADDED TO STOCK IN FULL AND MARKED FULLY RECEIVED --   * 05170000
      *      A SINGLE RECEIPT ALWAYS CLOSES THE ORDER OUT.            * 05180000
      *                                                                *05190000
      ***************************************************************** 05200000
      *                                                                 05210000
       P02200-APPLY-RECEIVE.                                            05220000
      *                                                                 05230000
           IF NOT (TBL-PO-APPROVED (WS-SUB1) OR TBL-PO-PART-RECEIVED    05240000
                   (WS-SUB1))                                           05250000
               MOVE 'DIMPOL'            TO WDBE-PROGRAM-ID              05260000
               MOVE 'P02200'            TO WDBE-PARAGRAPH               05270000
               MOVE 'INVALID ORDER STATE FOR RECEIVE'                   05280000
                                       TO WDBE-MESSAGE                  05290000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            05300000
               ADD 1                    TO WS-REJECT-CNT                05310000
               GO TO P02200-EXIT.                                       05320000
      *                                                                 05330000
           MOVE 1                       TO WS-SUB2.                     05340000
           PERFORM P02220-RECEIVE-ITEM-LOOP THRU P02220-EXIT            05350000
               UNTIL WS-SUB2 > WS-POI-COUNT.                            05360000
      *                                                                 05370000
           MOVE 'RECEIVED'              TO WS-PO-STATUS (WS-SUB1).      05380000
           MOVE WS-RUN-TIMESTAMP        TO WS-PO-RECEIVED-AT (WS-SUB1). 05390000
           ADD 1                        TO WS-RECEIVE-CNT.              05400000
      *                                                                 05410000
       P02200-EXIT.                                                     05420000
           EXIT.                                                        05430000
           EJECT                                                        05440000
      ***************************************************************** 05450000
      *    PARAGRAPH:  P02220-RECEIVE-ITEM-LOOP                       * 05460000
      ***************************************************************** 05470000
      *                                                                 05480000
       P02220-RECEIVE-ITEM-LOOP.                                        05490000
      *                                                                 05500000
           IF WS-POI-PO-ID (WS-SUB2) = WS-PO-ID (WS-SUB1)               05510000
               PERFORM P02250-RECEIVE-ITEM THRU P02250-EXIT             05520000
           END-IF.                                                      05530000
           ADD 1                        TO WS-SUB2.                     05540000
      *                                                                 05550000
       P02220-EXIT.                                                     05560000
           EXIT.                                                        05570000
           EJECT                                                        05580000
      ***************************************************************** 05590000
      *                                                                *05600000
      *    PARAGRAPH:  P02250-RECEIVE-ITEM                             *05610000
      *                                                                *05620000
      *    FUNCTION :  IF THIS LINE STILL HAS PENDING QUANTITY, CALL  * 05630000
      *      DIMINV TO ADD IT TO STOCK AND MARK THE LINE FULLY        * 05640000
      *      RECEIVED.  A LINE ALREADY FULLY RECEIVED IS LEFT ALONE.  * 05650000
      *                                                                *05660000
      ***************************************************************** 05670000
      *                                                                 05680000
       P02250-RECEIVE-ITEM.                                             05690000
      *                                                                 05700000
           COMPUTE WS-PENDING-QTY = WS-POI-QTY (WS-SUB2) -              05710000
                   WS-POI-RECEIVED-QTY (WS-SUB2).                       05720000
      *                                                                 05730000
           IF WS-PENDING-QTY NOT > ZERO                                 05740000
               GO TO P02250-EXIT.                                       05750000
      *                                                                 05760000
           MOVE WS-POI-PROD-ID (WS-SUB2) TO WS-FL-PROD-ID.              05770000
           MOVE WS-PO-WH-ID (WS-SUB1)    TO WS-FL-WH-ID.                05780000
           PERFORM P02900-FIND-LEDGER-ENTRY THRU P02900-EXIT.           05790000
      *                                                                 05800000
           MOVE SPACES                  TO DIMINV-PARMS.                05810000
           MOVE 'ADD'                   TO DIMINV-OPERATION.            05820000
           MOVE WS-POI-PROD-ID (WS-SUB2) TO DIMINV-PROD-ID.             05830000
           MOVE WS-PO-WH-ID (WS-SUB1)    TO DIMINV-WH-ID.               05840000
           MOVE WS-PENDING-QTY           TO DIMINV-QTY.                 05850000
           MOVE WS-PO-ID (WS-SUB1)       TO DIMINV-REF-ID.              05860000
      *                                                                 05870000
           IF LEDGER-ENTRY-FOUND                                        05880000
               MOVE 'Y'                  TO DIMINV-LEDGER-FOUND-SW      05890000
               MOVE WS-LED-QTY (WS-SUB-LED)      TO DIMINV-ON-HAND      05900000
               MOVE WS-LED-RESV-QTY (WS-SUB-LED) TO DIMINV-RESERVED     05910000
           END-IF.                                                      05920000
      *                                                                 05930000
           CALL 'DIMINV' USING DIMINV-PARMS.                            05940000
      *                                                                 05950000
           IF NOT LEDGER-ENTRY-FOUND                                    05960000
               ADD 1                    TO WS-LED-COUNT                 05970000
               MOVE WS-POI-PROD-ID (WS-SUB2) TO WS-LED-PROD-ID          05980000
                                                      (WS-LED-COUNT)    05990000
               MOVE WS-PO-WH-ID (WS-SUB1)    TO WS-LED-WH-ID            06000000
                                                      (WS-LED-COUNT)    06010000
               MOVE WS-LED-COUNT             TO WS-SUB-LED              06020000
           END-IF.                                                      06030000
      *                                                                 06040000
           MOVE DIMINV-ON-HAND           TO WS-LED-QTY (WS-SUB-LED).    06050000
           MOVE DIMINV-RESERVED          TO WS-LED-RESV-QTY (WS-SUB-LED)06060000
           MOVE WS-RUN-TIMESTAMP         TO WS-LED-LAST-UPD (WS-SUB-LED)06070000
           MOVE WS-POI-QTY (WS-SUB2)     TO WS-POI-RECEIVED-QTY         06080000
                                                               (WS-SUB2)06090000
      *                                                                 06100000
           PERFORM P09000-WRITE-MOVEMENT THRU P09000-EXIT.              06110000
      *                                                                 06120000
       P02250-EXIT.                                                     06130000
           EXIT.                                                        06140000
           EJECT                                                        06150000
      ***************************************************************** 06160000
      *                                                                *06170000
      *    PARAGRAPH:  P02300-APPLY-POCANCEL                           *06180000
      *                                                                *06190000
      *    FUNCTION :  POCANCEL IS FORBIDDEN ONCE THE ORDER IS FULLY  * 06200000
      *      RECEIVED.  NO STOCK WAS EVER TOUCHED FOR AN UNRECEIVED   * 06210000
      *      PURCHASE ORDER, SO THERE IS NOTHING TO UNDO.  SEE        * 06220000
      *      PS-13408.                                                * 06230000
      *                                                                *06240000
      ***************************************************************** 06250000
      *                                                                 06260000
       P02300-APPLY-POCANCEL.                                           06270000
      *                                                                 06280000
           IF TBL-PO-RECEIVED (WS-SUB1)                                 06290000
               MOVE 'DIMPOL'            TO WDBE-PROGRAM-ID              06300000
               MOVE 'P02300'            TO WDBE-PARAGRAPH               06310000
               MOVE 'CANCEL NOT ALLOWED -- ALREADY RECEIVED'            06320000
                                       TO WDBE-MESSAGE                  06330000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            06340000
               ADD 1                    TO WS-REJECT-CNT                06350000
               GO TO P02300-EXIT.                                       06360000
      *                                                                 06370000
           MOVE 'CANCELLED'             TO WS-PO-STATUS (WS-SUB1).      06380000
           ADD 1                        TO WS-CANCEL-CNT.               06390000
      *                                                                 06400000
       P02300-EXIT.                                                     06410000
           EXIT.                                                        06420000
           EJECT                                                        06430000
      ***************************************************************** 06440000
      *                                                                *06450000
      *    PARAGRAPH:  P02900-FIND-LEDGER-ENTRY                       * 06460000
      *                                                                *06470000
      *    FUNCTION :  COMMON LEDGER LOOKUP -- CALLER SETS             *06480000
      *      WS-FL-PROD-ID / WS-FL-WH-ID, GETS BACK WS-LEDGER-FOUND-SW* 06490000
      *      AND, IF FOUND, THE MATCHING ROW AT WS-SUB-LED.            *06500000
      *                                                                *06510000
      ***************************************************************** 06520000
      *                                                                 06530000
       P02900-FIND-LEDGER-ENTRY.                                        06540000
      *                                                                 06550000
           MOVE 'N'                     TO WS-LEDGER-FOUND-SW.          06560000
           MOVE 1                       TO WS-SUB-LED.                  06570000
           PERFORM P02910-FIND-LEDGER-LOOP THRU P02910-EXIT             06580000
               UNTIL WS-SUB-LED > WS-LED-COUNT OR LEDGER-ENTRY-FOUND.   06590000
      *                                                                 06600000
       P02900-EXIT.                                                     06610000
           EXIT.                                                        06620000
           EJECT                                                        06630000
      ***************************************************************** 06640000
      *    PARAGRAPH:  P02910-FIND-LEDGER-LOOP                        * 06650000
      ***************************************************************** 06660000
      *                                                                 06670000
       P02910-FIND-LEDGER-LOOP.                                         06680000
      *                                                                 06690000
           IF WS-LED-PROD-ID (WS-SUB-LED) = WS-FL-PROD-ID               06700000
                   AND WS-LED-WH-ID (WS-SUB-LED) = WS-FL-WH-ID          06710000
               MOVE 'Y'                 TO WS-LEDGER-FOUND-SW           06720000
           ELSE                                                         06730000
               ADD 1                    TO WS-SUB-LED                   06740000
           END-IF.                                                      06750000
      *                                                                 06760000
       P02910-EXIT.                                                     06770000
           EXIT.                                                        06780000
           EJECT                                                        06790000
      ***************************************************************** 06800000
      *                                                                *06810000
      *    PARAGRAPH:  P02950-FIND-ORDER-BY-ID                        * 06820000
      *                                                                *06830000
      *    FUNCTION :  COMMON ORDER LOOKUP -- CALLER SETS              *06840000
      *      WS-FO-ORDER-ID, GETS BACK WS-ORDER-FOUND-SW AND, IF      * 06850000
      *      FOUND, THE MATCHING ROW AT WS-SUB1.                      * 06860000
      *                                                                *06870000
      ***************************************************************** 06880000
      *                                                                 06890000
       P02950-FIND-ORDER-BY-ID.                                         06900000
      *                                                                 06910000
           MOVE 'N'                     TO WS-ORDER-FOUND-SW.           06920000
           MOVE 1                       TO WS-SUB3.                     06930000
           PERFORM P02960-FIND-ORDER-LOOP THRU P02960-EXIT              06940000
               UNTIL WS-SUB3 > WS-PO-COUNT OR ORDER-WAS-FOUND.          06950000
      *                                                                 06960000
       P02950-EXIT.                                                     06970000
           EXIT.                                                        06980000
           EJECT                                                        06990000
      ***************************************************************** 07000000
      *    PARAGRAPH:  P02960-FIND-ORDER-LOOP                         * 07010000
      ***************************************************************** 07020000
      *                                                                 07030000
       P02960-FIND-ORDER-LOOP.                                          07040000
      *                                                                 07050000
           IF WS-PO-ID (WS-SUB3) = WS-FO-ORDER-ID                       07060000
               MOVE 'Y'                 TO WS-ORDER-FOUND-SW            07070000
               MOVE WS-SUB3             TO WS-SUB1                      07080000
           ELSE                                                         07090000
               ADD 1                    TO WS-SUB3                      07100000
           END-IF.                                                      07110000
      *                                                                 07120000
       P02960-EXIT.                                                     07130000
           EXIT.                                                        07140000
           EJECT                                                        07150000
      ***************************************************************** 07160000
      *                                                                *07170000
      *    PARAGRAPH:  P08000-REWRITE-HEADERS                         * 07180000
      *                                                                *07190000
      *    FUNCTION :  EXTRACT-UPDATE-REWRITE -- THE UPDATED TABLE IS * 07200000
      *      WRITTEN BACK OVER THE SAME DATASET UNDER ITS OWN SELECT. * 07210000
      *                                                                *07220000
      ***************************************************************** 07230000
      *                                                                 07240000
       P08000-REWRITE-HEADERS.                                          07250000
      *                                                                 07260000
           CLOSE PO-HDR-FILE.                                           07270000
           OPEN OUTPUT PO-HDR-FILE.                                     07280000
      *                                                                 07290000
           MOVE 1                       TO WS-SUB1.                     07300000
           PERFORM P08010-REWRITE-HEADERS-LOOP THRU P08010-EXIT         07310000
               UNTIL WS-SUB1 > WS-PO-COUNT.                             07320000
      *                                                                 07330000
           CLOSE PO-HDR-FILE.                                           07340000
      *                                                                 07350000
       P08000-EXIT.                                                     07360000
           EXIT.                                                        07370000
           EJECT                                                        07380000
      ***************************************************************** 07390000
      *    PARAGRAPH:  P08010-REWRITE-HEADERS-LOOP                    * 07400000
      ***************************************************************** 07410000
      *                                                                 07420000
       P08010-REWRITE-HEADERS-LOOP.                                     07430000
      *                                                                 07440000
           MOVE WS-PO-ID (WS-SUB1)        TO PO-ID.                     07450000
           MOVE WS-PO-ORDER-NUMBER (WS-SUB1) TO PO-ORDER-NUMBER.        07460000
           MOVE WS-PO-SUPP-ID (WS-SUB1)   TO PO-SUPP-ID.                07470000
           MOVE WS-PO-WH-ID (WS-SUB1)     TO PO-WH-ID.                  07480000
           MOVE WS-PO-STATUS (WS-SUB1)    TO PO-STATUS.                 07490000
           MOVE WS-PO-TOTAL-AMOUNT (WS-SUB1) TO PO-TOTAL-AMOUNT.        07500000
           MOVE WS-PO-EXP-DATE (WS-SUB1)  TO PO-EXPECTED-DATE.          07510000
           MOVE WS-PO-RECEIVED-AT (WS-SUB1) TO PO-RECEIVED-AT.          07520000
           MOVE WS-PO-APPROVED-AT (WS-SUB1) TO PO-APPROVED-AT.          07530000
           MOVE WS-PO-CREATED-AT (WS-SUB1) TO PO-CREATED-AT.            07540000
           WRITE PURCHASE-ORDER-RECORD.                                 07550000
           ADD 1                        TO WS-SUB1.                     07560000
      *                                                                 07570000
       P08010-EXIT.                                                     07580000
           EXIT.                                                        07590000
           EJECT                                                        07600000
      ***************************************************************** 07610000
      *                                                                *07620000
      *    PARAGRAPH:  P08500-REWRITE-LEDGER                          * 07630000
      *                                                                *07640000
      *    FUNCTION :  SAME EXTRACT-UPDATE-REWRITE PATTERN FOR THE    * 07650000
      *      INVENTORY LEDGER MASTER.  THE TABLE MAY HAVE GROWN IF    * 07660000
      *      P02250-RECEIVE-ITEM CREATED NEW LEDGER ROWS THIS RUN.    * 07670000
      *                                                                *07680000
      ***************************************************************** 07690000
      *                                                                 07700000
       P08500-REWRITE-LEDGER.                                           07710000
      *                                                                 07720000
           OPEN OUTPUT INV-LEDGER-FILE.                                 07730000
      *                                                                 07740000
           MOVE 1                       TO WS-SUB1.                     07750000
           PERFORM P08510-REWRITE-LEDGER-LOOP THRU P08510-EXIT          07760000
               UNTIL WS-SUB1 > WS-LED-COUNT.                            07770000
      *                                                                 07780000
           CLOSE INV-LEDGER-FILE.                                       07790000
      *                                                                 07800000
       P08500-EXIT.                                                     07810000
           EXIT.                                                        07820000
           EJECT                                                        07830000
      ***************************************************************** 07840000
      *    PARAGRAPH:  P08510-REWRITE-LEDGER-LOOP                     * 07850000
      ***************************************************************** 07860000
      *                                                                 07870000
       P08510-REWRITE-LEDGER-LOOP.                                      07880000
      *                                                                 07890000
           MOVE WS-LED-PROD-ID (WS-SUB1)  TO INV-PROD-ID.               07900000
           MOVE WS-LED-WH-ID (WS-SUB1)    TO INV-WH-ID.                 07910000
           MOVE WS-LED-QTY (WS-SUB1)      TO INV-QTY.                   07920000
           MOVE WS-LED-RESV-QTY (WS-SUB1) TO INV-RESV-QTY.              07930000
           MOVE WS-LED-LAST-UPD (WS-SUB1) TO INV-LAST-UPDATED.          07940000
           WRITE INVENTORY-RECORD.                                      07950000
           ADD 1                        TO WS-SUB1.                     07960000
      *                                                                 07970000
       P08510-EXIT.                                                     07980000
           EXIT.                                                        07990000
           EJECT                                                        08000000
      ***************************************************************** 08010000
      *                                                                *08020000
      *    PARAGRAPH:  P09000-WRITE-MOVEMENT                          * 08030000
      *                                                                *08040000
      *    FUNCTION :  BUILD AND WRITE ONE INVENTORY MOVEMENT RECORD  * 08050000
      *      FROM THE RESULT FIELDS DIMINV HANDED BACK.               * 08060000
      *                                                                *08070000
      ***************************************************************** 08080000
      *                                                                 08090000
       P09000-WRITE-MOVEMENT.                                           08100000
      *                                                                 08110000
           ADD 1                        TO WS-MOV-SEQ.                  08120000
           MOVE WS-MOV-SEQ              TO MOV-ID.                      08130000
           MOVE DIMINV-PROD-ID          TO MOV-PROD-ID.                 08140000
           MOVE DIMINV-WH-ID            TO MOV-WH-ID.                   08150000
           MOVE DIMINV-MOV-TYPE         TO MOV-TYPE.                    08160000
           MOVE DIMINV-MOV-QTY          TO MOV-QTY.                     08170000
           MOVE DIMINV-MOV-QTY-BEFORE   TO MOV-QTY-BEFORE.              08180000
           MOVE DIMINV-MOV-QTY-AFTER    TO MOV-QTY-AFTER.               08190000
           MOVE DIMINV-REF-TYPE         TO MOV-REF-TYPE.                08200000
           MOVE DIMINV-REF-ID           TO MOV-REF-ID.                  08210000
           MOVE DIMINV-NOTES            TO MOV-NOTES.                   08220000
           MOVE WS-RUN-TIMESTAMP        TO MOV-CREATED-AT.              08230000
           MOVE 'BATCHJOB'              TO MOV-CREATED-BY.              08240000
      *                                                                 08250000
           WRITE MOVEMENT-RECORD.                                       08260000
      *                                                                 08270000
       P09000-EXIT.                                                     08280000
           EXIT.                                                        08290000
           EJECT                                                        08300000
      ***************************************************************** 08310000
      *                                                                *08320000
      *    PARAGRAPH:  P09500-DISPLAY-ERROR                           * 08330000
      *                                                                *08340000
      *    FUNCTION :  COMMON BATCH ERROR DISPLAY ROUTINE.            * 08350000
      *                                                                *08360000
      ***************************************************************** 08370000
      *                                                                 08380000
       P09500-DISPLAY-ERROR.                                            08390000
      *                                                                 08400000
           DISPLAY WS-DIM-BATCH-ERROR-01.                               08410000
           DISPLAY WS-DIM-BATCH-ERROR-02.                               08420000
      *                                                                 08430000
       P09500-EXIT.                                                     08440000
           EXIT.                                                        08450000
