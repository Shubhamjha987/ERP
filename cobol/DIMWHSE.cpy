      ******************************************************************00010000
      * WAREHOUSE MASTER RECORD  -- SEQUENTIAL MASTER FILE             *00020000
      *                                                                *00030000
      * WH-CODE AND WH-NAME ARE BOTH EXPECTED TO BE UNIQUE ACROSS THE  *00040000
      * MASTER.  KEPT SMALL ON PURPOSE -- ONE ROW PER SHIPPING POINT.  *00050000
      ******************************************************************00060000
       01  WAREHOUSE-RECORD.                                            00070000
           05  WH-ID                   PIC 9(09).                       00080000
           05  WH-CODE                 PIC X(10).                       00090000
           05  WH-NAME                 PIC X(30).                       00100000
           05  WH-CITY                 PIC X(20).                       00110000
           05  WH-STATUS               PIC X(10).                       00120000
               88  WHSE-IS-ACTIVE           VALUE 'ACTIVE'.             00130000
               88  WHSE-IS-INACTIVE         VALUE 'INACTIVE'.           00140000
           05  FILLER                  PIC X(01).                       00150000
