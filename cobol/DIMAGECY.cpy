      ******************************************************************00010000
      *    DIMAGE PARAMETER PASS AREA                                 * 00020000
      *                                                                *00030000
      *    CARRIES A FROM/TO TIMESTAMP PAIR IN AND THE WHOLE-DAY       *00040000
      *    ELAPSED COUNT OUT.  USED FOR BOTH THE STALE-ORDER CUTOFF    *00050000
      *    TEST IN DIMRPT AND THE SUPPLIER AVERAGE-DELIVERY-DAYS CALC. *00060000
      ******************************************************************00070000
       01  DIMAGE-PARMS.                                                00080000
           03  DIMAGE-FROM-TS          PIC 9(14)   VALUE ZEROES.        00090000
           03  DIMAGE-FROM-SPLIT REDEFINES DIMAGE-FROM-TS.              00100000
               05  DIMAGE-FROM-DATE    PIC 9(08).                       00110000
               05  FILLER REDEFINES DIMAGE-FROM-DATE.                   00120000
                   07  DIMAGE-FROM-CCYY    PIC 9(04).                   00130000
                   07  DIMAGE-FROM-MM      PIC 9(02).                   00140000
                   07  DIMAGE-FROM-DD      PIC 9(02).                   00150000
               05  DIMAGE-FROM-TIME    PIC 9(06).                       00160000
           03  DIMAGE-TO-TS            PIC 9(14)   VALUE ZEROES.        00170000
           03  DIMAGE-TO-SPLIT REDEFINES DIMAGE-TO-TS.                  00180000
               05  DIMAGE-TO-DATE      PIC 9(08).                       00190000
               05  FILLER REDEFINES DIMAGE-TO-DATE.                     00200000
                   07  DIMAGE-TO-CCYY      PIC 9(04).                   00210000
                   07  DIMAGE-TO-MM        PIC 9(02).                   00220000
                   07  DIMAGE-TO-DD        PIC 9(02).                   00230000
               05  DIMAGE-TO-TIME      PIC 9(06).                       00240000
           03  DIMAGE-ELAPSED-DAYS     PIC S9(09) COMP  VALUE ZERO.     00250000
           03  DIMAGE-RETURN-CODE      PIC 9(02)   VALUE ZEROES.        00260000
               88  DIMAGE-OK                VALUE 00.                   00270000
               88  DIMAGE-BAD-DATE           VALUE 99.                  00280000
