       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. DIMINV.                                              00020000
       AUTHOR. R HALVORSEN.                                             00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 03/18/87.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. COMPUWARE CORPORATION CONFIDENTIAL AND PROPRIETARY.    00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *               DISTRIBUTION INVENTORY MANAGEMENT (DIM)         * 00100000
      *                     COMPUWARE CORPORATION                     * 00110000
      *                                                                *00120000
      * PROGRAM :   DIMINV                                            * 00130000
      *                                                                *00140000
      * FUNCTION:   PROGRAM DIMINV IS A CALLED SUBROUTINE THAT APPLIES* 00150000
      *             ONE STOCK-AFFECTING OPERATION (RESERVE, RELEASE,  * 00160000
      *             DEDUCT, ADD OR ADJUST) TO A SINGLE LEDGER ENTRY    *00170000
      *             PASSED IN BY THE CALLER AND BUILDS THE MOVEMENT   * 00180000
      *             RECORD THAT THE CALLER MUST THEN WRITE TO THE     * 00190000
      *             JOURNAL.  DIMINV OWNS NO FILES OF ITS OWN -- EVERY *00200000
      *             ORDER DRIVER (DIMSOL, DIMPOL, DIMBLK) CALLS IT     *00210000
      *             AFTER READING ITS OWN COPY OF THE LEDGER RECORD.  * 00220000
      *                                                                *00230000
      * FILES   :   NONE (OPERATES ON THE PARM AREA ONLY)             * 00240000
      *                                                                *00250000
      * TRANSACTIONS GENERATED:                                       * 00260000
      *             NONE                                              * 00270000
      *                                                                *00280000
      * PFKEYS  :   NONE                                              * 00290000
      *                                                                *00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                                *00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *  03/18/87   R HALVORSEN           ORIGINAL PROGRAM.  PULLS    * 00370000
      *                                   THE STOCK-CHANGE RULES OUT  * 00380000
      *                                   OF THE ORDER-ENTRY PROGRAMS * 00390000
      *                                   SO CONFIRM/SHIP/CANCEL/     * 00400000
      *                                   RECEIVE ALL GO THROUGH ONE  * 00410000
      *                                   PLACE.                      * 00420000
      *  06/02/90   S KING                ADDED THE ADJUST OPERATION  * 00430000
      *                                   FOR THE MANUAL COUNT        * 00440000
      *                                   CORRECTION SCREEN.          * 00450000
      *  04/20/94   C RAZUMICH            RESERVE NOW FAILS CLEANLY   * 00460000
      *                                   WITH RETURN CODE 10 (WAS    * 00470000
      *                                   ABENDING ON NEGATIVE        * 00480000
      *                                   AVAILABLE QTY).             * 00490000
      *  11/09/98   J MORALES             Y2K REMEDIATION -- NO DATE  * 00500000
      *                                   FIELDS OF OUR OWN IN THIS   * 00510000
      *                                   PROGRAM; CONFIRMED RUN      * 00520000
      *                                   TIMESTAMP PASSED IN BY THE  * 00530000
      *                                   CALLER IS ALREADY 4-DIGIT   * 00540000
      *                                   YEAR.  NO CODE CHANGE.      * 00550000
      *  08/14/03   D WEISS               PS-09215 -- BULK IMPORT     * 00560000
      *                                   NEEDED ADJUST TO CREATE THE * 00570000
      *                                   LEDGER ROW WHEN NONE EXISTS * 00580000
      *                                   YET, SAME AS ADD ALREADY    * 00590000
      *                                   DOES FOR PO RECEIPTS.       * 00600000
      *  01/27/06   M OKAFOR              PS-12488 -- CLAMP RESERVED  * 00610000
      *                                   DOWN WHEN AN ADJUST DROPS   * 00620000
      *                                   ON-HAND BELOW THE CURRENT   * 00630000
      *                                   RESERVED QUANTITY.          * 00640000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00650000
      *                                                                *00660000
      ***************************************************************** 00670000
       ENVIRONMENT DIVISION.                                            00680000
       CONFIGURATION SECTION.                                           00690000
       SPECIAL-NAMES.                                                   00700000
           C01 IS TOP-OF-FORM.                                          00710000
       DATA DIVISION.                                                   00720000
       WORKING-STORAGE SECTION.                                         00730000
      *                                                                 00740000
      ***************************************************************** 00750000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00760000
      ***************************************************************** 00770000
       77  WS-NEW-ON-HAND              PIC S9(09) COMP-3 VALUE ZERO.    00780000
       77  WS-NEW-RESERVED             PIC S9(09) COMP-3 VALUE ZERO.    00790000
       77  WS-AVAILABLE-QTY            PIC S9(09) COMP-3 VALUE ZERO.    00800000
      *                                                                 00810000
      ***************************************************************** 00820000
      *    SWITCHES                                                   * 00830000
      ***************************************************************** 00840000
      *                                                                 00850000
       01  WS-SWITCHES.                                                 00860000
           05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.             00870000
               88  ERROR-FOUND                   VALUE 'Y'.             00880000
               88  NO-ERROR-FOUND                VALUE 'N'.             00890000
      *                                                                 00900000
      ***************************************************************** 00910000
      *    PARAMETER WORK AREA                                        * 00920000
      ***************************************************************** 00930000
           COPY DIMINVCY.                                               00940000
           EJECT                                                        00950000
      ***************************************************************** 00960000
      *    L I N K A G E     S E C T I O N                            * 00970000
      ***************************************************************** 00980000
      *                                                                 00990000
       LINKAGE SECTION.                                                 01000000
      *                                                                 01010000
       01  LS-DIMINV-PARMS             PIC X(150).                      01020000
      *                                                                 01030000
      ***************************************************************** 01040000
      *    P R O C E D U R E    D I V I S I O N                       * 01050000
      ***************************************************************** 01060000
      *                                                                 01070000
       PROCEDURE DIVISION USING LS-DIMINV-PARMS.                        01080000
      *                                                                 01090000
       P00000-MAINLINE.                                                 01100000
      *                                                                 01110000
           MOVE LS-DIMINV-PARMS        TO DIMINV-PARMS.                 01120000
           MOVE 00                     TO DIMINV-RETURN-CODE.           01130000
           MOVE 'N'                    TO DIMINV-JOURNAL-SW.            01140000
      *                                                                 01150000
           EVALUATE TRUE                                                01160000
               WHEN DIMINV-OP-RESERVE                                   01170000
                   PERFORM P01000-RESERVE-QTY THRU P01000-EXIT          01180000
               WHEN DIMINV-OP-RELEASE                                   01190000
                   PERFORM P02000-RELEASE-QTY THRU P02000-EXIT          01200000
               WHEN DIMINV-OP-DEDUCT                                    01210000
                   PERFORM P03000-DEDUCT-QTY  THRU P03000-EXIT          01220000
               WHEN DIMINV-OP-ADD                                       01230000
                   PERFORM P04000-ADD-QTY     THRU P04000-EXIT          01240000
               WHEN DIMINV-OP-ADJUST                                    01250000
                   PERFORM P05000-ADJUST-QTY  THRU P05000-EXIT          01260000
               WHEN OTHER                                               01270000
                   MOVE 90              TO DIMINV-RETURN-CODE           01280000
           END-EVALUATE.                                                01290000
      *                                                                 01300000
           MOVE DIMINV-PARMS           TO LS-DIMINV-PARMS.              01310000
           GOBACK.                                                      01320000
      *                                                                 01330000
       P00000-EXIT.                                                     01340000
           EXIT.                                                        01350000
           EJECT                                                        01360000
      ***************************************************************** 01370000
      *                                                                *01380000
      *    PARAGRAPH:  P01000-RESERVE-QTY                             * 01390000
      *                                                                *01400000
      *    FUNCTION :  RESERVE STOCK FOR A CONFIRMED SALES ORDER.     * 01410000
      *      ON-HAND IS UNCHANGED -- ONLY THE RESERVED BUCKET MOVES.  * 01420000
      *      THE JOURNAL ENTRY STILL RECORDS BEFORE = AFTER = ON-HAND.* 01430000
      *                                                                *01440000
      ***************************************************************** 01450000
      *                                                                 01460000
       P01000-RESERVE-QTY.                                              01470000
      *                                                                 01480000
           IF NOT DIMINV-LEDGER-WAS-FOUND                               01490000
               MOVE 20                 TO DIMINV-RETURN-CODE            01500000
               GO TO P01000-EXIT.                                       01510000
      *                                                                 01520000
           COMPUTE WS-AVAILABLE-QTY = DIMINV-ON-HAND - DIMINV-RESERVED. 01530000
      *                                                                 01540000
           IF WS-AVAILABLE-QTY         < DIMINV-QTY                     01550000
               MOVE 10                 TO DIMINV-RETURN-CODE            01560000
               GO TO P01000-EXIT.                                       01570000
      *                                                                 01580000
           ADD DIMINV-QTY              TO DIMINV-RESERVED.              01590000
      *                                                                 01600000
           MOVE 'SALE'                 TO DIMINV-MOV-TYPE.              01610000
           COMPUTE DIMINV-MOV-QTY = ZERO - DIMINV-QTY.                  01620000
           MOVE DIMINV-ON-HAND         TO DIMINV-MOV-QTY-BEFORE         01630000
                                          DIMINV-MOV-QTY-AFTER.         01640000
           MOVE 'SALES_ORDER'          TO DIMINV-REF-TYPE.              01650000
           MOVE 'Inventory reserved for order'                          01660000
                                       TO DIMINV-NOTES.                 01670000
           MOVE 'Y'                    TO DIMINV-JOURNAL-SW.            01680000
      *                                                                 01690000
       P01000-EXIT.                                                     01700000
           EXIT.                                                        01710000
           EJECT                                                        01720000
      ***************************************************************** 01730000
      *                                                                *01740000
      *    PARAGRAPH:  P02000-RELEASE-QTY                             * 01750000
      *                                                                *01760000
      *    FUNCTION :  RELEASE A RESERVATION ON CANCEL.  NO JOURNAL   * 01770000
      *      ENTRY IS WRITTEN FOR A RELEASE.                          * 01780000
      *                                                                *01790000
      ***************************************************************** 01800000
      *                                                                 01810000
       P02000-RELEASE-QTY.                                              01820000
      *                                                                 01830000
           IF NOT DIMINV-LEDGER-WAS-FOUND                               01840000
               MOVE 20                 TO DIMINV-RETURN-CODE            01850000
               GO TO P02000-EXIT.                                       01860000
      *                                                                 01870000
           COMPUTE WS-NEW-RESERVED = DIMINV-RESERVED - DIMINV-QTY.      01880000
           IF WS-NEW-RESERVED          < ZERO                           01890000
               MOVE ZERO                TO WS-NEW-RESERVED.             01900000
           MOVE WS-NEW-RESERVED        TO DIMINV-RESERVED.              01910000
      *                                                                 01920000
       P02000-EXIT.                                                     01930000
           EXIT.                                                        01940000
           EJECT                                                        01950000
      ***************************************************************** 01960000
      *                                                                *01970000
      *    PARAGRAPH:  P03000-DEDUCT-QTY                               *01980000
      *                                                                *01990000
      *    FUNCTION :  DEDUCT STOCK ON SHIPMENT.  FAILS IF ON-HAND     *02000000
      *      CANNOT COVER THE SHIPPED QUANTITY.                        *02010000
      *                                                                *02020000
      ***************************************************************** 02030000
      *                                                                 02040000
       P03000-DEDUCT-QTY.                                               02050000
      *                                                                 02060000
           IF NOT DIMINV-LEDGER-WAS-FOUND                               02070000
               MOVE 20                 TO DIMINV-RETURN-CODE            02080000
               GO TO P03000-EXIT.                                       02090000
      *                                                                 02100000
           IF DIMINV-ON-HAND           < DIMINV-QTY                     02110000
               MOVE 10                 TO DIMINV-RETURN-CODE            02120000
               GO TO P03000-EXIT.                                       02130000
      *                                                                 02140000
           MOVE DIMINV-ON-HAND         TO DIMINV-MOV-QTY-BEFORE.        02150000
           SUBTRACT DIMINV-QTY         FROM DIMINV-ON-HAND.             02160000
           MOVE DIMINV-ON-HAND         TO DIMINV-MOV-QTY-AFTER.         02170000
      *                                                                 02180000
           COMPUTE WS-NEW-RESERVED = DIMINV-RESERVED - DIMINV-QTY.      02190000
           IF WS-NEW-RESERVED          < ZERO                           02200000
               MOVE ZERO                TO WS-NEW-RESERVED.             02210000
           MOVE WS-NEW-RESERVED        TO DIMINV-RESERVED.              02220000
      *                                                                 02230000
           MOVE 'SALE'                 TO DIMINV-MOV-TYPE.              02240000
           COMPUTE DIMINV-MOV-QTY = ZERO - DIMINV-QTY.                  02250000
           MOVE 'SALES_ORDER'          TO DIMINV-REF-TYPE.              02260000
           MOVE 'Shipped'              TO DIMINV-NOTES.                 02270000
           MOVE 'Y'                    TO DIMINV-JOURNAL-SW.            02280000
      *                                                                 02290000
       P03000-EXIT.                                                     02300000
           EXIT.                                                        02310000
           EJECT                                                        02320000
      ***************************************************************** 02330000
      *                                                                *02340000
      *    PARAGRAPH:  P04000-ADD-QTY                                  *02350000
      *                                                                *02360000
      *    FUNCTION :  ADD STOCK ON PURCHASE ORDER RECEIPT.  CREATES  * 02370000
      *      THE LEDGER ENTRY AT 0/0 WHEN THE CALLER REPORTS NONE     * 02380000
      *      FOUND -- SEE PS-09215.                                   * 02390000
      *                                                                *02400000
      ***************************************************************** 02410000
      *                                                                 02420000
       P04000-ADD-QTY.                                                  02430000
      *                                                                 02440000
           IF NOT DIMINV-LEDGER-WAS-FOUND                               02450000
               MOVE ZERO                TO DIMINV-ON-HAND               02460000
                                           DIMINV-RESERVED              02470000
               MOVE 'Y'                 TO DIMINV-LEDGER-FOUND-SW.      02480000
      *                                                                 02490000
           MOVE DIMINV-ON-HAND         TO DIMINV-MOV-QTY-BEFORE.        02500000
           ADD DIMINV-QTY              TO DIMINV-ON-HAND.               02510000
           MOVE DIMINV-ON-HAND         TO DIMINV-MOV-QTY-AFTER.         02520000
      *                                                                 02530000
           MOVE 'PURCHASE'             TO DIMINV-MOV-TYPE.              02540000
           MOVE DIMINV-QTY             TO DIMINV-MOV-QTY.               02550000
           MOVE 'PURCHASE_ORDER'       TO DIMINV-REF-TYPE.              02560000
           MOVE 'Received from supplier'                                02570000
                                       TO DIMINV-NOTES.                 02580000
           MOVE 'Y'                    TO DIMINV-JOURNAL-SW.            02590000
      *                                                                 02600000
       P04000-EXIT.                                                     02610000
           EXIT.                                                        02620000
           EJECT                                                        02630000
      ***************************************************************** 02640000
      *                                                                *02650000
      *    PARAGRAPH:  P05000-ADJUST-QTY                               *02660000
      *                                                                *02670000
      *    FUNCTION :  MANUAL ADJUSTMENT (PHYSICAL COUNT, CORRECTION).* 02680000
      *      FAILS IF THE RESULTING ON-HAND WOULD GO NEGATIVE.  WHEN  * 02690000
      *      THE NEW ON-HAND DROPS BELOW THE CURRENT RESERVED AMOUNT, * 02700000
      *      RESERVED IS CLAMPED DOWN -- SEE PS-12488.                * 02710000
      *                                                                *02720000
      ***************************************************************** 02730000
      *                                                                 02740000
       P05000-ADJUST-QTY.                                               02750000
      *                                                                 02760000
           IF NOT DIMINV-LEDGER-WAS-FOUND                               02770000
               MOVE ZERO                TO DIMINV-ON-HAND               02780000
                                           DIMINV-RESERVED              02790000
               MOVE 'Y'                 TO DIMINV-LEDGER-FOUND-SW.      02800000
      *                                                                 02810000
           COMPUTE WS-NEW-ON-HAND = DIMINV-ON-HAND + DIMINV-QTY.        02820000
      *                                                                 02830000
           IF WS-NEW-ON-HAND           < ZERO                           02840000
               MOVE 30                 TO DIMINV-RETURN-CODE            02850000
               GO TO P05000-EXIT.                                       02860000
      *                                                                 02870000
           MOVE DIMINV-ON-HAND         TO DIMINV-MOV-QTY-BEFORE.        02880000
           MOVE WS-NEW-ON-HAND         TO DIMINV-ON-HAND.               02890000
           MOVE WS-NEW-ON-HAND         TO DIMINV-MOV-QTY-AFTER.         02900000
      *                                                                 02910000
           IF DIMINV-ON-HAND           < DIMINV-RESERVED                02920000
               MOVE DIMINV-ON-HAND     TO DIMINV-RESERVED.              02930000
      *                                                                 02940000
           MOVE 'ADJUSTMENT'           TO DIMINV-MOV-TYPE.              02950000
           MOVE DIMINV-QTY             TO DIMINV-MOV-QTY.               02960000
           MOVE 'MANUAL'               TO DIMINV-REF-TYPE.              02970000
           MOVE 'Y'                    TO DIMINV-JOURNAL-SW.            02980000
      *                                                                 02990000
       P05000-EXIT.                                                     03000000
           EXIT.                                                        03010000
