       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. DIMSOL.                                              00020000
       AUTHOR. S KING.                                                  00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 06/02/90.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. COMPUWARE CORPORATION CONFIDENTIAL AND PROPRIETARY.    00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *               DISTRIBUTION INVENTORY MANAGEMENT (DIM)         * 00100000
      *                     COMPUWARE CORPORATION                     * 00110000
      *                                                                *00120000
      * PROGRAM :   DIMSOL                                            * 00130000
      *                                                                *00140000
      * FUNCTION:   PROGRAM DIMSOL IS A BATCH PROGRAM THAT LOADS THE  * 00150000
      *             SALES ORDER HEADER AND LINE ITEM MASTERS, PRICES  * 00160000
      *             EACH ORDER, THEN APPLIES THE DAY'S ORDER-LIFECYCLE* 00170000
      *             TRANSACTION FEED (CONFIRM/SHIP/DELIVER/CANCEL)    * 00180000
      *             AGAINST THEM, CALLING DIMINV FOR EVERY STOCK      * 00190000
      *             CHANGE THE LIFECYCLE REQUIRES AND REWRITING THE   * 00200000
      *             ORDER HEADER AND LEDGER MASTERS AT END OF RUN.    * 00210000
      *                                                                *00220000
      * FILES   :   SALES ORDER HEADER    -  SEQUENTIAL   (UPDATE)    * 00230000
      *             SALES ORDER ITEM      -  SEQUENTIAL   (READ)      * 00240000
      *             INVENTORY LEDGER      -  SEQUENTIAL   (UPDATE)    * 00250000
      *             ORDER TRANSACTION     -  SEQUENTIAL   (READ)      * 00260000
      *             INVENTORY MOVEMENT    -  SEQUENTIAL   (EXTEND)    * 00270000
      *                                                                *00280000
      * TRANSACTIONS GENERATED: NONE (BATCH ONLY)                     * 00290000
      *                                                                *00300000
      * PFKEYS  :   N/A                                               * 00310000
      *                                                                *00320000
      ***************************************************************** 00330000
      *             PROGRAM CHANGE LOG                                * 00340000
      *             -------------------                               * 00350000
      *                                                                *00360000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00370000
      *  --------   --------------------  --------------------------  * 00380000
      *  06/02/90   S KING                ORIGINAL PROGRAM.           * 00390000
      *  09/14/92   C RAZUMICH            ADDED THE ALL-OR-NOTHING    * 00400000
      *                                   CHECK PASS ON CONFIRM -- A  * 00410000
      *                                   PARTIALLY RESERVED ORDER    * 00420000
      *                                   WAS LEFT BEHIND WHEN ITEM 2 * 00430000
      *                                   OF 3 FAILED STOCK CHECK.    * 00440000
      *  11/20/98   J MORALES             Y2K REMEDIATION -- SWITCHED * 00450000
      *                                   THE RUN-DATE STAMP FROM     * 00460000
      *                                   ACCEPT FROM DATE (2 DIGIT   * 00470000
      *                                   YEAR) TO ACCEPT FROM DATE   * 00480000
      *                                   YYYYMMDD.  ALL TIMESTAMP    * 00490000
      *                                   FIELDS ON THE ORDER AND     * 00500000
      *                                   MOVEMENT RECORDS ARE NOW    * 00510000
      *                                   FULL 4-DIGIT YEAR.          * 00520000
      *  03/07/01   D WEISS               PS-08410 -- SHIP NO LONGER  * 00530000
      *                                   BOMBS THE RUN WHEN A DEDUCT * 00540000
      *                                   COMES BACK SHORT; IT LOGS   * 00550000
      *                                   AND CONTINUES WITH THE NEXT * 00560000
      *                                   LINE ITEM.                  * 00570000
      *  05/16/05   M OKAFOR              PS-12201 -- CANCEL NOW      * 00580000
      *                                   CHECKS PICKING AS WELL AS   * 00590000
      *                                   CONFIRMED BEFORE RELEASING  * 00600000
      *                                   RESERVATIONS.               * 00610000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00620000
      *                                                                *00630000
      ***************************************************************** 00640000
       ENVIRONMENT DIVISION.                                            00650000
       CONFIGURATION SECTION.                                           00660000
       SPECIAL-NAMES.                                                   00670000
           C01 IS TOP-OF-FORM.                                          00680000
       INPUT-OUTPUT SECTION.                                            00690000
       FILE-CONTROL.                                                    00700000
           SELECT SO-HDR-FILE          ASSIGN TO SOHDR                  00710000
                                       FILE STATUS IS WS-SOHDR-STATUS.  00720000
           SELECT SO-ITEM-FILE         ASSIGN TO SOITEM                 00730000
                                       FILE STATUS IS WS-SOITEM-STATUS. 00740000
           SELECT INV-LEDGER-FILE      ASSIGN TO INVLEDG                00750000
                                       FILE STATUS IS WS-LEDGER-STATUS. 00760000
           SELECT SO-TXN-FILE          ASSIGN TO SOTXN                  00770000
                                       FILE STATUS IS WS-SOTXN-STATUS.  00780000
           SELECT MOVEMENT-FILE        ASSIGN TO INVMOVE                00790000
                                       FILE STATUS IS WS-MOVE-STATUS.   00800000
       DATA DIVISION.                                                   00810000
       FILE SECTION.                                                    00820000
      *                                                                 00830000
       FD  SO-HDR-FILE                                                  00840000
           LABEL RECORDS ARE STANDARD                                   00850000
           RECORDING MODE IS F.                                         00860000
           COPY DIMSORD.                                                00870000
      *                                                                 00880000
       FD  SO-ITEM-FILE                                                 00890000
           LABEL RECORDS ARE STANDARD                                   00900000
           RECORDING MODE IS F.                                         00910000
           COPY DIMSOIT.                                                00920000
      *                                                                 00930000
       FD  INV-LEDGER-FILE                                              00940000
           LABEL RECORDS ARE STANDARD                                   00950000
           RECORDING MODE IS F.                                         00960000
           COPY DIMLEDG.                                                00970000
      *                                                                 00980000
       FD  SO-TXN-FILE                                                  00990000
           LABEL RECORDS ARE STANDARD                                   01000000
           RECORDING MODE IS F.                                         01010000
           COPY DIMTXN.                                                 01020000
      *                                                                 01030000
       FD  MOVEMENT-FILE                                                01040000
           LABEL RECORDS ARE STANDARD                                   01050000
           RECORDING MODE IS F.                                         01060000
           COPY DIMMOVE.                                                01070000
      *                                                                 01080000
       WORKING-STORAGE SECTION.                                         01090000
      *                                                                 01100000
      ***************************************************************** 01110000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01120000
      ***************************************************************** 01130000
       77  WS-SUB1                     PIC S9(4) COMP.                  01140000
       77  WS-SUB2                     PIC S9(4) COMP.                  01150000
       77  WS-SUB3                     PIC S9(4) COMP.                  01160000
       77  WS-SUB-LED                  PIC S9(4) COMP.                  01170000
       77  WS-SO-COUNT                 PIC S9(4) COMP  VALUE ZERO.      01180000
       77  WS-SOI-COUNT                PIC S9(4) COMP  VALUE ZERO.      01190000
       77  WS-LED-COUNT                PIC S9(4) COMP  VALUE ZERO.      01200000
       77  WS-CONFIRM-CNT              PIC S9(7) COMP-3 VALUE ZERO.     01210000
       77  WS-SHIP-CNT                 PIC S9(7) COMP-3 VALUE ZERO.     01220000
       77  WS-DELIVER-CNT              PIC S9(7) COMP-3 VALUE ZERO.     01230000
       77  WS-CANCEL-CNT               PIC S9(7) COMP-3 VALUE ZERO.     01240000
       77  WS-REJECT-CNT               PIC S9(7) COMP-3 VALUE ZERO.     01250000
       77  WS-MOV-SEQ                  PIC S9(9) COMP-3 VALUE ZERO.     01260000
       77  WS-LINE-AMT                 PIC S9(14)V9(4)  VALUE ZERO.     01270000
       77  WS-FL-PROD-ID               PIC 9(09)        VALUE ZEROES.   01280000
       77  WS-FL-WH-ID                 PIC 9(09)        VALUE ZEROES.   01290000
       77  WS-FO-ORDER-ID              PIC 9(09)        VALUE ZEROES.   01300000
      *                                                                 01310000
      ***************************************************************** 01320000
      *    SWITCHES                                                   * 01330000
      ***************************************************************** 01340000
      *                                                                 01350000
       01  WS-SWITCHES.                                                 01360000
           05  WS-SOHDR-EOF-SW         PIC X     VALUE 'N'.             01370000
               88  SOHDR-EOF                     VALUE 'Y'.             01380000
           05  WS-SOITEM-EOF-SW        PIC X     VALUE 'N'.             01390000
               88  SOITEM-EOF                    VALUE 'Y'.             01400000
           05  WS-LEDGER-EOF-SW        PIC X     VALUE 'N'.             01410000
               88  LEDGER-EOF                    VALUE 'Y'.             01420000
           05  WS-SOTXN-EOF-SW         PIC X     VALUE 'N'.             01430000
               88  SOTXN-EOF                     VALUE 'Y'.             01440000
           05  WS-ORDER-FOUND-SW       PIC X     VALUE 'N'.             01450000
               88  ORDER-WAS-FOUND               VALUE 'Y'.             01460000
           05  WS-LEDGER-FOUND-SW      PIC X     VALUE 'N'.             01470000
               88  LEDGER-ENTRY-FOUND            VALUE 'Y'.             01480000
           05  WS-CONFIRM-OK-SW        PIC X     VALUE 'Y'.             01490000
               88  CONFIRM-ALL-ITEMS-OK          VALUE 'Y'.             01500000
      *                                                                 01510000
      ***************************************************************** 01520000
      *    FILE STATUS FIELDS                                         * 01530000
      ***************************************************************** 01540000
      *                                                                 01550000
       01  WS-FILE-STATUSES.                                            01560000
           05  WS-SOHDR-STATUS         PIC XX    VALUE SPACES.          01570000
               88  SOHDR-OK                      VALUE '00'.            01580000
               88  SOHDR-END                     VALUE '10'.            01590000
           05  WS-SOITEM-STATUS        PIC XX    VALUE SPACES.          01600000
               88  SOITEM-OK                     VALUE '00'.            01610000
               88  SOITEM-END                    VALUE '10'.            01620000
           05  WS-LEDGER-STATUS        PIC XX    VALUE SPACES.          01630000
               88  LEDGER-OK                     VALUE '00'.            01640000
               88  LEDGER-END                    VALUE '10'.            01650000
           05  WS-SOTXN-STATUS         PIC XX    VALUE SPACES.          01660000
               88  SOTXN-OK                      VALUE '00'.            01670000
               88  SOTXN-END                     VALUE '10'.            01680000
           05  WS-MOVE-STATUS          PIC XX    VALUE SPACES.          01690000
               88  MOVE-OK                       VALUE '00'.            01700000
           05  FILLER                  PIC X(04).                       01710000
      *                                                                 01720000
      ***************************************************************** 01730000
      *    RUN DATE / TIME -- Y2K REMEDIATED, SEE CHANGE LOG          * 01740000
      ***************************************************************** 01750000
      *                                                                 01760000
       01  WS-RUN-STAMP.                                                01770000
           05  WS-RUN-DATE             PIC 9(08) VALUE ZEROES.          01780000
           05  WS-RUN-TIME             PIC 9(06) VALUE ZEROES.          01790000
       01  WS-RUN-TIMESTAMP            PIC 9(14) VALUE ZEROES.          01800000
       01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.               01810000
           05  WS-RTS-DATE             PIC 9(08).                       01820000
           05  WS-RTS-TIME             PIC 9(06).                       01830000
      *                                                                 01840000
      ***************************************************************** 01850000
      *    SALES ORDER HEADER TABLE (LOADED FROM SO-HDR-FILE)         * 01860000
      ***************************************************************** 01870000
      *                                                                 01880000
       01  WS-SO-TABLE.                                                 01890000
           05  WS-SO-ENTRY OCCURS 2000 TIMES.                           01900000
               10  WS-SO-ID            PIC 9(09).                       01910000
               10  WS-SO-ORDER-NUMBER  PIC X(20).                       01920000
               10  WS-SO-CUST-ID       PIC 9(09).                       01930000
               10  WS-SO-WH-ID         PIC 9(09).                       01940000
               10  WS-SO-STATUS        PIC X(10).                       01950000
                   88  TBL-SO-CREATED       VALUE 'CREATED'.            01960000
                   88  TBL-SO-CONFIRMED     VALUE 'CONFIRMED'.          01970000
                   88  TBL-SO-PICKING       VALUE 'PICKING'.            01980000
                   88  TBL-SO-SHIPPED       VALUE 'SHIPPED'.            01990000
                   88  TBL-SO-DELIVERED     VALUE 'DELIVERED'.          02000000
                   88  TBL-SO-CANCELLED     VALUE 'CANCELLED'.          02010000
               10  WS-SO-TOTAL-AMOUNT  PIC S9(14)V9(4).                 02020000
               10  WS-SO-REQ-DATE      PIC 9(08).                       02030000
               10  WS-SO-SHIPPED-AT    PIC 9(14).                       02040000
               10  WS-SO-DELIVERED-AT  PIC 9(14).                       02050000
               10  WS-SO-CREATED-AT    PIC 9(14).                       02060000
      *                                                                 02070000
      ***************************************************************** 02080000
      *    SALES ORDER ITEM TABLE (LOADED FROM SO-ITEM-FILE)          * 02090000
      ***************************************************************** 02100000
      *                                                                 02110000
       01  WS-SOI-TABLE.                                                02120000
           05  WS-SOI-ENTRY OCCURS 6000 TIMES.                          02130000
               10  WS-SOI-SO-ID        PIC 9(09).                       02140000
               10  WS-SOI-PROD-ID      PIC 9(09).                       02150000
               10  WS-SOI-QTY          PIC S9(09).                      02160000
               10  WS-SOI-UNIT-PRICE   PIC S9(14)V9(4).                 02170000
      *                                                                 02180000
      ***************************************************************** 02190000
      *    INVENTORY LEDGER TABLE (LOADED FROM INV-LEDGER-FILE)       * 02200000
      ***************************************************************** 02210000
      *                                                                 02220000
       01  WS-LEDGER-TABLE.                                             02230000
           05  WS-LED-ENTRY OCCURS 4000 TIMES.                          02240000
               10  WS-LED-PROD-ID      PIC 9(09).                       02250000
               10  WS-LED-WH-ID        PIC 9(09).                       02260000
               10  WS-LED-QTY          PIC S9(09).                      02270000
               10  WS-LED-RESV-QTY     PIC S9(09).                      02280000
               10  WS-LED-LAST-UPD     PIC 9(14).                       02290000
      *                                                                 02300000
      ***************************************************************** 02310000
      *    PARAMETER PASS AREA FOR THE DIMINV CALL                    * 02320000
      ***************************************************************** 02330000
      *                                                                 02340000
           COPY DIMINVCY.                                               02350000
      *                                                                 02360000
      ***************************************************************** 02370000
      *    COMMON BATCH ERROR DISPLAY AREA                            * 02380000
      ***************************************************************** 02390000
      *                                                                 02400000
           COPY DIMERRWS.                                               02410000
           EJECT                                                        02420000
      ***************************************************************** 02430000
      *    P R O C E D U R E    D I V I S I O N                       * 02440000
      ***************************************************************** 02450000
      *                                                                 02460000
       PROCEDURE DIVISION.                                              02470000
      *                                                                 02480000
       P00000-MAINLINE.                                                 02490000
      *                                                                 02500000
           ACCEPT WS-RUN-DATE          FROM DATE YYYYMMDD.              02510000
           ACCEPT WS-RUN-TIME          FROM TIME.                       02520000
           MOVE WS-RUN-DATE            TO WS-RTS-DATE.                  02530000
           MOVE WS-RUN-TIME            TO WS-RTS-TIME.                  02540000
      *                                                                 02550000
           OPEN INPUT  SO-HDR-FILE                                      02560000
                       SO-ITEM-FILE                                     02570000
                       INV-LEDGER-FILE                                  02580000
                       SO-TXN-FILE.                                     02590000
           OPEN EXTEND MOVEMENT-FILE.                                   02600000
      *                                                                 02610000
           PERFORM P01000-LOAD-SO-TABLE     THRU P01000-EXIT.           02620000
           PERFORM P01500-LOAD-SOI-TABLE    THRU P01500-EXIT.           02630000
           PERFORM P01800-LOAD-LEDGER-TABLE THRU P01800-EXIT.           02640000
           PERFORM P01900-COMPUTE-SO-TOTALS THRU P01900-EXIT.           02650000
      *                                                                 02660000
           PERFORM P02000-TXN-LOOP          THRU P02000-EXIT            02670000
               UNTIL SOTXN-EOF.                                         02680000
      *                                                                 02690000
           CLOSE SO-ITEM-FILE SO-TXN-FILE INV-LEDGER-FILE.              02700000
      *                                                                 02710000
           PERFORM P08000-REWRITE-HEADERS   THRU P08000-EXIT.           02720000
           PERFORM P08500-REWRITE-LEDGER    THRU P08500-EXIT.           02730000
      *                                                                 02740000
           CLOSE MOVEMENT-FILE.                                         02750000
      *                                                                 02760000
           DISPLAY 'DIMSOL - SALES ORDER TRANSACTIONS APPLIED'.         02770000
           DISPLAY 'CONFIRMED: ' WS-CONFIRM-CNT.                        02780000
           DISPLAY 'SHIPPED  : ' WS-SHIP-CNT.                           02790000
           DISPLAY 'DELIVERED: ' WS-DELIVER-CNT.                        02800000
           DISPLAY 'CANCELLED: ' WS-CANCEL-CNT.                         02810000
           DISPLAY 'REJECTED : ' WS-REJECT-CNT.                         02820000
      *                                                                 02830000
           GOBACK.                                                      02840000
      *                                                                 02850000
       P00000-EXIT.                                                     02860000
           EXIT.                                                        02870000
           EJECT                                                        02880000
      ***************************************************************** 02890000
      *                                                                *02900000
      *    PARAGRAPH:  P01000-LOAD-SO-TABLE                           * 02910000
      *                                                                *02920000
      *    FUNCTION :  LOAD THE SALES ORDER HEADER FILE INTO TABLE.   * 02930000
      *      HEADERS ARRIVE ASCENDING ON SO-ID PER THE SORTED MASTER. * 02940000
      *                                                                *02950000
      ***************************************************************** 02960000
      *                                                                 02970000
       P01000-LOAD-SO-TABLE.                                            02980000
      *                                                                 02990000
           READ SO-HDR-FILE                                             03000000
               AT END                                                   03010000
                   MOVE 'Y'             TO WS-SOHDR-EOF-SW              03020000
                   GO TO P01000-EXIT.                                   03030000
      *                                                                 03040000
           ADD 1                        TO WS-SO-COUNT.                 03050000
           MOVE SO-ID                   TO WS-SO-ID      (WS-SO-COUNT). 03060000
           MOVE SO-ORDER-NUMBER         TO WS-SO-ORDER-NUMBER           03070000
                                                          (WS-SO-COUNT).03080000
           MOVE SO-CUST-ID              TO WS-SO-CUST-ID (WS-SO-COUNT). 03090000
           MOVE SO-WH-ID                TO WS-SO-WH-ID   (WS-SO-COUNT). 03100000
           MOVE SO-STATUS               TO WS-SO-STATUS  (WS-SO-COUNT). 03110000
           MOVE ZERO                    TO WS-SO-TOTAL-AMOUNT           03120000
                                                          (WS-SO-COUNT).03130000
           MOVE SO-REQUESTED-DATE       TO WS-SO-REQ-DATE               03140000
                                                          (WS-SO-COUNT).03150000
           MOVE SO-SHIPPED-AT           TO WS-SO-SHIPPED-AT             03160000
                                                          (WS-SO-COUNT).03170000
           MOVE SO-DELIVERED-AT         TO WS-SO-DELIVERED-AT           03180000
                                                          (WS-SO-COUNT).03190000
           MOVE SO-CREATED-AT           TO WS-SO-CREATED-AT             03200000
                                                          (WS-SO-COUNT).03210000
      *                                                                 03220000
           GO TO P01000-LOAD-SO-TABLE.                                  03230000
      *                                                                 03240000
       P01000-EXIT.                                                     03250000
           EXIT.                                                        03260000
           EJECT                                                        03270000
      ***************************************************************** 03280000
      *                                                                *03290000
      *    PARAGRAPH:  P01500-LOAD-SOI-TABLE                          * 03300000
      *                                                                *03310000
      *    FUNCTION :  LOAD THE SALES ORDER ITEM FILE INTO TABLE.     * 03320000
      *                                                                *03330000
      ***************************************************************** 03340000
      *                                                                 03350000
       P01500-LOAD-SOI-TABLE.                                           03360000
      *                                                                 03370000
           READ SO-ITEM-FILE                                            03380000
               AT END                                                   03390000
                   MOVE 'Y'             TO WS-SOITEM-EOF-SW             03400000
                   GO TO P01500-EXIT.                                   03410000
      *                                                                 03420000
           ADD 1                        TO WS-SOI-COUNT.                03430000
           MOVE SOI-SO-ID               TO WS-SOI-SO-ID  (WS-SOI-COUNT).03440000
           MOVE SOI-PROD-ID             TO WS-SOI-PROD-ID               03450000
                                                          (WS-SOI-COUNT)03460000
           MOVE SOI-QTY                 TO WS-SOI-QTY    (WS-SOI-COUNT).03470000
           MOVE SOI-UNIT-PRICE          TO WS-SOI-UNIT-PRICE            03480000
                                                          (WS-SOI-COUNT)03490000
      *                                                                 03500000
           GO TO P01500-LOAD-SOI-TABLE.                                 03510000
      *                                                                 03520000
       P01500-EXIT.                                                     03530000
           EXIT.                                                        03540000
           EJECT                                                        03550000
      ***************************************************************** 03560000
      *                                                                *03570000
      *    PARAGRAPH:  P01800-LOAD-LEDGER-TABLE                       * 03580000
      *                                                                *03590000
      *    FUNCTION :  LOAD THE INVENTORY LEDGER FILE INTO TABLE.     * 03600000
      *                                                                *03610000
      ***************************************************************** 03620000
      *                                                                 03630000
       P01800-LOAD-LEDGER-TABLE.                                        03640000
      *                                                                 03650000
           READ INV-LEDGER-FILE                                         03660000
               AT END                                                   03670000
                   MOVE 'Y'             TO WS-LEDGER-EOF-SW             03680000
                   GO TO P01800-EXIT.                                   03690000
      *                                                                 03700000
           ADD 1                        TO WS-LED-COUNT.                03710000
           MOVE INV-PROD-ID             TO WS-LED-PROD-ID               03720000
                                                          (WS-LED-COUNT)03730000
           MOVE INV-WH-ID               TO WS-LED-WH-ID  (WS-LED-COUNT).03740000
           MOVE INV-QTY                 TO WS-LED-QTY    (WS-LED-COUNT).03750000
           MOVE INV-RESV-QTY            TO WS-LED-RESV-QTY              03760000
                                                          (WS-LED-COUNT)03770000
           MOVE INV-LAST-UPDATED        TO WS-LED-LAST-UPD              03780000
                                                          (WS-LED-COUNT)03790000
      *                                                                 03800000
           GO TO P01800-LOAD-LEDGER-TABLE.                              03810000
      *                                                                 03820000
       P01800-EXIT.                                                     03830000
           EXIT.                                                        03840000
           EJECT                                                        03850000
      ***************************************************************** 03860000
      *                                                                *03870000
      *    PARAGRAPH:  P01900-COMPUTE-SO-TOTALS                       * 03880000
      *                                                                *03890000
      *    FUNCTION :  ORDER TOTAL = SUM OF ITEM QTY TIMES UNIT PRICE,* 03900000
      *      COMPUTED FRESH EVERY RUN SO A PRICE CORRECTION ON THE    * 03910000
      *      ITEM FEED ALWAYS FLOWS THROUGH TO THE HEADER.  WS-SUB1   * 03920000
      *      WALKS THE ITEM TABLE, WS-SUB3 SEARCHES FOR ITS HEADER.   * 03930000
      *                                                                *03940000
      ***************************************************************** 03950000
      *                                                                 03960000
       P01900-COMPUTE-SO-TOTALS.                                        03970000
      *                                                                 03980000
           MOVE 1                       TO WS-SUB1.                     03990000
           PERFORM P01910-TOTALS-OUTER-LOOP THRU P01910-EXIT            04000000
               UNTIL WS-SUB1 > WS-SOI-COUNT.                            04010000
      *                                                                 04020000
       P01900-EXIT.                                                     04030000
           EXIT.                                                        04040000
           EJECT                                                        04050000
      ***************************************************************** 04060000
      *    PARAGRAPH:  P01910-TOTALS-OUTER-LOOP                       * 04070000
      ***************************************************************** 04080000
      *                                                                 04090000
       P01910-TOTALS-OUTER-LOOP.                                        04100000
      *                                                                 04110000
           MOVE 1                       TO WS-SUB3.                     04120000
           PERFORM P01920-TOTALS-MATCH-TEST THRU P01920-EXIT            04130000
               UNTIL WS-SUB3 > WS-SO-COUNT.                             04140000
           ADD 1                        TO WS-SUB1.                     04150000
      *                                                                 04160000
       P01910-EXIT.                                                     04170000
           EXIT.                                                        04180000
           EJECT                                                        04190000
      ***************************************************************** 04200000
      *    PARAGRAPH:  P01920-TOTALS-MATCH-TEST                       * 04210000
      ***************************************************************** 04220000
      *                                                                 04230000
       P01920-TOTALS-MATCH-TEST.                                        04240000
      *                                                                 04250000
           IF WS-SO-ID (WS-SUB3) = WS-SOI-SO-ID (WS-SUB1)               04260000
               COMPUTE WS-LINE-AMT = WS-SOI-QTY (WS-SUB1) *             04270000
                       WS-SOI-UNIT-PRICE (WS-SUB1)                      04280000
               ADD WS-LINE-AMT          TO WS-SO-TOTAL-AMOUNT (WS-SUB3) 04290000
               COMPUTE WS-SUB3 = WS-SO-COUNT + 1                        04300000
           ELSE                                                         04310000
               ADD 1                    TO WS-SUB3                      04320000
           END-IF.                                                      04330000
      *                                                                 04340000
       P01920-EXIT.                                                     04350000
           EXIT.                                                        04360000
           EJECT                                                        04370000
      ***************************************************************** 04380000
      *                                                                *04390000
      *    PARAGRAPH:  P02000-TXN-LOOP                                * 04400000
      *                                                                *04410000
      *    FUNCTION :  READ THE ORDER TRANSACTION FEED AND APPLY EACH * 04420000
      *      COMMAND IN ARRIVAL ORDER.                                * 04430000
      *                                                                *04440000
      ***************************************************************** 04450000
      *                                                                 04460000
       P02000-TXN-LOOP.                                                 04470000
      *                                                                 04480000
           READ SO-TXN-FILE                                             04490000
               AT END                                                   04500000
                   MOVE 'Y'             TO WS-SOTXN-EOF-SW              04510000
                   GO TO P02000-EXIT.                                   04520000
      *                                                                 04530000
           MOVE TXN-ORDER-ID            TO WS-FO-ORDER-ID.              04540000
           PERFORM P02950-FIND-ORDER-BY-ID THRU P02950-EXIT.            04550000
      *                                                                 04560000
           IF NOT ORDER-WAS-FOUND                                       04570000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              04580000
               MOVE 'P02000'            TO WDBE-PARAGRAPH               04590000
               MOVE 'ORDER NOT FOUND ON TRANSACTION FEED'               04600000
                                       TO WDBE-MESSAGE                  04610000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            04620000
               ADD 1                    TO WS-REJECT-CNT                04630000
               GO TO P02000-EXIT.                                       04640000
      *                                                                 04650000
           EVALUATE TRUE                                                04660000
               WHEN TXN-IS-CONFIRM                                      04670000
                   PERFORM P02100-APPLY-CONFIRM THRU P02100-EXIT        04680000
               WHEN TXN-IS-SHIP                                         04690000
                   PERFORM P02200-APPLY-SHIP    THRU P02200-EXIT        04700000
               WHEN TXN-IS-DELIVER                                      04710000
                   PERFORM P02300-APPLY-DELIVER THRU P02300-EXIT        04720000
               WHEN TXN-IS-CANCEL                                       04730000
                   PERFORM P02400-APPLY-CANCEL  THRU P02400-EXIT        04740000
               WHEN OTHER                                               04750000
                   MOVE 'DIMSOL'        TO WDBE-PROGRAM-ID              04760000
                   MOVE 'P02000'        TO WDBE-PARAGRAPH               04770000
                   MOVE 'TRANSACTION TYPE NOT VALID'                    04780000
                                       TO WDBE-MESSAGE                  04790000
                   PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT        04800000
                   ADD 1                TO WS-REJECT-CNT                04810000
           END-EVALUATE.                                                04820000
      *                                                                 04830000
       P02000-EXIT.                                                     04840000
           EXIT.                                                        04850000
           EJECT                                                        04860000
      ***************************************************************** 04870000
      *                                                                *04880000
      *    PARAGRAPH:  P02100-APPLY-CONFIRM                           * 04890000
      *                                                                *04900000
      *    FUNCTION :  CONFIRM IS LEGAL ONLY FROM CREATED.  EVERY     * 04910000
      *      LINE ITEM IS CHECKED FOR AVAILABLE STOCK BEFORE ANY      * 04920000
      *      RESERVATION IS MADE -- ALL OR NOTHING PER ORDER.  SEE    * 04930000
      *      THE 09/14/92 CHANGE LOG ENTRY.                           * 04940000
      *                                                                *04950000
      ***************************************************************** 04960000
      *                                                                 04970000
       P02100-APPLY-CONFIRM.                                            04980000
      *                                                                 04990000
           IF NOT TBL-SO-CREATED (WS-SUB1)                              05000000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              05010000
               MOVE 'P02100'            TO WDBE-PARAGRAPH               05020000
               MOVE 'INVALID ORDER STATE FOR CONFIRM'                   05030000
                                       TO WDBE-MESSAGE                  05040000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            05050000
               ADD 1                    TO WS-REJECT-CNT                05060000
               GO TO P02100-EXIT.                                       05070000
      *                                                                 05080000
           MOVE 'Y'                     TO WS-CONFIRM-OK-SW.            05090000
           MOVE 1                       TO WS-SUB2.                     05100000
           PERFORM P02110-CONFIRM-CHECK-LOOP THRU P02110-EXIT           05110000
               UNTIL WS-SUB2 > WS-SOI-COUNT.                            05120000
      *                                                                 05130000
           IF NOT CONFIRM-ALL-ITEMS-OK                                  05140000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              05150000
               MOVE 'P02100'            TO WDBE-PARAGRAPH               05160000
               MOVE 'INSUFFICIENT STOCK ON LINE ITEM'                   05170000
                                       TO WDBE-MESSAGE                  05180000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            05190000
               ADD 1                    TO WS-REJECT-CNT                05200000
               GO TO P02100-EXIT.                                       05210000
      *                                                                 05220000
           MOVE 1                       TO WS-SUB2.                     05230000
           PERFORM P02170-CONFIRM-RESERVE-LOOP THRU P02170-EXIT         05240000
               UNTIL WS-SUB2 > WS-SOI-COUNT.                            05250000
      *                                                                 05260000
           MOVE 'CONFIRMED'             TO WS-SO-STATUS (WS-SUB1).      05270000
           ADD 1                        TO WS-CONFIRM-CNT.              05280000
      *                                                                 05290000
       P02100-EXIT.                                                     05300000
           EXIT.                                                        05310000
           EJECT                                                        05320000
      ***************************************************************** 05330000
      *    PARAGRAPH:  P02110-CONFIRM-CHECK-LOOP                      * 05340000
      ***************************************************************** 05350000
      *                                                                 05360000
       P02110-CONFIRM-CHECK-LOOP.                                       05370000
      *                                                                 05380000
           IF WS-SOI-SO-ID (WS-SUB2) = WS-SO-ID (WS-SUB1)               05390000
               PERFORM P02150-CHECK-ITEM-STOCK THRU P02150-EXIT         05400000
           END-IF.                                                      05410000
           ADD 1                        TO WS-SUB2.                     05420000
      *                                                                 05430000
       P02110-EXIT.                                                     05440000
           EXIT.                                                        05450000
           EJECT                                                        05460000
      ***************************************************************** 05470000
      *                                                                *05480000
      *    PARAGRAPH:  P02150-CHECK-ITEM-STOCK                        * 05490000
      *                                                                *05500000
      *    FUNCTION :  AVAILABILITY TEST ONLY -- NO LEDGER CHANGE.    * 05510000
      *      WS-SUB2 POINTS AT THE ITEM ENTRY, WS-SUB1 AT THE ORDER.  * 05520000
      *                                                                *05530000
      ***************************************************************** 05540000
      *                                                                 05550000
       P02150-CHECK-ITEM-STOCK.                                         05560000
      *                                                                 05570000
           MOVE WS-SOI-PROD-ID (WS-SUB2) TO WS-FL-PROD-ID.              05580000
           MOVE WS-SO-WH-ID (WS-SUB1)    TO WS-FL-WH-ID.                05590000
           PERFORM P02900-FIND-LEDGER-ENTRY THRU P02900-EXIT.           05600000
      *                                                                 05610000
           IF NOT LEDGER-ENTRY-FOUND                                    05620000
               MOVE 'N'                 TO WS-CONFIRM-OK-SW             05630000
               GO TO P02150-EXIT.                                       05640000
      *                                                                 05650000
           IF (WS-LED-QTY (WS-SUB-LED) - WS-LED-RESV-QTY (WS-SUB-LED))  05660000
                   < WS-SOI-QTY (WS-SUB2)                               05670000
               MOVE 'N'                 TO WS-CONFIRM-OK-SW.            05680000
      *                                                                 05690000
       P02150-EXIT.                                                     05700000
           EXIT.                                                        05710000
           EJECT                                                        05720000
      ***************************************************************** 05730000
      *    PARAGRAPH:  P02170-CONFIRM-RESERVE-LOOP                    * 05740000
      ***************************************************************** 05750000
      *                                                                 05760000
       P02170-CONFIRM-RESERVE-LOOP.                                     05770000
      *                                                                 05780000
           IF WS-SOI-SO-ID (WS-SUB2) = WS-SO-ID (WS-SUB1)               05790000
               PERFORM P02160-RESERVE-ITEM THRU P02160-EXIT             05800000
           END-IF.                                                      05810000
           ADD 1                        TO WS-SUB2.                     05820000
      *                                                                 05830000
       P02170-EXIT.                                                     05840000
           EXIT.                                                        05850000
           EJECT                                                        05860000
      ***************************************************************** 05870000
      *                                                                *05880000
      *    PARAGRAPH:  P02160-RESERVE-ITEM                            * 05890000
      *                                                                *05900000
      *    FUNCTION :  CALL DIMINV TO RESERVE ONE LINE ITEM AND       * 05910000
      *      JOURNAL THE MOVEMENT.  STOCK WAS ALREADY PROVEN          * 05920000
      *      AVAILABLE BY P02150 FOR EVERY ITEM ON THE ORDER.         * 05930000
      *                                                                *05940000
      ***************************************************************** 05950000
      *                                                                 05960000
       P02160-RESERVE-ITEM.                                             05970000
      *                                                                 05980000
           MOVE WS-SOI-PROD-ID (WS-SUB2) TO WS-FL-PROD-ID.              05990000
           MOVE WS-SO-WH-ID (WS-SUB1)    TO WS-FL-WH-ID.                06000000
           PERFORM P02900-FIND-LEDGER-ENTRY THRU P02900-EXIT.           06010000
      *                                                                 06020000
           MOVE SPACES                  TO DIMINV-PARMS.                06030000
           MOVE 'RESERVE'               TO DIMINV-OPERATION.            06040000
           MOVE WS-SOI-PROD-ID (WS-SUB2) TO DIMINV-PROD-ID.             06050000
           MOVE WS-SO-WH-ID (WS-SUB1)    TO DIMINV-WH-ID.               06060000
           MOVE WS-SOI-QTY (WS-SUB2)     TO DIMINV-QTY.                 06070000
           MOVE 'Y'                      TO DIMINV-LEDGER-FOUND-SW.     06080000
           MOVE WS-LED-QTY (WS-SUB-LED)  TO DIMINV-ON-HAND.             06090000
           MOVE WS-LED-RESV-QTY (WS-SUB-LED) TO DIMINV-RESERVED.        06100000
           MOVE WS-SO-ID (WS-SUB1)       TO DIMINV-REF-ID.              06110000
      *                                                                 06120000
           CALL 'DIMINV' USING DIMINV-PARMS.                            06130000
      *                                                                 06140000
           IF DIMINV-OK                                                 06150000
               MOVE DIMINV-RESERVED     TO WS-LED-RESV-QTY (WS-SUB-LED) 06160000
               MOVE WS-RUN-TIMESTAMP    TO WS-LED-LAST-UPD (WS-SUB-LED) 06170000
               PERFORM P09000-WRITE-MOVEMENT THRU P09000-EXIT           06180000
           END-IF.                                                      06190000
      *                                                                 06200000
       P02160-EXIT.                                                     06210000
           EXIT.                                                        06220000
           EJECT                                                        06230000
      ***************************************************************** 06240000
      *                                                                *06250000
      *    PARAGRAPH:  P02200-APPLY-SHIP                               *06260000
      *                                                                *06270000
      *    FUNCTION :  SHIP IS LEGAL FROM CONFIRMED OR PICKING.  SEE  * 06280000
      *      PS-08410 -- A SHORT DEDUCT IS LOGGED, NOT FATAL.         * 06290000
      *                                                                *06300000
      ***************************************************************** 06310000
      *                                                                 06320000
       P02200-APPLY-SHIP.                                               06330000
      *                                                                 06340000
           IF NOT (TBL-SO-CONFIRMED (WS-SUB1) OR TBL-SO-PICKING         06350000
                   (WS-SUB1))                                           06360000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              06370000
               MOVE 'P02200'            TO WDBE-PARAGRAPH               06380000
               MOVE 'INVALID ORDER STATE FOR SHIP'                      06390000
                                       TO WDBE-MESSAGE                  06400000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            06410000
               ADD 1                    TO WS-REJECT-CNT                06420000
               GO TO P02200-EXIT.                                       06430000
      *                                                                 06440000
           MOVE 1                       TO WS-SUB2.                     06450000
           PERFORM P02220-SHIP-ITEM-LOOP THRU P02220-EXIT               06460000
               UNTIL WS-SUB2 > WS-SOI-COUNT.                            06470000
      *                                                                 06480000
           MOVE 'SHIPPED'               TO WS-SO-STATUS (WS-SUB1).      06490000
           MOVE WS-RUN-TIMESTAMP        TO WS-SO-SHIPPED-AT (WS-SUB1).  06500000
           ADD 1                        TO WS-SHIP-CNT.                 06510000
      *                                                                 06520000
       P02200-EXIT.                                                     06530000
           EXIT.                                                        06540000
           EJECT                                                        06550000
      ***************************************************************** 06560000
      *    PARAGRAPH:  P02220-SHIP-ITEM-LOOP                          * 06570000
      ***************************************************************** 06580000
      *                                                                 06590000
       P02220-SHIP-ITEM-LOOP.                                           06600000
      *                                                                 06610000
           IF WS-SOI-SO-ID (WS-SUB2) = WS-SO-ID (WS-SUB1)               06620000
               PERFORM P02250-DEDUCT-ITEM THRU P02250-EXIT              06630000
           END-IF.                                                      06640000
           ADD 1                        TO WS-SUB2.                     06650000
      *                                                                 06660000
       P02220-EXIT.                                                     06670000
           EXIT.                                                        06680000
           EJECT                                                        06690000
      ***************************************************************** 06700000
      *                                                                *06710000
      *    PARAGRAPH:  P02250-DEDUCT-ITEM                              *06720000
      *                                                                *06730000
      *    FUNCTION :  CALL DIMINV TO DEDUCT ONE LINE ITEM.           * 06740000
      *                                                                *06750000
      ***************************************************************** 06760000
      *                                                                 06770000
       P02250-DEDUCT-ITEM.                                              06780000
      *                                                                 06790000
           MOVE WS-SOI-PROD-ID (WS-SUB2) TO WS-FL-PROD-ID.              06800000
           MOVE WS-SO-WH-ID (WS-SUB1)    TO WS-FL-WH-ID.                06810000
           PERFORM P02900-FIND-LEDGER-ENTRY THRU P02900-EXIT.           06820000
      *                                                                 06830000
           IF NOT LEDGER-ENTRY-FOUND                                    06840000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              06850000
               MOVE 'P02250'            TO WDBE-PARAGRAPH               06860000
               MOVE 'NOT FOUND ON SHIP DEDUCT'                          06870000
                                       TO WDBE-MESSAGE                  06880000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            06890000
               GO TO P02250-EXIT.                                       06900000
      *                                                                 06910000
           MOVE SPACES                  TO DIMINV-PARMS.                06920000
           MOVE 'DEDUCT'                TO DIMINV-OPERATION.            06930000
           MOVE WS-SOI-PROD-ID (WS-SUB2) TO DIMINV-PROD-ID.             06940000
           MOVE WS-SO-WH-ID (WS-SUB1)    TO DIMINV-WH-ID.               06950000
           MOVE WS-SOI-QTY (WS-SUB2)     TO DIMINV-QTY.                 06960000
           MOVE 'Y'                      TO DIMINV-LEDGER-FOUND-SW.     06970000
           MOVE WS-LED-QTY (WS-SUB-LED)  TO DIMINV-ON-HAND.             06980000
           MOVE WS-LED-RESV-QTY (WS-SUB-LED) TO DIMINV-RESERVED.        06990000
           MOVE WS-SO-ID (WS-SUB1)       TO DIMINV-REF-ID.              07000000
      *                                                                 07010000
           CALL 'DIMINV' USING DIMINV-PARMS.                            07020000
      *                                                                 07030000
           IF DIMINV-OK                                                 07040000
               MOVE DIMINV-ON-HAND      TO WS-LED-QTY (WS-SUB-LED)      07050000
               MOVE DIMINV-RESERVED     TO WS-LED-RESV-QTY (WS-SUB-LED) 07060000
               MOVE WS-RUN-TIMESTAMP    TO WS-LED-LAST-UPD (WS-SUB-LED) 07070000
               PERFORM P09000-WRITE-MOVEMENT THRU P09000-EXIT           07080000
           ELSE                                                         07090000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              07100000
               MOVE 'P02250'            TO WDBE-PARAGRAPH               07110000
               MOVE 'SHIP DEDUCT CAME BACK SHORT'                       07120000
                                       TO WDBE-MESSAGE                  07130000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            07140000
           END-IF.                                                      07150000
      *                                                                 07160000
       P02250-EXIT.                                                     07170000
           EXIT.                                                        07180000
           EJECT                                                        07190000
      ***************************************************************** 07200000
      *                                                                *07210000
      *    PARAGRAPH:  P02300-APPLY-DELIVER                            *07220000
      *                                                                *07230000
      *    FUNCTION :  DELIVER IS LEGAL ONLY FROM SHIPPED.             *07240000
      *                                                                *07250000
      ***************************************************************** 07260000
      *                                                                 07270000
       P02300-APPLY-DELIVER.                                            07280000
      *                                                                 07290000
           IF NOT TBL-SO-SHIPPED (WS-SUB1)                              07300000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              07310000
               MOVE 'P02300'            TO WDBE-PARAGRAPH               07320000
               MOVE 'INVALID ORDER STATE FOR DELIVER'                   07330000
                                       TO WDBE-MESSAGE                  07340000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            07350000
               ADD 1                    TO WS-REJECT-CNT                07360000
               GO TO P02300-EXIT.                                       07370000
      *                                                                 07380000
           MOVE 'DELIVERED'             TO WS-SO-STATUS (WS-SUB1).      07390000
           MOVE WS-RUN-TIMESTAMP        TO WS-SO-DELIVERED-AT (WS-SUB1).07400000
           ADD 1                        TO WS-DELIVER-CNT.              07410000
      *                                                                 07420000
       P02300-EXIT.                                                     07430000
           EXIT.                                                        07440000
           EJECT                                                        07450000
      ***************************************************************** 07460000
      *                                                                *07470000
      *    PARAGRAPH:  P02400-APPLY-CANCEL                             *07480000
      *                                                                *07490000
      *    FUNCTION :  CANCEL IS FORBIDDEN FROM SHIPPED OR DELIVERED. * 07500000
      *      CONFIRMED OR PICKING ORDERS RELEASE THEIR RESERVATIONS   * 07510000
      *      FIRST -- SEE PS-12201.                                   * 07520000
      *                                                                *07530000
      ***************************************************************** 07540000
      *                                                                 07550000
       P02400-APPLY-CANCEL.                                             07560000
      *                                                                 07570000
           IF TBL-SO-SHIPPED (WS-SUB1) OR TBL-SO-DELIVERED (WS-SUB1)    07580000
               MOVE 'DIMSOL'            TO WDBE-PROGRAM-ID              07590000
               MOVE 'P02400'            TO WDBE-PARAGRAPH               07600000
               MOVE 'CANCEL NOT ALLOWED -- ALREADY SHIPPED'             07610000
                                       TO WDBE-MESSAGE                  07620000
               PERFORM P09500-DISPLAY-ERROR THRU P09500-EXIT            07630000
               ADD 1                    TO WS-REJECT-CNT                07640000
               GO TO P02400-EXIT.                                       07650000
      *                                                                 07660000
           IF TBL-SO-CONFIRMED (WS-SUB1) OR TBL-SO-PICKING (WS-SUB1)    07670000
               MOVE 1                   TO WS-SUB2                      07680000
               PERFORM P02420-CANCEL-ITEM-LOOP THRU P02420-EXIT         07690000
                   UNTIL WS-SUB2 > WS-SOI-COUNT                         07700000
           END-IF.                                                      07710000
      *                                                                 07720000
           MOVE 'CANCELLED'             TO WS-SO-STATUS (WS-SUB1).      07730000
           ADD 1                        TO WS-CANCEL-CNT.               07740000
      *                                                                 07750000
       P02400-EXIT.                                                     07760000
           EXIT.                                                        07770000
           EJECT                                                        07780000
      ***************************************************************** 07790000
      *    PARAGRAPH:  P02420-CANCEL-ITEM-LOOP                        * 07800000
      ***************************************************************** 07810000
      *                                                                 07820000
       P02420-CANCEL-ITEM-LOOP.                                         07830000
      *                                                                 07840000
           IF WS-SOI-SO-ID (WS-SUB2) = WS-SO-ID (WS-SUB1)               07850000
               PERFORM P02450-RELEASE-ITEM THRU P02450-EXIT             07860000
           END-IF.                                                      07870000
           ADD 1                        TO WS-SUB2.                     07880000
      *                                                                 07890000
       P02420-EXIT.                                                     07900000
           EXIT.                                                        07910000
           EJECT                                                        07920000
      ***************************************************************** 07930000
      *                                                                *07940000
      *    PARAGRAPH:  P02450-RELEASE-ITEM                             *07950000
      *                                                                *07960000
      *    FUNCTION :  CALL DIMINV TO RELEASE ONE LINE ITEM'S         * 07970000
      *      RESERVATION.  NO MOVEMENT IS JOURNALED FOR A RELEASE.    * 07980000
      *                                                                *07990000
      ***************************************************************** 08000000
      *                                                                 08010000
       P02450-RELEASE-ITEM.                                             08020000
      *                                                                 08030000
           MOVE WS-SOI-PROD-ID (WS-SUB2) TO WS-FL-PROD-ID.              08040000
           MOVE WS-SO-WH-ID (WS-SUB1)    TO WS-FL-WH-ID.                08050000
           PERFORM P02900-FIND-LEDGER-ENTRY THRU P02900-EXIT.           08060000
      *                                                                 08070000
           IF NOT LEDGER-ENTRY-FOUND                                    08080000
               GO TO P02450-EXIT.                                       08090000
      *                                                                 08100000
           MOVE SPACES                  TO DIMINV-PARMS.                08110000
           MOVE 'RELEASE'               TO DIMINV-OPERATION.            08120000
           MOVE WS-SOI-PROD-ID (WS-SUB2) TO DIMINV-PROD-ID.             08130000
           MOVE WS-SO-WH-ID (WS-SUB1)    TO DIMINV-WH-ID.               08140000
           MOVE WS-SOI-QTY (WS-SUB2)     TO DIMINV-QTY.                 08150000
           MOVE 'Y'                      TO DIMINV-LEDGER-FOUND-SW.     08160000
           MOVE WS-LED-QTY (WS-SUB-LED)  TO DIMINV-ON-HAND.             08170000
           MOVE WS-LED-RESV-QTY (WS-SUB-LED) TO DIMINV-RESERVED.        08180000
      *                                                                 08190000
           CALL 'DIMINV' USING DIMINV-PARMS.                            08200000
      *                                                                 08210000
           MOVE DIMINV-RESERVED         TO WS-LED-RESV-QTY (WS-SUB-LED).08220000
           MOVE WS-RUN-TIMESTAMP        TO WS-LED-LAST-UPD (WS-SUB-LED).08230000
      *                                                                 08240000
       P02450-EXIT.                                                     08250000
           EXIT.                                                        08260000
           EJECT                                                        08270000
      ***************************************************************** 08280000
      *                                                                *08290000
      *    PARAGRAPH:  P02900-FIND-LEDGER-ENTRY                       * 08300000
      *                                                                *08310000
      *    FUNCTION :  COMMON LEDGER LOOKUP -- CALLER SETS             *08320000
      *      WS-FL-PROD-ID / WS-FL-WH-ID, GETS BACK WS-LEDGER-FOUND-SW* 08330000
      *      AND, IF FOUND, THE MATCHING ROW AT WS-SUB-LED.            *08340000
      *                                                                *08350000
      ***************************************************************** 08360000
      *                                                                 08370000
       P02900-FIND-LEDGER-ENTRY.                                        08380000
      *                                                                 08390000
           MOVE 'N'                     TO WS-LEDGER-FOUND-SW.          08400000
           MOVE 1                       TO WS-SUB-LED.                  08410000
           PERFORM P02910-FIND-LEDGER-LOOP THRU P02910-EXIT             08420000
               UNTIL WS-SUB-LED > WS-LED-COUNT OR LEDGER-ENTRY-FOUND.   08430000
      *                                                                 08440000
       P02900-EXIT.                                                     08450000
           EXIT.                                                        08460000
           EJECT                                                        08470000
      ***************************************************************** 08480000
      *    PARAGRAPH:  P02910-FIND-LEDGER-LOOP                        * 08490000
      ***************************************************************** 08500000
      *                                                                 08510000
       P02910-FIND-LEDGER-LOOP.                                         08520000
      *                                                                 08530000
           IF WS-LED-PROD-ID (WS-SUB-LED) = WS-FL-PROD-ID               08540000
                   AND WS-LED-WH-ID (WS-SUB-LED) = WS-FL-WH-ID          08550000
               MOVE 'Y'                 TO WS-LEDGER-FOUND-SW           08560000
           ELSE                                                         08570000
               ADD 1                    TO WS-SUB-LED                   08580000
           END-IF.                                                      08590000
      *                                                                 08600000
       P02910-EXIT.                                                     08610000
           EXIT.                                                        08620000
           EJECT                                                        08630000
      ***************************************************************** 08640000
      *                                                                *08650000
      *    PARAGRAPH:  P02950-FIND-ORDER-BY-ID                        * 08660000
      *                                                                *08670000
      *    FUNCTION :  COMMON ORDER LOOKUP -- CALLER SETS              *08680000
      *      WS-FO-ORDER-ID, GETS BACK WS-ORDER-FOUND-SW AND, IF      * 08690000
      *      FOUND, THE MATCHING ROW AT WS-SUB1.                      * 08700000
      *                                                                *08710000
      ***************************************************************** 08720000
      *                                                                 08730000
       P02950-FIND-ORDER-BY-ID.                                         08740000
      *                                                                 08750000
           MOVE 'N'                     TO WS-ORDER-FOUND-SW.           08760000
           MOVE 1                       TO WS-SUB3.                     08770000
           PERFORM P02960-FIND-ORDER-LOOP THRU P02960-EXIT              08780000
               UNTIL WS-SUB3 > WS-SO-COUNT OR ORDER-WAS-FOUND.          08790000
      *                                                                 08800000
       P02950-EXIT.                                                     08810000
           EXIT.                                                        08820000
           EJECT                                                        08830000
      ***************************************************************** 08840000
      *    PARAGRAPH:  P02960-FIND-ORDER-LOOP                         * 08850000
      ***************************************************************** 08860000
      *                                                                 08870000
       P02960-FIND-ORDER-LOOP.                                          08880000
      *                                                                 08890000
           IF WS-SO-ID (WS-SUB3) = WS-FO-ORDER-ID                       08900000
               MOVE 'Y'                 TO WS-ORDER-FOUND-SW            08910000
               MOVE WS-SUB3             TO WS-SUB1                      08920000
           ELSE                                                         08930000
               ADD 1                    TO WS-SUB3                      08940000
           END-IF.                                                      08950000
      *                                                                 08960000
       P02960-EXIT.                                                     08970000
           EXIT.                                                        08980000
           EJECT                                                        08990000
      ***************************************************************** 09000000
      *                                                                *09010000
      *    PARAGRAPH:  P08000-REWRITE-HEADERS                         * 09020000
      *                                                                *09030000
      *    FUNCTION :  EXTRACT-UPDATE-REWRITE -- THE UPDATED TABLE IS * 09040000
      *      WRITTEN BACK OVER THE SAME DATASET UNDER ITS OWN SELECT. * 09050000
      *                                                                *09060000
      ***************************************************************** 09070000
      *                                                                 09080000
       P08000-REWRITE-HEADERS.                                          09090000
      *                                                                 09100000
           CLOSE SO-HDR-FILE.                                           09110000
           OPEN OUTPUT SO-HDR-FILE.                                     09120000
      *                                                                 09130000
           MOVE 1                       TO WS-SUB1.                     09140000
           PERFORM P08010-REWRITE-HEADERS-LOOP THRU P08010-EXIT         09150000
               UNTIL WS-SUB1 > WS-SO-COUNT.                             09160000
      *                                                                 09170000
           CLOSE SO-HDR-FILE.                                           09180000
      *                                                                 09190000
       P08000-EXIT.                                                     09200000
           EXIT.                                                        09210000
           EJECT                                                        09220000
      ***************************************************************** 09230000
      *    PARAGRAPH:  P08010-REWRITE-HEADERS-LOOP                    * 09240000
      ***************************************************************** 09250000
      *                                                                 09260000
       P08010-REWRITE-HEADERS-LOOP.                                     09270000
      *                                                                 09280000
           MOVE WS-SO-ID (WS-SUB1)        TO SO-ID.                     09290000
           MOVE WS-SO-ORDER-NUMBER (WS-SUB1) TO SO-ORDER-NUMBER.        09300000
           MOVE WS-SO-CUST-ID (WS-SUB1)   TO SO-CUST-ID.                09310000
           MOVE WS-SO-WH-ID (WS-SUB1)     TO SO-WH-ID.                  09320000
           MOVE WS-SO-STATUS (WS-SUB1)    TO SO-STATUS.                 09330000
           MOVE WS-SO-TOTAL-AMOUNT (WS-SUB1) TO SO-TOTAL-AMOUNT.        09340000
           MOVE WS-SO-REQ-DATE (WS-SUB1)  TO SO-REQUESTED-DATE.         09350000
           MOVE WS-SO-SHIPPED-AT (WS-SUB1) TO SO-SHIPPED-AT.            09360000
           MOVE WS-SO-DELIVERED-AT (WS-SUB1) TO SO-DELIVERED-AT.        09370000
           MOVE WS-SO-CREATED-AT (WS-SUB1) TO SO-CREATED-AT.            09380000
           WRITE SALES-ORDER-RECORD.                                    09390000
           ADD 1                        TO WS-SUB1.                     09400000
      *                                                                 09410000
       P08010-EXIT.                                                     09420000
           EXIT.                                                        09430000
           EJECT                                                        09440000
      ***************************************************************** 09450000
      *                                                                *09460000
      *    PARAGRAPH:  P08500-REWRITE-LEDGER                          * 09470000
      *                                                                *09480000
      *    FUNCTION :  SAME EXTRACT-UPDATE-REWRITE PATTERN FOR THE    * 09490000
      *      INVENTORY LEDGER MASTER.                                 * 09500000
      *                                                                *09510000
      ***************************************************************** 09520000
      *                                                                 09530000
       P08500-REWRITE-LEDGER.                                           09540000
      *                                                                 09550000
           OPEN OUTPUT INV-LEDGER-FILE.                                 09560000
      *                                                                 09570000
           MOVE 1                       TO WS-SUB1.                     09580000
           PERFORM P08510-REWRITE-LEDGER-LOOP THRU P08510-EXIT          09590000
               UNTIL WS-SUB1 > WS-LED-COUNT.                            09600000
      *                                                                 09610000
           CLOSE INV-LEDGER-FILE.                                       09620000
      *                                                                 09630000
       P08500-EXIT.                                                     09640000
           EXIT.                                                        09650000
           EJECT                                                        09660000
      ***************************************************************** 09670000
      *    PARAGRAPH:  P08510-REWRITE-LEDGER-LOOP                     * 09680000
      ***************************************************************** 09690000
      *                                                                 09700000
       P08510-REWRITE-LEDGER-LOOP.                                      09710000
      *                                                                 09720000
           MOVE WS-LED-PROD-ID (WS-SUB1)  TO INV-PROD-ID.               09730000
           MOVE WS-LED-WH-ID (WS-SUB1)    TO INV-WH-ID.                 09740000
           MOVE WS-LED-QTY (WS-SUB1)      TO INV-QTY.                   09750000
           MOVE WS-LED-RESV-QTY (WS-SUB1) TO INV-RESV-QTY.              09760000
           MOVE WS-LED-LAST-UPD (WS-SUB1) TO INV-LAST-UPDATED.          09770000
           WRITE INVENTORY-RECORD.                                      09780000
           ADD 1                        TO WS-SUB1.                     09790000
      *                                                                 09800000
       P08510-EXIT.                                                     09810000
           EXIT.                                                        09820000
           EJECT                                                        09830000
      ***************************************************************** 09840000
      *                                                                *09850000
      *    PARAGRAPH:  P09000-WRITE-MOVEMENT                          * 09860000
      *                                                                *09870000
      *    FUNCTION :  BUILD AND WRITE ONE INVENTORY MOVEMENT RECORD  * 09880000
      *      FROM THE RESULT FIELDS DIMINV HANDED BACK.               * 09890000
      *                                                                *09900000
      ***************************************************************** 09910000
      *                                                                 09920000
       P09000-WRITE-MOVEMENT.                                           09930000
      *                                                                 09940000
           ADD 1                        TO WS-MOV-SEQ.                  09950000
           MOVE WS-MOV-SEQ              TO MOV-ID.                      09960000
           MOVE DIMINV-PROD-ID          TO MOV-PROD-ID.                 09970000
           MOVE DIMINV-WH-ID            TO MOV-WH-ID.                   09980000
           MOVE DIMINV-MOV-TYPE         TO MOV-TYPE.                    09990000
           MOVE DIMINV-MOV-QTY          TO MOV-QTY.                     10000000
           MOVE DIMINV-MOV-QTY-BEFORE   TO MOV-QTY-BEFORE.              10010000
           MOVE DIMINV-MOV-QTY-AFTER    TO MOV-QTY-AFTER.               10020000
           MOVE DIMINV-REF-TYPE         TO MOV-REF-TYPE.                10030000
           MOVE DIMINV-REF-ID           TO MOV-REF-ID.                  10040000
           MOVE DIMINV-NOTES            TO MOV-NOTES.                   10050000
           MOVE WS-RUN-TIMESTAMP        TO MOV-CREATED-AT.              10060000
           MOVE 'BATCHJOB'              TO MOV-CREATED-BY.              10070000
      *                                                                 10080000
           WRITE MOVEMENT-RECORD.                                       10090000
      *                                                                 10100000
       P09000-EXIT.                                                     10110000
           EXIT.                                                        10120000
           EJECT                                                        10130000
      ***************************************************************** 10140000
      *                                                                *10150000
      *    PARAGRAPH:  P09500-DISPLAY-ERROR                           * 10160000
      *                                                                *10170000
      *    FUNCTION :  COMMON BATCH ERROR DISPLAY ROUTINE.            * 10180000
      *                                                                *10190000
      ***************************************************************** 10200000
      *                                                                 10210000
       P09500-DISPLAY-ERROR.                                            10220000
      *                                                                 10230000
           DISPLAY WS-DIM-BATCH-ERROR-01.                               10240000
           DISPLAY WS-DIM-BATCH-ERROR-02.                               10250000
      *                                                                 10260000
       P09500-EXIT.                                                     10270000
           EXIT.                                                        10280000
