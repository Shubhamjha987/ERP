      ******************************************************************00010000
      * INVENTORY MOVEMENT RECORD  -- APPEND-ONLY AUDIT JOURNAL        *00020000
      *                                                                *00030000
      * WRITTEN BY DIMINV FOR EVERY STOCK-AFFECTING OPERATION.  THE    *00040000
      * JOURNAL IS NEVER REWRITTEN OR DELETED FROM -- EXTEND ONLY.     *00050000
      ******************************************************************00060000
       01  MOVEMENT-RECORD.                                             00070000
           05  MOV-ID                  PIC 9(09).                       00080000
           05  MOV-PROD-ID             PIC 9(09).                       00090000
           05  MOV-WH-ID               PIC 9(09).                       00100000
           05  MOV-TYPE                PIC X(10).                       00110000
               88  MOV-IS-SALE              VALUE 'SALE'.               00120000
               88  MOV-IS-PURCHASE          VALUE 'PURCHASE'.           00130000
               88  MOV-IS-ADJUSTMENT        VALUE 'ADJUSTMENT'.         00140000
           05  MOV-QTY-GRP.                                             00150000
               10  MOV-QTY             PIC S9(09).                      00160000
               10  MOV-QTY-BEFORE      PIC S9(09).                      00170000
               10  MOV-QTY-AFTER       PIC S9(09).                      00180000
           05  MOV-REF-TYPE            PIC X(14).                       00190000
           05  MOV-REF-ID              PIC 9(09).                       00200000
           05  MOV-NOTES               PIC X(40).                       00210000
           05  MOV-CREATED-AT          PIC 9(14).                       00220000
           05  MOV-CREATED-AT-SPLIT REDEFINES MOV-CREATED-AT.           00230000
               10  MOV-CA-DATE         PIC 9(08).                       00240000
               10  MOV-CA-TIME         PIC 9(06).                       00250000
           05  MOV-CREATED-BY          PIC X(10).                       00260000
           05  FILLER                  PIC X(06).                       00270000
