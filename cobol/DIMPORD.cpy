      ******************************************************************00010000
      * PURCHASE ORDER HEADER RECORD  -- SEQUENTIAL, IN/OUT            *00020000
      *                                                                *00030000
      * PO-ORDER-NUMBER CARRIES THE 'PO-' PREFIX.  PO-STATUS HAS ONE   *00040000
      * MORE STATE THAN THE SALES SIDE -- PARTIALLY-RECEIVED -- SINCE  *00050000
      * A RECEIPT CAN LAND SHORT OF THE ORDERED QUANTITY.              *00060000
      ******************************************************************00070000
       01  PURCHASE-ORDER-RECORD.                                       00080000
           05  PO-ID                   PIC 9(09).                       00090000
           05  PO-ORDER-NUMBER         PIC X(20).                       00100000
           05  PO-SUPP-ID              PIC 9(09).                       00110000
           05  PO-WH-ID                PIC 9(09).                       00120000
           05  PO-STATUS               PIC X(20).                       00130000
               88  PO-ST-CREATED             VALUE 'CREATED'.           00140000
               88  PO-ST-APPROVED            VALUE 'APPROVED'.          00150000
               88  PO-ST-PART-RECEIVED       VALUE 'PARTIALLY_RECEIVED'.00160000
               88  PO-ST-RECEIVED            VALUE 'RECEIVED'.          00170000
               88  PO-ST-CANCELLED           VALUE 'CANCELLED'.         00180000
           05  PO-TOTAL-AMOUNT         PIC S9(14)V9(4).                 00190000
           05  PO-EXPECTED-DATE        PIC 9(08).                       00200000
           05  PO-EXP-DATE-SPLIT REDEFINES PO-EXPECTED-DATE.            00210000
               10  PO-EXP-CCYY         PIC 9(04).                       00220000
               10  PO-EXP-MM           PIC 9(02).                       00230000
               10  PO-EXP-DD           PIC 9(02).                       00240000
           05  PO-RECEIVED-AT          PIC 9(14).                       00250000
           05  PO-APPROVED-AT          PIC 9(14).                       00260000
           05  PO-CREATED-AT           PIC 9(14).                       00270000
           05  FILLER                  PIC X(04).                       00280000
