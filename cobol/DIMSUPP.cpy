      ******************************************************************00010000
      * SUPPLIER MASTER RECORD  -- SEQUENTIAL MASTER FILE              *00020000
      *                                                                *00030000
      * SUPP-EMAIL, WHEN PRESENT, MUST BE UNIQUE.  PAYMENT TERMS AND   *00040000
      * LEAD TIME DEFAULT ON CREATE WHEN THE FEED SUPPLIES ZEROES --   *00050000
      * SEE P01300-LOAD-SUPP-TABLE IN DIMRPT.                          *00060000
      ******************************************************************00070000
       01  SUPPLIER-RECORD.                                             00080000
           05  SUPP-ID                 PIC 9(09).                       00090000
           05  SUPP-NAME               PIC X(40).                       00100000
           05  SUPP-EMAIL              PIC X(40).                       00110000
           05  SUPP-TERMS-GRP.                                          00120000
               10  SUPP-PAYMENT-TERMS  PIC S9(04).                      00130000
               10  SUPP-LEAD-TIME      PIC S9(04).                      00140000
           05  SUPP-STATUS             PIC X(10).                       00150000
               88  SUPP-IS-ACTIVE           VALUE 'ACTIVE'.             00160000
               88  SUPP-IS-INACTIVE         VALUE 'INACTIVE'.           00170000
           05  FILLER                  PIC X(05).                       00180000
